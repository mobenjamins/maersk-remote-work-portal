*****************************************************
*                                                    *
*   RECORD DEFINITION FOR EMPLOYEE MASTER FILE      *
*        KEYED ON EMP-ID                            *
*                                                    *
*****************************************************
*  RECORD LENGTH IS 107 BYTES - FIXED, MATCHES GMO
*  POLICY APPENDIX LAYOUT PLUS HOUSE RESERVE.
*
* 05/01/26 VBC - CREATED.
* 19/01/26 VBC - EMP-SALES-FLAG ADDED FOR PE AND
*                SIGNING-AUTHORITY SCREENING.
* 27/01/26 VBC - FILLER RESERVED FOR THE COST-CENTRE
*                CODE FINANCE ASKED ABOUT FOR THE
*                CROSS-CHARGE REPORT, NOT YET BUILT -
*                LEAVE ALONE.
*
 01  SR-EMPLOYEE-RECORD.
     03  EMP-ID                PIC X(08).
     03  EMP-EMAIL             PIC X(40).
     03  EMP-HOME-COUNTRY      PIC X(20).
     03  EMP-ENTITY            PIC X(30).
     03  EMP-DAYS-ALLOWED      PIC 9(03).
     03  EMP-SALES-FLAG        PIC X(01).
         88  EMP-SALES-AUTHORITY   VALUE "Y".
         88  EMP-NO-SALES-AUTHORITY VALUE "N".
     03  FILLER                PIC X(05).
 01  SR-EMPLOYEE-RECORD-FLAT REDEFINES SR-EMPLOYEE-RECORD.
*        FLAT 107-BYTE VIEW KEPT FOR THE GMO HELPDESK
*        AUDIT-TRACE DUMP WHEN AN EMPLOYEE RECORD IS
*        QUERIED DURING A DISPUTED DECISION.
     03  FILLER                PIC X(107).
*
