*****************************************************
*                                                    *
*   IN-STORAGE EMPLOYEE WORK TABLE                  *
*        BUILT FROM SR-EMPLOYEE-RECORD AT START     *
*        OF JOB - CARRIES YTD USAGE AND SHORT       *
*        TRIP HISTORY FOR THE BACK-TO-BACK          *
*        (OVERLAP) CHECK.                           *
*                                                    *
*****************************************************
*  MAX EMPLOYEES PER RUN AND MAX PRIOR TRIPS HELD
*  PER EMPLOYEE ARE SHOP CONSTANTS - RAISE THE
*  2000 / 50 OCCURS BELOW IF A SITE EVER EXCEEDS IT.
*
* 07/01/26 VBC - CREATED.
* 23/01/26 VBC - HISTORY TABLE CUT FROM 80 TO 50
*                ROWS PER EMPLOYEE, 80 WAS BLOWING
*                THE WORKING SET ON THE SMALL
*                RUNNER BOXES.
*
 01  SR-EMP-WORK-COUNT          PIC 9(04)   COMP.
*
 01  SR-EMP-WORK-TABLE.
     03  SR-EMP-WORK-ENTRY     OCCURS 2000 TIMES
                                INDEXED BY EMP-IX
                                ASCENDING KEY WT-EMP-ID.
         05  WT-EMP-ID         PIC X(08).
         05  WT-EMP-EMAIL      PIC X(40).
         05  WT-EMP-HOME-CTRY  PIC X(20).
         05  WT-EMP-ENTITY     PIC X(30).
         05  WT-DAYS-ALLOWED   PIC 9(03).
         05  WT-SALES-FLAG     PIC X(01).
         05  WT-DAYS-USED      PIC 9(03)   COMP.
         05  WT-DAYS-PENDING   PIC 9(03)   COMP.
         05  WT-REQ-COUNT      PIC 9(03)   COMP.
         05  WT-SEEN-FLAG      PIC X(01).
         05  WT-HIST-COUNT     PIC 9(03)   COMP.
         05  WT-HIST-GRP       OCCURS 50 TIMES
                                INDEXED BY HIST-IX.
             07  WT-HIST-START     PIC 9(08).
             07  WT-HIST-START-GRP REDEFINES WT-HIST-START.
                 09  WT-HS-CCYY    PIC 9(04).
                 09  WT-HS-MM      PIC 9(02).
                 09  WT-HS-DD      PIC 9(02).
             07  WT-HIST-END       PIC 9(08).
             07  WT-HIST-WORKDAYS  PIC 9(03).
             07  WT-HIST-STATUS    PIC X(10).
         05  FILLER            PIC X(06).
*
