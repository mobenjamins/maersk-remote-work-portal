*****************************************************
*                                                    *
*   SR020  -  COMPLIANCE RULE ENGINE                 *
*                                                    *
*   RUNS THE SIX GENERIC POLICY CHECKS AGAINST ONE   *
*   REQUEST AND RETURNS AN OUTCOME, A SET OF PER-    *
*   RULE RESULTS, AND A FORMATTED REASON.  CALLED    *
*   FROM SR010 AS A CROSS-CHECK ALONGSIDE THE WIZARD *
*   CASCADE (SR030) - SEE SR010 CC040 FOR HOW THE    *
*   TWO VERDICTS ARE RECONCILED.                     *
*                                                    *
*****************************************************
* RULE ORDER IS FIXED BY POLICY AND MUST NOT BE
* RE-SEQUENCED WITHOUT GMO SIGN-OFF - REASON TEXT ON
* THE DECISION LETTER IS ORDERED THE SAME WAY.
*
* 14/03/86 VBC - CREATED. INITIAL SIX-RULE CASCADE FOR
*                THE SHORT-TERM INTERNATIONAL WORK
*                REQUEST (SIRW) PILOT.
* 02/09/87 RJH - RULE 5 (CONSECUTIVE DAYS) ADDED AFTER
*                EUROPE DESK RAISED A BACK-TO-BACK TRIP
*                CONCERN - REQUEST #SIRW-0042.
* 11/01/89 RJH - RULE 6 (SAME COUNTRY) ADDED AS AN INFO
*                NOTE ONLY, NOT A BLOCK - GMO WANTS IT
*                ON THE LETTER BUT NOT STOPPING THE RUN.
* 23/07/91 TDK - BLOCKED COUNTRY LOOKUP SWITCHED TO CALL
*                SR041 INSTEAD OF AN INLINE TABLE - THE
*                TABLE HAD DRIFTED OUT OF STEP WITH
*                PAYROLL'S OWN COPY TWICE THIS YEAR.
* 19/02/93 TDK - ROLE ELIGIBILITY REASON TEXT REWORDED
*                AFTER HR COMPLAINED THE OLD WORDING
*                READ AS AN ACCUSATION.
* 08/11/95 PDN - SAME COUNTRY CHECK NOW ALSO COMPARES
*                RESOLVED COUNTRY CODES, NOT JUST THE
*                RAW TEXT - CATCHES "UK" VS "UNITED
*                KINGDOM" MISMATCHES.
* 17/06/98 PDN - Y2K REVIEW: ALL DATE FIELDS IN THIS
*                PROGRAM ARE 8-DIGIT CCYYMMDD ALREADY -
*                NO REMEDIATION REQUIRED.  SIGNED OFF BY
*                THE MILLENNIUM TASK FORCE.
* 04/04/01 SAW - DURATION LIMIT RAISED FROM 15 TO 20
*                WORKDAYS PER REVISED GLOBAL MOBILITY
*                POLICY V4.
* 30/10/06 SAW - RULE TABLE REBUILT AS AN INDEXED OCCURS
*                IN PLACE OF SIX SEPARATE 77-LEVEL FLAGS -
*                EASIER TO ADD A RULE WITHOUT TOUCHING
*                EVERY PARAGRAPH.
* 12/05/11 KLM - REASON JOIN NOW CARRIES A 636-BYTE FLAT
*                REDEFINES FOR THE GMO HELPDESK AUDIT-
*                TRACE DUMP.
* 10/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
*                REWRITE - CROSS-CHECK CALL FROM SR010
*                CONFIRMED, REASON WORDING ALIGNED WITH
*                THE NEW DECISION LETTER LAYOUT.
* 26/01/26 VBC - A RULE WHOSE OWN LOOKUP ERRORS (BAD DATA
*                REACHING THIS FAR, E.G. A BLOCKED-
*                COUNTRY LOOKUP THAT DOES NOT COME BACK
*                Y OR N) NOW DOWNGRADES THAT RULE TO A
*                WARN INSTEAD OF STOPPING THE RUN - GMO
*                WOULD RATHER REVIEW IT BY HAND.  REASON
*                TEXT ON AN ESCALATED DECISION IS NOW
*                PREFIXED "MANUAL REVIEW REQUIRED.".
*
 IDENTIFICATION          DIVISION.
 PROGRAM-ID.              SR020.
 AUTHOR.                  V B CONLEY.
 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
 DATE-WRITTEN.            14/03/86.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - SIRW
                          SUITE, GLOBAL MOBILITY USE ONLY.
*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.         SIRW-HOST.
 OBJECT-COMPUTER.         SIRW-HOST.
 SPECIAL-NAMES.
     CLASS SR-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
*
 DATA                     DIVISION.
 WORKING-STORAGE          SECTION.
*
 77  WS-PROG-NAME              PIC X(15) VALUE "SR020 (1.0.00)".
*
*  ONE ENTRY PER RULE - SEVERITY B=BLOCK W=WARN I=INFO.
*  12/05/11 KLM - WS-RULE-ERROR-FLAG ADDED SEPARATELY FROM
*  WS-RULE-SEVERITY SO A RULE WHOSE OWN LOOKUP ERRORS CAN
*  BE DOWNGRADED TO A WARN WITHOUT DISTURBING ITS NORMAL
*  TABLE-ASSIGNED SEVERITY.
*
 01  WS-RULE-TABLE.
     03  WS-RULE-ENTRY         OCCURS 6 TIMES
                                INDEXED BY RULE-IX.
         05  WS-RULE-NAME      PIC X(24).
         05  WS-RULE-SEVERITY  PIC X(01).
         05  WS-RULE-PASS-FLAG PIC X(01).
             88  WS-RULE-PASSED        VALUE "Y".
             88  WS-RULE-FAILED        VALUE "N".
         05  WS-RULE-ERROR-FLAG PIC X(01).
             88  WS-RULE-HAD-ERROR     VALUE "Y".
         05  WS-RULE-REASON    PIC X(80).
 01  WS-RULE-TABLE-FLAT REDEFINES WS-RULE-TABLE.
*        FLAT 642-BYTE VIEW KEPT FOR THE AUDIT-TRACE
*        DUMP THE GMO HELPDESK ASKS FOR WHEN A DECISION
*        IS DISPUTED (SEE SR010 ZZ090).
     03  FILLER                PIC X(642).
 01  WS-RULE-TABLE-REC-COUNT   PIC 9(01)   COMP VALUE 6.
*
 01  WS-LOOKUP-RESULT.
     03  WS-LU-BLOCKED-FLAG    PIC X(01).
     03  WS-LU-BLOCK-REASON    PIC X(01).
     03  WS-LU-BLOCK-REGION    PIC X(14).
     03  WS-LU-COUNTRY-CODE    PIC X(02).
     03  FILLER                PIC X(04).
*
 01  WS-HOME-CODE-RESULT.
     03  WS-HC-BLOCKED-FLAG    PIC X(01).
     03  WS-HC-BLOCK-REASON    PIC X(01).
     03  WS-HC-BLOCK-REGION    PIC X(14).
     03  WS-HC-COUNTRY-CODE    PIC X(02).
     03  FILLER                PIC X(04).
*
*  LOOKUP CALLS TO SR041 TAKE A 30-CHAR NAME AREA -
*  REQ-DEST-COUNTRY AND EMP-HOME-COUNTRY ARE ONLY
*  20 CHARS ON THE FILE, SO THEY ARE RE-HOMED HERE
*  BEFORE THE CALL RATHER THAN PASSED DIRECTLY.
 01  WS-LOOKUP-NAME-AREA.
     03  WS-LOOKUP-NAME        PIC X(30).
 01  WS-LOOKUP-NAME-GRP REDEFINES WS-LOOKUP-NAME-AREA.
     03  WS-LOOKUP-NAME-20     PIC X(20).
     03  FILLER                PIC X(10).
*
 01  WS-CONTROL-FIELDS.
     03  WS-BLOCK-COUNT        PIC 9(01)   COMP.
     03  WS-WARN-COUNT         PIC 9(01)   COMP.
     03  WS-REASON-SUB         PIC 9(03)   COMP.
     03  FILLER                PIC X(05).
*
*  26/01/26 VBC - SCRATCH COPY OF THE JOINED REASON TEXT
*  SO THE "MANUAL REVIEW REQUIRED." PREFIX CAN BE SPLICED
*  IN FRONT OF IT ON AN ESCALATED DECISION.
 01  WS-REASON-SCRATCH         PIC X(400).
*
*  28/01/26 VBC - TRIMMED LENGTHS OF THE RULE NAME AND
*  REASON BEFORE THEY GO INTO A BULLET LINE.  A PLAIN
*  STRING ... DELIMITED BY SPACE STOPS AT THE FIRST
*  BLANK INSIDE THE TEXT, WHICH CUT MULTI-WORD RULE
*  NAMES AND REASONS OFF AT THE FIRST WORD - TRIM ON
*  TRAILING SPACES ONLY, THEN STRING BY SIZE INSTEAD.
 01  WS-TRIM-FIELDS.
     03  WS-NAME-LEN           PIC 9(02)   COMP.
     03  WS-REASON-LEN         PIC 9(03)   COMP.
     03  FILLER                PIC X(03).
*
 LINKAGE                  SECTION.
*
 01  LK-EMPLOYEE-REC.
     03  LK-EMP-ID              PIC X(08).
     03  LK-EMP-EMAIL           PIC X(40).
     03  LK-EMP-HOME-COUNTRY    PIC X(20).
     03  LK-EMP-ENTITY          PIC X(30).
     03  LK-EMP-DAYS-ALLOWED    PIC 9(03).
     03  LK-EMP-SALES-FLAG      PIC X(01).
*
 01  LK-REQUEST-REC.
     03  LK-REQ-DEST-COUNTRY    PIC X(20).
     03  LK-REQ-WORKDAYS        PIC 9(03).
     03  LK-REQ-RTW-FLAG        PIC X(01).
     03  LK-REQ-ROLE-OK-FLAG    PIC X(01).
     03  FILLER                 PIC X(04).
*
 01  LK-ENGINE-RESULT.
     03  LK-ENG-STATUS          PIC X(10).
     03  LK-ENG-REASON          PIC X(400).
*    12/05/11 KLM - FOUR 100-BYTE LINES GIVE THE GMO
*    HELPDESK SCREEN A FIXED-WIDTH VIEW OF THE REASON TEXT
*    TO PAGE THROUGH WITHOUT HAVING TO WRAP A 400-BYTE
*    FIELD ITSELF - NOT USED BY THIS PROGRAM, ONLY BY THE
*    CALLING SIDE.
 01  LK-ENGINE-RESULT-GRP REDEFINES LK-ENGINE-RESULT.
     03  FILLER                 PIC X(10).
     03  LK-ENG-REASON-LINE     OCCURS 4 TIMES
                                 PIC X(100).
*
 PROCEDURE                DIVISION USING LK-EMPLOYEE-REC
                                          LK-REQUEST-REC
                                          LK-ENGINE-RESULT.
*
 AA000-MAIN-CONTROL SECTION.
 AA000-START.
*    THE SIX RULES RUN IN THIS FIXED ORDER EVERY TIME - SEE
*    THE CHANGE LOG BANNER ABOVE FOR WHY IT CANNOT BE
*    RE-SEQUENCED WITHOUT GMO SIGN-OFF.  EACH CCnnn
*    PARAGRAPH ONLY EVER TOUCHES ITS OWN SLOT IN THE RULE
*    TABLE, SO THEY CAN BE PERFORMED STRAIGHT THROUGH WITH
*    NO SHARED STATE BETWEEN THEM UNTIL DD000 READS THE
*    WHOLE TABLE BACK TO DERIVE THE OVERALL OUTCOME.
     PERFORM BB000-INIT-RULE-TABLE THRU BB000-EXIT.
     PERFORM CC010-RULE-1-BLOCKED-COUNTRY THRU CC010-EXIT.
     PERFORM CC020-RULE-2-RIGHT-TO-WORK THRU CC020-EXIT.
     PERFORM CC030-RULE-3-ROLE-ELIGIBLE THRU CC030-EXIT.
     PERFORM CC040-RULE-4-DURATION-LIMIT THRU CC040-EXIT.
     PERFORM CC050-RULE-5-CONSECUTIVE-LIMIT THRU CC050-EXIT.
     PERFORM CC060-RULE-6-SAME-COUNTRY THRU CC060-EXIT.
     PERFORM DD000-DERIVE-OUTCOME THRU DD000-EXIT.
 AA000-EXIT.
     GOBACK.
*
 BB000-INIT-RULE-TABLE.
*    30/10/06 SAW - NAMES AND SEVERITIES ARE RE-LOADED ON
*    EVERY CALL RATHER THAN CARRIED AS A STATIC TABLE WITH
*    A VALUE CLAUSE, SO A FUTURE SEVENTH RULE ONLY NEEDS A
*    NEW MOVE PAIR HERE AND AN OCCURS COUNT BUMP - NOTHING
*    ELSE IN THIS PARAGRAPH CHANGES SHAPE.
     MOVE "BLOCKED COUNTRY CHECK" TO WS-RULE-NAME(1).
     MOVE "B"                     TO WS-RULE-SEVERITY(1).
     MOVE "RIGHT TO WORK"         TO WS-RULE-NAME(2).
     MOVE "B"                     TO WS-RULE-SEVERITY(2).
     MOVE "ROLE ELIGIBILITY"      TO WS-RULE-NAME(3).
     MOVE "B"                     TO WS-RULE-SEVERITY(3).
     MOVE "DURATION LIMIT"        TO WS-RULE-NAME(4).
     MOVE "B"                     TO WS-RULE-SEVERITY(4).
     MOVE "CONSECUTIVE DAYS LIMIT" TO WS-RULE-NAME(5).
     MOVE "B"                     TO WS-RULE-SEVERITY(5).
     MOVE "SAME COUNTRY CHECK"    TO WS-RULE-NAME(6).
     MOVE "I"                     TO WS-RULE-SEVERITY(6).
     SET RULE-IX                  TO 1.
 BB010-CLEAR-LOOP.
*    EVERY RULE STARTS "Y" (PASSED) - EACH CCnnn PARAGRAPH
*    ONLY EVER FLIPS ITS OWN SLOT TO "N", SO A RULE THAT IS
*    SKIPPED OR SILENTLY PASSES (E.G. RULE 6 WHEN THE
*    COUNTRIES DIFFER) NEEDS NO EXPLICIT "PASSED" MOVE OF
*    ITS OWN.
     MOVE "Y"                     TO WS-RULE-PASS-FLAG(RULE-IX).
     MOVE "N"                     TO WS-RULE-ERROR-FLAG(RULE-IX).
     MOVE SPACES                  TO WS-RULE-REASON(RULE-IX).
     IF RULE-IX < 6
         SET RULE-IX UP BY 1
         GO TO BB010-CLEAR-LOOP
     END-IF.
 BB000-EXIT.
     EXIT.
*
 CC010-RULE-1-BLOCKED-COUNTRY.
     MOVE SPACES               TO WS-LOOKUP-NAME-AREA.
     MOVE LK-REQ-DEST-COUNTRY  TO WS-LOOKUP-NAME.
     CALL "SR041" USING "B" WS-LOOKUP-NAME WS-LOOKUP-RESULT.
*    26/01/26 VBC - SR041 IS SUPPOSED TO COME BACK WITH Y
*    OR N ONLY.  IF BAD DATA HAS GOT THIS FAR AND IT COMES
*    BACK WITH ANYTHING ELSE, DO NOT STOP THE RUN - FLAG
*    THE RULE AS ERRORED SO IT DOWNGRADES TO A WARN.
     IF WS-LU-BLOCKED-FLAG NOT = "Y" AND
             WS-LU-BLOCKED-FLAG NOT = "N"
         MOVE "N"                 TO WS-RULE-PASS-FLAG(1)
         MOVE "Y"                 TO WS-RULE-ERROR-FLAG(1)
         MOVE "BLOCKED COUNTRY LOOKUP DID NOT RETURN Y OR N"
             TO WS-RULE-REASON(1)
     ELSE
         IF WS-LU-BLOCKED-FLAG = "Y"
             MOVE "N"                 TO WS-RULE-PASS-FLAG(1)
             STRING "SIRW to " DELIMITED BY SIZE
                    LK-REQ-DEST-COUNTRY DELIMITED BY SPACE
                    " is not permitted - " DELIMITED BY SIZE
                    WS-LU-BLOCK-REGION DELIMITED BY SIZE
                    INTO WS-RULE-REASON(1)
         END-IF
     END-IF.
 CC010-EXIT.
     EXIT.
*
 CC020-RULE-2-RIGHT-TO-WORK.
*    THE RTW FLAG ITSELF IS SET EARLIER IN THE SIRW PIPELINE
*    BY WHATEVER IMMIGRATION CHECK THE DESTINATION COUNTRY
*    REQUIRES - THIS RULE DOES NOT KNOW OR CARE WHICH CHECK
*    RAN, IT ONLY LOOKS AT THE RESULT FLAG ON THE REQUEST.
     IF LK-REQ-RTW-FLAG NOT = "Y"
         MOVE "N"                 TO WS-RULE-PASS-FLAG(2)
         MOVE "EMPLOYEE DOES NOT HAVE CONFIRMED RIGHT TO WORK"
             TO WS-RULE-REASON(2)
     END-IF.
 CC020-EXIT.
     EXIT.
*
 CC030-RULE-3-ROLE-ELIGIBLE.
*    26/01/26 VBC - SALES / SIGNING-AUTHORITY FLAG IS
*                   THE ONLY ROLE FLAG THE EMPLOYEE
*                   MASTER CARRIES TODAY - THE OTHER
*                   INELIGIBLE CATEGORIES (FRONTLINE,
*                   ON-SITE, LEGAL, PROCUREMENT, SENIOR
*                   EXEC) RIDE ON REQ-ROLE-OK-FLAG UNTIL
*                   HR BUILDS A PROPER ROLE TABLE.
     IF LK-EMP-SALES-FLAG = "Y"
         MOVE "N"                 TO WS-RULE-PASS-FLAG(3)
         MOVE "EMPLOYEE HOLDS CONTRACT SIGNING AUTHORITY - PE RISK"
             TO WS-RULE-REASON(3)
     ELSE
         IF LK-REQ-ROLE-OK-FLAG NOT = "Y"
             MOVE "N"             TO WS-RULE-PASS-FLAG(3)
             MOVE "EMPLOYEE ROLE IS IN AN INELIGIBLE CATEGORY"
                 TO WS-RULE-REASON(3)
         END-IF
     END-IF.
 CC030-EXIT.
     EXIT.
*
 CC040-RULE-4-DURATION-LIMIT.
*    04/04/01 SAW - 20 WORKDAYS, NOT 20 CALENDAR DAYS - A
*    FOUR-WEEK TRIP WITH WEEKENDS OUT STILL COMES IN UNDER
*    THE LIMIT EVEN THOUGH THE ELAPSED CALENDAR SPAN IS
*    LONGER.  SR010 IS WHAT COMPUTES LK-REQ-WORKDAYS IN THE
*    FIRST PLACE - THIS RULE JUST COMPARES THE FIGURE IT IS
*    HANDED.
     IF LK-REQ-WORKDAYS > 20
         MOVE "N"                 TO WS-RULE-PASS-FLAG(4)
         MOVE "REQUEST EXCEEDS THE 20 WORKDAY SINGLE TRIP LIMIT"
             TO WS-RULE-REASON(4)
     END-IF.
 CC040-EXIT.
     EXIT.
*
 CC050-RULE-5-CONSECUTIVE-LIMIT.
*    02/09/87 RJH - ORIGINALLY RAISED OVER A BACK-TO-BACK
*    TRIP RATHER THAN ONE LONG TRIP (REQUEST #SIRW-0042) -
*    BUT THIS RULE HAS NO VISIBILITY OF A EMPLOYEE'S OTHER
*    REQUESTS, SO IT CAN ONLY EVER CATCH THE SINGLE-TRIP
*    CASE.  A TRUE BACK-TO-BACK CHECK WOULD NEED TO SCAN
*    THE HISTORY FILE THE WAY SR010 DB010 DOES FOR THE
*    SHIFT-WINDOW RULE.
     IF LK-REQ-WORKDAYS > 14
         MOVE "N"                 TO WS-RULE-PASS-FLAG(5)
         MOVE "REQUEST EXCEEDS THE 14 CONSECUTIVE WORKDAY LIMIT"
             TO WS-RULE-REASON(5)
     END-IF.
 CC050-EXIT.
     EXIT.
*
 CC060-RULE-6-SAME-COUNTRY.
*    ALWAYS PASSES - THIS IS AN INFO NOTE, NOT A CHECK.
     MOVE SPACES               TO WS-LOOKUP-NAME-AREA.
     MOVE LK-EMP-HOME-COUNTRY  TO WS-LOOKUP-NAME.
     CALL "SR041" USING "C" WS-LOOKUP-NAME WS-HOME-CODE-RESULT.
     MOVE SPACES               TO WS-LOOKUP-NAME-AREA.
     MOVE LK-REQ-DEST-COUNTRY  TO WS-LOOKUP-NAME.
     CALL "SR041" USING "C" WS-LOOKUP-NAME WS-LOOKUP-RESULT.
     IF LK-EMP-HOME-COUNTRY = LK-REQ-DEST-COUNTRY
         MOVE "HOME COUNTRY AND DESTINATION ARE THE SAME"
             TO WS-RULE-REASON(6)
     ELSE
         IF WS-HC-COUNTRY-CODE = WS-LU-COUNTRY-CODE
                 AND WS-HC-COUNTRY-CODE NOT = SPACES
             MOVE "HOME COUNTRY AND DESTINATION ARE THE SAME"
                 TO WS-RULE-REASON(6)
         END-IF
     END-IF.
 CC060-EXIT.
     EXIT.
*
 DD000-DERIVE-OUTCOME.
*    ANY BLOCK-SEVERITY FAILURE REJECTS THE REQUEST OUTRIGHT
*    REGARDLESS OF HOW MANY WARNS ARE ALSO PRESENT - A WARN
*    ONLY ESCALATES WHEN THERE IS NO BLOCK.  RULE 6 IS
*    INFO-SEVERITY AND NEVER COUNTED EITHER WAY.
     MOVE 0                       TO WS-BLOCK-COUNT.
     MOVE 0                       TO WS-WARN-COUNT.
     SET RULE-IX                  TO 1.
 DD010-COUNT-LOOP.
     IF WS-RULE-FAILED(RULE-IX)
*        26/01/26 VBC - AN ERRORED RULE IS COUNTED AS A
*        WARN REGARDLESS OF ITS NORMAL TABLE SEVERITY -
*        THAT IS THE WHOLE POINT OF THE DOWNGRADE.
         IF WS-RULE-HAD-ERROR(RULE-IX)
             ADD 1                TO WS-WARN-COUNT
         ELSE
             IF WS-RULE-SEVERITY(RULE-IX) = "B"
                 ADD 1            TO WS-BLOCK-COUNT
             ELSE
                 IF WS-RULE-SEVERITY(RULE-IX) = "W"
                     ADD 1        TO WS-WARN-COUNT
                 END-IF
             END-IF
         END-IF
     END-IF.
     IF RULE-IX < 6
         SET RULE-IX UP BY 1
         GO TO DD010-COUNT-LOOP
     END-IF.
     IF WS-BLOCK-COUNT > 0
         MOVE "REJECTED"          TO LK-ENG-STATUS
         PERFORM EE000-FORMAT-FAILED-REASONS THRU EE000-EXIT
     ELSE
         IF WS-WARN-COUNT > 0
             MOVE "ESCALATED"     TO LK-ENG-STATUS
             PERFORM EE000-FORMAT-FAILED-REASONS THRU EE000-EXIT
             PERFORM EE005-PREFIX-MANUAL-REVIEW THRU EE005-EXIT
         ELSE
             MOVE "APPROVED"      TO LK-ENG-STATUS
             MOVE "ALL COMPLIANCE CHECKS PASSED."
                 TO LK-ENG-REASON
         END-IF
     END-IF.
 DD000-EXIT.
     EXIT.
*
 EE000-FORMAT-FAILED-REASONS.
*    28/01/26 VBC - GMO WANTS A HEADER LINE AHEAD OF THE
*    BULLETS SO THE REVIEWER KNOWS AT A GLANCE THIS IS A
*    LIST OF FAILURES, NOT JUST RUN-ON REASON TEXT.
*    SKIPS INFO-SEVERITY RULE 6 - IT NEVER FAILS, SO IT
*    NEVER CONTRIBUTES A BULLET.
     MOVE SPACES                  TO LK-ENG-REASON.
     MOVE 1                       TO WS-REASON-SUB.
     STRING "THE FOLLOWING COMPLIANCE CHECKS FAILED:"
             DELIMITED BY SIZE
             INTO LK-ENG-REASON
             WITH POINTER WS-REASON-SUB.
     SET RULE-IX                  TO 1.
 EE010-JOIN-LOOP.
     IF WS-RULE-FAILED(RULE-IX) AND
             WS-RULE-SEVERITY(RULE-IX) NOT = "I"
         PERFORM EE015-TRIM-NAME-AND-REASON THRU EE015-EXIT
         STRING " - " DELIMITED BY SIZE
                 WS-RULE-NAME(RULE-IX)(1:WS-NAME-LEN)
                     DELIMITED BY SIZE
                 ": " DELIMITED BY SIZE
                 WS-RULE-REASON(RULE-IX)(1:WS-REASON-LEN)
                     DELIMITED BY SIZE
                 INTO LK-ENG-REASON
                 WITH POINTER WS-REASON-SUB
     END-IF.
     IF RULE-IX < 6
         SET RULE-IX UP BY 1
         GO TO EE010-JOIN-LOOP
     END-IF.
 EE000-EXIT.
     EXIT.
*
 EE015-TRIM-NAME-AND-REASON.
*    28/01/26 VBC - BACKWARD SCAN TO THE LAST NON-SPACE
*    SO ONLY THE FIXED-WIDTH FIELD'S TRAILING PAD IS
*    DROPPED - AN EMBEDDED SPACE BETWEEN WORDS OF THE
*    RULE NAME OR REASON IS LEFT ALONE.
     MOVE 24                      TO WS-NAME-LEN.
 EE016-NAME-TRIM-LOOP.
     IF WS-NAME-LEN > 0
         IF WS-RULE-NAME(RULE-IX)(WS-NAME-LEN:1) = SPACE
             SUBTRACT 1            FROM WS-NAME-LEN
             GO TO EE016-NAME-TRIM-LOOP
         END-IF
     END-IF.
     IF WS-NAME-LEN = 0
         MOVE 1                    TO WS-NAME-LEN
     END-IF.
     MOVE 80                      TO WS-REASON-LEN.
 EE017-REASON-TRIM-LOOP.
     IF WS-REASON-LEN > 0
         IF WS-RULE-REASON(RULE-IX)(WS-REASON-LEN:1) = SPACE
             SUBTRACT 1            FROM WS-REASON-LEN
             GO TO EE017-REASON-TRIM-LOOP
         END-IF
     END-IF.
     IF WS-REASON-LEN = 0
         MOVE 1                    TO WS-REASON-LEN
     END-IF.
 EE015-EXIT.
     EXIT.
*
 EE005-PREFIX-MANUAL-REVIEW.
*    26/01/26 VBC - GMO WANTS AN ESCALATED REASON MARKED
*    UP FRONT SO THE REVIEWER DOES NOT HAVE TO READ THE
*    WHOLE LINE TO KNOW THIS ONE NEEDS A HUMAN.
     MOVE LK-ENG-REASON            TO WS-REASON-SCRATCH.
     MOVE SPACES                   TO LK-ENG-REASON.
     STRING "MANUAL REVIEW REQUIRED. " DELIMITED BY SIZE
             WS-REASON-SCRATCH     DELIMITED BY SIZE
             INTO LK-ENG-REASON.
 EE005-EXIT.
     EXIT.
