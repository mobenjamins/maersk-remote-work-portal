     03  FILLER                PIC X(32) VALUE
         "DENMARK                       DK".
     03  FILLER                PIC X(32) VALUE
         "UNITED KINGDOM                GB".
     03  FILLER                PIC X(32) VALUE
         "UK                            GB".
     03  FILLER                PIC X(32) VALUE
         "UNITED STATES                 US".
     03  FILLER                PIC X(32) VALUE
         "USA                           US".
     03  FILLER                PIC X(32) VALUE
         "GERMANY                       DE".
     03  FILLER                PIC X(32) VALUE
         "FRANCE                        FR".
     03  FILLER                PIC X(32) VALUE
         "SPAIN                         ES".
     03  FILLER                PIC X(32) VALUE
         "ITALY                         IT".
     03  FILLER                PIC X(32) VALUE
         "NETHERLANDS                   NL".
     03  FILLER                PIC X(32) VALUE
         "BELGIUM                       BE".
     03  FILLER                PIC X(32) VALUE
         "SWEDEN                        SE".
     03  FILLER                PIC X(32) VALUE
         "NORWAY                        NO".
     03  FILLER                PIC X(32) VALUE
         "POLAND                        PL".
     03  FILLER                PIC X(32) VALUE
         "PORTUGAL                      PT".
     03  FILLER                PIC X(32) VALUE
         "INDIA                         IN".
     03  FILLER                PIC X(32) VALUE
         "CHINA                         CN".
     03  FILLER                PIC X(32) VALUE
         "SINGAPORE                     SG".
     03  FILLER                PIC X(32) VALUE
         "AUSTRALIA                     AU".
     03  FILLER                PIC X(32) VALUE
         "BRAZIL                        BR".
     03  FILLER                PIC X(32) VALUE
         "MEXICO                        MX".
     03  FILLER                PIC X(32) VALUE
         "CANADA                        CA".
