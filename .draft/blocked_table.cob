     03  FILLER                PIC X(47) VALUE
         "NORTH KOREA                   KPSEAST ASIA     ".
     03  FILLER                PIC X(47) VALUE
         "IRAN                          IRSMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "SYRIA                         SYSMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "CUBA                          CUSCARIBBEAN     ".
     03  FILLER                PIC X(47) VALUE
         "RUSSIA                        RUSEASTERN EUROPE".
     03  FILLER                PIC X(47) VALUE
         "BELARUS                       BYSEASTERN EUROPE".
     03  FILLER                PIC X(47) VALUE
         "VENEZUELA                     VESLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "MYANMAR                       MMSSE ASIA       ".
     03  FILLER                PIC X(47) VALUE
         "SUDAN                         SDSNORTH AFRICA  ".
     03  FILLER                PIC X(47) VALUE
         "SOUTH SUDAN                   SSSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "SOMALIA                       SOSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "LIBYA                         LYSNORTH AFRICA  ".
     03  FILLER                PIC X(47) VALUE
         "YEMEN                         YESMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "ZIMBABWE                      ZWSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "ERITREA                       ERSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "CENTRAL AFRICAN REP           CFSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "CONGO DEM REPUBLIC            CDSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "MALI                          MLSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "NICARAGUA                     NISLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "LEBANON                       LBSMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "AFGHANISTAN                   AFSCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "IRAQ                          IQSMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "ALGERIA                       DZNNORTH AFRICA  ".
     03  FILLER                PIC X(47) VALUE
         "ANGOLA                        AONSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "ARMENIA                       AMNCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "AZERBAIJAN                    AZNCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "BAHRAIN                       BHNMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "BANGLADESH                    BDNSOUTH ASIA    ".
     03  FILLER                PIC X(47) VALUE
         "BENIN                         BJNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "BHUTAN                        BTNSOUTH ASIA    ".
     03  FILLER                PIC X(47) VALUE
         "BOLIVIA                       BONLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "BOSNIA HERZEGOVINA            BANEASTERN EUROPE".
     03  FILLER                PIC X(47) VALUE
         "BOTSWANA                      BWNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "BRUNEI                        BNNSE ASIA       ".
     03  FILLER                PIC X(47) VALUE
         "BURKINA FASO                  BFNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "BURUNDI                       BINSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "CAMBODIA                      KHNSE ASIA       ".
     03  FILLER                PIC X(47) VALUE
         "CAMEROON                      CMNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "CHAD                          TDNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "COMOROS                       KMNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "CONGO REPUBLIC                CGNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "DJIBOUTI                      DJNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "DOMINICAN REPUBLIC            DONCARIBBEAN     ".
     03  FILLER                PIC X(47) VALUE
         "ECUADOR                       ECNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "EL SALVADOR                   SVNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "EQUATORIAL GUINEA             GQNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "ESWATINI                      SZNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "ETHIOPIA                      ETNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "FIJI                          FJNPACIFIC       ".
     03  FILLER                PIC X(47) VALUE
         "GABON                         GANSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "GAMBIA                        GMNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "GEORGIA                       GENCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "GHANA                         GHNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "GUATEMALA                     GTNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "GUINEA                        GNNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "GUINEA-BISSAU                 GWNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "GUYANA                        GYNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "HAITI                         HTNCARIBBEAN     ".
     03  FILLER                PIC X(47) VALUE
         "HONDURAS                      HNNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "IVORY COAST                   CINSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "JAMAICA                       JMNCARIBBEAN     ".
     03  FILLER                PIC X(47) VALUE
         "JORDAN                        JONMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "KAZAKHSTAN                    KZNCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "KENYA                         KENSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "KYRGYZSTAN                    KGNCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "LAOS                          LANSE ASIA       ".
     03  FILLER                PIC X(47) VALUE
         "LESOTHO                       LSNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "LIBERIA                       LRNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "MADAGASCAR                    MGNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "MALAWI                        MWNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "MALDIVES                      MVNSOUTH ASIA    ".
     03  FILLER                PIC X(47) VALUE
         "MAURITANIA                    MRNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "MOLDOVA                       MDNEASTERN EUROPE".
     03  FILLER                PIC X(47) VALUE
         "MONGOLIA                      MNNEAST ASIA     ".
     03  FILLER                PIC X(47) VALUE
         "MOZAMBIQUE                    MZNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "NAMIBIA                       NANSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "NEPAL                         NPNSOUTH ASIA    ".
     03  FILLER                PIC X(47) VALUE
         "NIGER                         NENSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "NIGERIA                       NGNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "PAKISTAN                      PKNSOUTH ASIA    ".
     03  FILLER                PIC X(47) VALUE
         "PAPUA NEW GUINEA              PGNPACIFIC       ".
     03  FILLER                PIC X(47) VALUE
         "PARAGUAY                      PYNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "RWANDA                        RWNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "SENEGAL                       SNNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "SIERRA LEONE                  SLNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "SRI LANKA                     LKNSOUTH ASIA    ".
