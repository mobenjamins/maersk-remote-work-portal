*****************************************************
*                                                    *
*   SR010  -  SHORT-TERM INTERNATIONAL REMOTE WORK  *
*             NIGHTLY ADJUDICATION DRIVER           *
*                                                    *
*   READS THE EMPLOYEE MASTER INTO STORAGE, THEN     *
*   RUNS EACH PENDING REQUEST THROUGH THE WORKDAY    *
*   CALCULATOR (SR040), THE COMPLIANCE RULE ENGINE   *
*   (SR020) AND THE WIZARD ADJUDICATION CASCADE      *
*   (SR030), WRITES ONE DECISION RECORD PER REQUEST  *
*   AND PRODUCES THE SUMMARY PRINT REPORT.           *
*                                                    *
*****************************************************
* REQUEST-FILE IS SUPPLIED IN EMPLOYEE / ASCENDING
* START-DATE SEQUENCE - SEE THE EXTRACT JOB (SR001,
* NOT THIS SUITE).  THIS PROGRAM DOES NOT SORT IT.
*
* SR030 IS THE AUTHORITATIVE DECISION SOURCE.  SR020
* IS RUN ALONGSIDE IT AS AN AUDIT CROSS-CHECK - IF
* SR020 FOUND A HARD BLOCK THAT SR030 DID NOT ALSO
* CATCH, AA000 FORCES THE DECISION TO REJECTED RATHER
* THAN TRUST THE WIZARD ALONE.  SEE CC070.
*
* 06/05/90 VBC - CREATED.  DRIVES THE NEW SR020/SR030/
*                SR040 SUITE AS ONE NIGHTLY RUN IN
*                PLACE OF THE THREE SEPARATE JCL STEPS
*                IT REPLACES.
* 14/11/91 RJH - SUMMARY REPORT'S EMPLOYEE SUBTOTAL
*                ADDED AFTER THE TRAVEL DESK ASKED FOR
*                A PER-EMPLOYEE DAYS-USED FIGURE ON
*                THE PRINTOUT.
* 27/03/94 TDK - REQUEST-FILE EOF HANDLING REWORKED -
*                A BLANK TRAILING LINE FROM THE
*                EXTRACT JOB WAS BEING READ AS A
*                PHANTOM REQUEST.
* 15/08/96 PDN - PER-YEAR REFERENCE NUMBER TABLE ADDED
*                SO A YEAR-END RUN CARRYING DECEMBER
*                STRAGGLERS DOES NOT COLLIDE WITH NEXT
*                YEAR'S SEQUENCE.
* 22/02/99 PDN - Y2K REVIEW: ALL DATE FIELDS IN THIS
*                PROGRAM AND THE FILES IT READS ARE
*                8-DIGIT CCYYMMDD ALREADY - NO
*                REMEDIATION REQUIRED.  SIGNED OFF BY
*                THE MILLENNIUM TASK FORCE.
* 09/07/02 SAW - ERROR SECTION OF THE REPORT GIVEN ITS
*                OWN BANNER AND DETAIL LINE INSTEAD OF
*                SHARING THE SUBTOTAL LAYOUT - AUDIT
*                WANTED DATA-ERROR ROWS VISUALLY
*                SEPARATE FROM GENUINE REJECTIONS.
* 13/01/07 SAW - OVERLAP DETECTOR REWRITTEN TO WALK
*                THE EMPLOYEE'S FULL APPROVED HISTORY
*                RATHER THAN JUST THE PRIOR REQUEST -
*                TWO NON-ADJACENT TRIPS WERE STILL
*                ABLE TO STACK PAST THE 14-DAY LIMIT.
* 04/10/12 KLM - WORKDAY CALCULATOR CALL MOVED BEHIND
*                A STAGING AREA IN LINKAGE RATHER THAN
*                PASSING THE REQUEST RECORD DIRECTLY -
*                SR040'S INTERFACE CHANGED SHAPE AGAIN.
* 19/06/18 KLM - DECISION RECORD'S DEC-FLAGS FIELD
*                WIDENED TO CARRY THE OVERLAP AND
*                EXCEPTION FLAGS ALONGSIDE SANCTION
*                AND ROLE - SEE WSSRDEC.
*
* 11/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
*                REWRITE - CROSS-CHECK, OVERLAP AND
*                ERROR-SECTION LOGIC BELOW ALL CARRY
*                FORWARD FROM THE ABOVE HISTORY.
* 22/01/26 VBC - ADDED THE SR020/SR030 CROSS-CHECK
*                AFTER UAT FOUND A REQUEST AGAINST
*                A BLOCKED COUNTRY SLIP THROUGH ON A
*                MIS-KEYED ROLE-OK FLAG.
* 04/02/26 VBC - OVERLAP DETECTOR ADDED (7-DAY
*                BUFFER) PER THE FEB COMPLIANCE
*                REVIEW - GMO-229.
* 09/02/26 VBC - DATA-ERROR REQUESTS NOW PRINT IN
*                THEIR OWN REPORT SECTION INSTEAD OF
*                BEING SILENTLY DROPPED.
*
 IDENTIFICATION          DIVISION.
 PROGRAM-ID.              SR010.
 AUTHOR.                  V B CONLEY.
 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
 DATE-WRITTEN.            06/05/90.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - SIRW
                          SUITE, GLOBAL MOBILITY USE ONLY.
*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.         SIRW-HOST.
 OBJECT-COMPUTER.         SIRW-HOST.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS SR-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT EMPLOYEE-FILE  ASSIGN TO "EMPLOYEE-FILE"
         ORGANIZATION  IS LINE SEQUENTIAL
         FILE STATUS   IS WS-EMPLOYEE-STATUS.
     SELECT REQUEST-FILE   ASSIGN TO "REQUEST-FILE"
         ORGANIZATION  IS LINE SEQUENTIAL
         FILE STATUS   IS WS-REQUEST-STATUS.
     SELECT DECISION-FILE  ASSIGN TO "DECISION-FILE"
         ORGANIZATION  IS LINE SEQUENTIAL
         FILE STATUS   IS WS-DECISION-STATUS.
     SELECT REPORT-FILE    ASSIGN TO "REPORT-FILE"
         ORGANIZATION  IS LINE SEQUENTIAL
         FILE STATUS   IS WS-REPORT-STATUS.
*
 DATA                     DIVISION.
 FILE                     SECTION.
*
 FD  EMPLOYEE-FILE.
     COPY "WSSREMP.COB".
*
 FD  REQUEST-FILE.
     COPY "WSSRREQ.COB".
*
 FD  DECISION-FILE.
     COPY "WSSRDEC.COB".
*
 FD  REPORT-FILE
     REPORT IS SR-SUMMARY-REPORT.
*
 REPORT                   SECTION.
 RD  SR-SUMMARY-REPORT
     CONTROL FINAL
     PAGE LIMIT    WS-PAGE-LINES
     HEADING       1
     FIRST DETAIL  5
     LAST DETAIL   WS-PAGE-LINES.
*
 01  SR-PAGE-HEAD   TYPE PAGE HEADING.
     03  LINE 1.
         05  COL  1        PIC X(34)   VALUE
             "SIRW - REMOTE WORK ADJUDICATION -".
         05  COL 36        PIC 9(04)   SOURCE WS-RUN-CCYY.
         05  COL 122       PIC X(5)    VALUE "PAGE ".
         05  COL 127       PIC ZZ9     SOURCE PAGE-COUNTER.
     03  LINE 2.
         05  COL  1        PIC X(38)   VALUE
             "REF NUMBER     EMP-ID   DESTINATION".
         05  COL 40        PIC X(20)   VALUE
             "   START    END    WD".
         05  COL 61        PIC X(14)   VALUE "STATUS".
         05  COL 76        PIC X(20)   VALUE "FLAGS".
*
 01  SR-REQUEST-DETAIL  TYPE DETAIL.
     03  LINE + 1.
         05  COL  1        PIC X(14)   SOURCE WS-RPT-REF-NUMBER.
         05  COL 16        PIC X(08)   SOURCE WS-RPT-EMP-ID.
         05  COL 26        PIC X(20)   SOURCE WS-RPT-DEST-COUNTRY.
         05  COL 47        PIC 9(08)   SOURCE WS-RPT-START-DATE.
         05  COL 56        PIC 9(08)   SOURCE WS-RPT-END-DATE.
         05  COL 65        PIC ZZ9     SOURCE WS-RPT-WORKDAYS.
         05  COL 70        PIC X(10)   SOURCE WS-RPT-STATUS.
         05  COL 81        PIC X(40)   SOURCE WS-RPT-FLAGS.
*
 01  SR-EMPLOYEE-SUBTOTAL  TYPE DETAIL.
     03  LINE + 2.
         05  COL  3        PIC X(9)    VALUE "SUBTOTAL ".
         05  COL 12        PIC X(30)   SOURCE WS-RPT-EMP-NAME.
         05  COL 43        PIC X(11)   VALUE "REQUESTS : ".
         05  COL 54        PIC ZZ9     SOURCE WS-RPT-EMP-REQ-CT.
         05  COL 58        PIC X(11)   VALUE "DAYS USED :".
         05  COL 70        PIC ZZ9     SOURCE WS-RPT-EMP-USED.
         05  COL 74        PIC X(15)   VALUE "DAYS REMAIN : ".
         05  COL 89        PIC ZZ9     SOURCE WS-RPT-EMP-REMAIN.
         05  COL 93        PIC X(14)   VALUE "PENDING DAYS :".
         05  COL 108       PIC ZZ9     SOURCE WS-RPT-EMP-PENDING.
*
 01  SR-ERROR-BANNER  TYPE DETAIL.
     03  LINE + 2.
         05  COL  1        PIC X(36)   VALUE
             "** REJECTED FOR DATA ERROR - NOT **".
     03  LINE + 1.
         05  COL  1        PIC X(36)   VALUE
             "** PRESENTED TO THE RULE ENGINE   **".
*
 01  SR-ERROR-DETAIL   TYPE DETAIL.
     03  LINE + 1.
         05  COL  1        PIC X(08)   SOURCE WS-RPT-EMP-ID.
         05  COL 11        PIC X(20)   SOURCE WS-RPT-DEST-COUNTRY.
         05  COL 32        PIC 9(08)   SOURCE WS-RPT-START-DATE.
         05  COL 41        PIC 9(08)   SOURCE WS-RPT-END-DATE.
         05  COL 50        PIC X(60)   SOURCE WS-RPT-ERR-REASON.
*
 01  SR-FINAL-TOTALS  TYPE CONTROL FOOTING FINAL.
     03  LINE + 2.
         05  COL  1        PIC X(26)   VALUE
             "TOTAL REQUESTS PROCESSED :".
         05  COL 28        PIC ZZZ9    SOURCE WS-TOT-REQUESTS.
     03  LINE + 1.
         05  COL  1        PIC X(20)   VALUE "APPROVED         : ".
         05  COL 21        PIC ZZZ9    SOURCE WS-TOT-APPROVED.
         05  COL 30        PIC X(20)   VALUE "ESCALATED        : ".
         05  COL 50        PIC ZZZ9    SOURCE WS-TOT-ESCALATED.
     03  LINE + 1.
         05  COL  1        PIC X(20)   VALUE "REJECTED         : ".
         05  COL 21        PIC ZZZ9    SOURCE WS-TOT-REJECTED.
         05  COL 30        PIC X(20)   VALUE "DATA ERRORS      : ".
         05  COL 50        PIC ZZZ9    SOURCE WS-TOT-DATA-ERRORS.
     03  LINE + 1.
         05  COL  1        PIC X(20)   VALUE "DISTINCT USERS   : ".
         05  COL 21        PIC ZZZ9    SOURCE WS-TOT-USERS.
         05  COL 30        PIC X(20)   VALUE "APPROVAL RATE %  : ".
         05  COL 50        PIC ZZ9.99  SOURCE WS-APPROVAL-RATE.
*
 WORKING-STORAGE          SECTION.
*
 77  WS-PROG-NAME              PIC X(15) VALUE "SR010 (1.0.00)".
*
*  NONE OF THE FOUR STATUS BYTES BELOW ARE TESTED EXPLICITLY
*  IN THIS PROGRAM - THE AT END / NOT AT END CLAUSES ON EACH
*  READ AND OPEN ARE CONSIDERED SUFFICIENT FOR A LINE
*  SEQUENTIAL SUITE THIS SIZE.  THEY ARE CARRIED HERE SO A
*  FUTURE DISPLAY-ON-ABEND CAN BE ADDED WITHOUT A LAYOUT
*  CHANGE - GMO AUDIT HAS ASKED FOR THIS MORE THAN ONCE.
 01  WS-FILE-STATUS-GROUP.
     03  WS-EMPLOYEE-STATUS    PIC X(02).
     03  WS-REQUEST-STATUS     PIC X(02).
     03  WS-DECISION-STATUS    PIC X(02).
     03  WS-REPORT-STATUS      PIC X(02).
     03  FILLER                PIC X(04).
*
*  THE TWO EOF SWITCHES DRIVE THE TWO READ-AHEAD LOOPS BELOW
*  (EMPLOYEE MASTER LOAD, THEN THE MAIN REQUEST LOOP).  BOTH
*  FOLLOW THE SAME READ-AHEAD PATTERN THE SHOP USES
*  THROUGHOUT THE SUITE - PRIME THE FIRST RECORD BEFORE THE
*  PERFORM UNTIL, THEN RE-READ AT THE BOTTOM OF THE LOOP BODY.
 01  WS-EOF-FLAGS.
     03  WS-EMPLOYEE-EOF       PIC X(01)   VALUE "N".
         88  WS-NO-MORE-EMPLOYEES     VALUE "Y".
     03  WS-REQUEST-EOF        PIC X(01)   VALUE "N".
         88  WS-NO-MORE-REQUESTS      VALUE "Y".
     03  FILLER                PIC X(04).
*
*  WSSRWRK HOLDS THE IN-STORAGE EMPLOYEE WORK TABLE
*  (SR-EMP-WORK-TABLE / SR-EMP-WORK-ENTRY, INDEXED BY EMP-IX)
*  AND THE PER-EMPLOYEE APPROVED-HISTORY SUB-TABLE USED BY
*  THE OVERLAP DETECTOR (INDEXED BY HIST-IX).  KEPT AS A
*  SEPARATE COPYBOOK BECAUSE THE LAYOUT IS SHARED WITH NO
*  OTHER PROGRAM IN THE SUITE - SR020/SR030/SR040/SR043 EACH
*  RECEIVE ONLY THE HANDFUL OF FIELDS THEY NEED, STAGED BELOW.
 COPY "WSSRWRK.COB".
*
*  PER-YEAR REFERENCE-NUMBER COUNTER TABLE - UP TO 5
*  PROCESSING YEARS IN ONE RUN COVERS A YEAR-END BATCH
*  THAT CARRIES A HANDFUL OF STRAGGLERS FROM DECEMBER.
*
 01  WS-YEAR-TABLE.
     03  WS-YEAR-ENTRY         OCCURS 5 TIMES
                                INDEXED BY YR-IX.
         05  WS-YR-CCYY        PIC 9(04).
         05  WS-YR-NEXT-SEQ    PIC 9(04)   COMP.
         05  FILLER            PIC X(02).
 01  WS-YEAR-TABLE-COUNT       PIC 9(01)   COMP VALUE 0.
*
 01  WS-PAGE-LINES             PIC 9(03)   COMP VALUE 58.
*
*  WS-RUN-CCYY IS SET FROM THE FIRST REQUEST READ (SEE
*  CA000) RATHER THAN FROM THE SYSTEM DATE - A RUN KICKED
*  OFF JUST AFTER MIDNIGHT ON NEW YEAR'S EVE MUST STILL
*  HEAD THE REPORT WITH THE YEAR THE REQUESTS BELONG TO,
*  NOT THE CLOCK YEAR THE JOB HAPPENED TO EXECUTE IN.
 01  WS-RUN-CCYY               PIC 9(04).
*
*  RUNNING ANALYTICS ACCUMULATORS - FED AS EACH REQUEST IS
*  ADJUDICATED (CI000) AND PRINTED ON SR-FINAL-TOTALS AT
*  CONTROL FOOTING FINAL.  WS-TOT-USERS COUNTS DISTINCT
*  EMPLOYEES, NOT REQUESTS - IT ONLY INCREMENTS THE FIRST
*  TIME AN EMPLOYEE'S WT-SEEN-FLAG FLIPS TO "Y".
*
 01  WS-ANALYTICS-FIELDS.
     03  WS-TOT-REQUESTS       PIC 9(05)   COMP.
     03  WS-TOT-APPROVED       PIC 9(05)   COMP.
     03  WS-TOT-REJECTED       PIC 9(05)   COMP.
     03  WS-TOT-ESCALATED      PIC 9(05)   COMP.
     03  WS-TOT-DATA-ERRORS    PIC 9(05)   COMP.
     03  WS-TOT-USERS          PIC 9(05)   COMP.
     03  WS-APPROVAL-RATE      PIC 9(03)V99.
     03  FILLER                PIC X(05).
*
*  REPORT SOURCE FIELDS - MOVED TO BEFORE EACH GENERATE
*  SINCE THE RD CARRIES NO CONTROL LEVEL OF ITS OWN
*  OTHER THAN FINAL - EMPLOYEE SUBTOTAL BREAKS ARE
*  DETECTED BY THIS PROGRAM, NOT BY REPORT WRITER.
*
 01  WS-REPORT-SOURCE-FIELDS.
     03  WS-RPT-REF-NUMBER     PIC X(14).
     03  WS-RPT-EMP-ID         PIC X(08).
     03  WS-RPT-EMP-NAME       PIC X(30).
     03  WS-RPT-DEST-COUNTRY   PIC X(20).
     03  WS-RPT-START-DATE     PIC 9(08).
     03  WS-RPT-END-DATE       PIC 9(08).
     03  WS-RPT-WORKDAYS       PIC 9(03).
     03  WS-RPT-STATUS         PIC X(10).
     03  WS-RPT-FLAGS          PIC X(40).
     03  WS-RPT-ERR-REASON     PIC X(60).
     03  WS-RPT-EMP-REQ-CT     PIC 9(03).
     03  WS-RPT-EMP-USED       PIC 9(03).
     03  WS-RPT-EMP-REMAIN     PIC 9(03).
     03  WS-RPT-EMP-PENDING    PIC 9(03).
     03  FILLER                PIC X(08).
*
*  IN-STORAGE LIST OF DATA-ERROR REJECTS - PRINTED AS
*  THEIR OWN SECTION AFTER THE MAIN DETAIL LINES.
*
 01  WS-ERROR-LIST.
     03  WS-ERROR-ENTRY        OCCURS 500 TIMES
                                INDEXED BY ERR-IX.
         05  WS-ERR-EMP-ID     PIC X(08).
         05  WS-ERR-DEST       PIC X(20).
         05  WS-ERR-START      PIC 9(08).
         05  WS-ERR-END        PIC 9(08).
         05  WS-ERR-REASON     PIC X(60).
         05  FILLER            PIC X(04).
 01  WS-ERROR-COUNT             PIC 9(03)   COMP VALUE 0.
*
*  DATE-SHIFT WORK AREA - USED ONLY BY THE OVERLAP
*  DETECTOR TO BUILD THE 7-DAY BUFFER WINDOW.  DOES
*  NOT CALL SR040 - THIS IS PLAIN CALENDAR STEPPING,
*  A DIFFERENT JOB FROM COUNTING WORKDAYS.
*
 01  WS-SHIFT-DATE.
     03  WS-SH-CCYY            PIC 9(04).
     03  WS-SH-MM              PIC 9(02).
     03  WS-SH-DD              PIC 9(02).
 01  WS-SHIFT-DATE-NUM REDEFINES WS-SHIFT-DATE PIC 9(08).
*
 01  WS-SHIFT-DIM-DATA          PIC X(24) VALUE
         "312831303130313130313031".
 01  WS-SHIFT-DIM-TABLE REDEFINES WS-SHIFT-DIM-DATA.
     03  WS-SHIFT-DIM-ENTRY    OCCURS 12 TIMES
                                INDEXED BY SHDIM-IX
                                PIC 9(02).
*
*  WS-SHIFT-CTR COUNTS DOWN THE NUMBER OF CALENDAR DAYS
*  STILL TO STEP IN DC000/DC010 - IT IS RELOADED BEFORE
*  EVERY CALL TO EITHER PARAGRAPH, NEVER ACCUMULATED
*  ACROSS CALLS.  WS-WINDOW-START/END HOLD THE RESULTING
*  7-DAY-PADDED REQUEST WINDOW FOR DB010'S INTERSECTION
*  TEST AGAINST EACH HISTORY ROW.
 01  WS-SHIFT-CONTROL-FIELDS.
     03  WS-SHIFT-CTR          PIC 9(02)   COMP.
     03  WS-SHIFT-LEAP-FLAG    PIC X(01).
         88  WS-SHIFT-YEAR-IS-LEAP    VALUE "Y".
     03  WS-SHIFT-LEAP-QUOT    PIC 9(04)   COMP.
     03  WS-SHIFT-LEAP-REM     PIC 9(04)   COMP.
     03  WS-WINDOW-START       PIC 9(08).
     03  WS-WINDOW-END         PIC 9(08).
     03  FILLER                PIC X(06).
*
*  CALL-STAGING AREAS - ONE PER CALLED SUBPROGRAM, SIZED
*  AND LAID OUT TO MATCH EACH ONE'S OWN LINKAGE SECTION
*  EXACTLY - SR020 AND SR030 BOTH USE THE NAMES
*  LK-EMPLOYEE-REC / LK-REQUEST-REC FOR UNRELATED, NON-
*  INTERCHANGEABLE LAYOUTS, SO THE TWO SETS BELOW MUST
*  NOT BE CROSSED.  SEE THE GMO DEV NOTES FOR THIS RUN.
*
*  SR040 IS A 3-ARGUMENT WORKDAY COUNTER, NOT A FULL
*  RECORD-PASSING SUBPROGRAM LIKE SR020/SR030 - IT HAS NO
*  KNOWLEDGE OF THE EMPLOYEE OR THE REQUEST, ONLY THE TWO
*  DATES.  KEPT THIS WAY DELIBERATELY SO IT CAN ALSO BE
*  CALLED STANDALONE FROM THE PRE-SUBMISSION WEB WIZARD.
 01  WS-SR040-START-DATE        PIC 9(08).
 01  WS-SR040-END-DATE          PIC 9(08).
 01  WS-SR040-WORKDAYS          PIC 9(03).
*
*  WS-SR041-FUNCTION/COUNTRY-NAME ARE DECLARED FOR
*  COMPLETENESS WITH SR041'S LINKAGE BUT ARE NOT CURRENTLY
*  POPULATED BY THIS DRIVER - THE BLOCKED-COUNTRY CHECK IS
*  PERFORMED INSIDE SR020'S RULE TABLE, NOT CALLED DIRECTLY
*  FROM SR010.  LEFT IN PLACE IN CASE A FUTURE RELEASE
*  WANTS SR010 TO SHORT-CIRCUIT BEFORE EVEN BUILDING THE
*  SR020 CALL AREAS FOR AN OBVIOUSLY BLOCKED DESTINATION.
 01  WS-SR041-FUNCTION          PIC X(01).
 01  WS-SR041-COUNTRY-NAME      PIC X(30).
 01  WS-SR041-RESULT-AREA.
     03  WS-SR041-BLOCKED-FLAG  PIC X(01).
     03  WS-SR041-BLOCK-REASON  PIC X(01).
     03  WS-SR041-BLOCK-REGION  PIC X(14).
     03  WS-SR041-COUNTRY-CODE  PIC X(02).
     03  FILLER                 PIC X(04).
*
*  SR043 TURNS AN EMPLOYEE'S E-MAIL ADDRESS INTO A DISPLAY
*  NAME FOR THE SUMMARY REPORT'S SUBTOTAL LINE - THE
*  EMPLOYEE MASTER CARRIES NO SEPARATE NAME FIELD, ONLY
*  THE E-MAIL, SO EVERY SUBTOTAL CALLS SR043 FRESH RATHER
*  THAN CACHING A NAME IN THE WORK TABLE.  SEE EA000.
 01  WS-SR043-EMP-EMAIL          PIC X(40).
 01  WS-SR043-DISPLAY-NAME       PIC X(60).
*
*  SR020 (RULE ENGINE) CALL AREAS.
*
 01  WS-SR020-EMPLOYEE-REC.
     03  WS-SR020-EMP-ID             PIC X(08).
     03  WS-SR020-EMP-EMAIL          PIC X(40).
     03  WS-SR020-EMP-HOME-COUNTRY   PIC X(20).
     03  WS-SR020-EMP-ENTITY         PIC X(30).
     03  WS-SR020-EMP-DAYS-ALLOWED   PIC 9(03).
     03  WS-SR020-EMP-SALES-FLAG     PIC X(01).
 01  WS-SR020-REQUEST-REC.
     03  WS-SR020-REQ-DEST-COUNTRY   PIC X(20).
     03  WS-SR020-REQ-WORKDAYS       PIC 9(03).
     03  WS-SR020-REQ-RTW-FLAG       PIC X(01).
     03  WS-SR020-REQ-ROLE-OK-FLAG   PIC X(01).
     03  FILLER                      PIC X(04).
 01  WS-SR020-ENGINE-RESULT.
     03  WS-SR020-ENG-STATUS         PIC X(10).
     03  WS-SR020-ENG-REASON         PIC X(400).
*
*  SR030 (WIZARD CASCADE) CALL AREAS.
*
 01  WS-SR030-EMPLOYEE-REC.
     03  WS-SR030-EMP-HOME-COUNTRY   PIC X(20).
     03  WS-SR030-EMP-DAYS-ALLOWED   PIC 9(03).
     03  FILLER                      PIC X(03).
 01  WS-SR030-REQUEST-REC.
     03  WS-SR030-REQ-DEST-COUNTRY   PIC X(20).
     03  WS-SR030-REQ-WORKDAYS       PIC 9(03).
     03  WS-SR030-REQ-RTW-FLAG       PIC X(01).
     03  WS-SR030-REQ-ROLE-OK-FLAG   PIC X(01).
     03  WS-SR030-REQ-EXCEPTION-FLAG PIC X(01).
     03  WS-SR030-REQ-MGR-NAME       PIC X(30).
     03  WS-SR030-REQ-MGR-EMAIL      PIC X(40).
     03  FILLER                      PIC X(03).
 01  WS-SR030-DAYS-USED-YTD          PIC 9(03).
 01  WS-SR030-WIZARD-RESULT.
     03  WS-SR030-WIZ-STATUS         PIC X(10).
     03  WS-SR030-WIZ-FLAGS          PIC X(40).
     03  WS-SR030-WIZ-REASON         PIC X(120).
     03  WS-SR030-WIZ-DAYS-REMAIN    PIC 9(03).
*
*  REQUEST-LEVEL WORK FIELDS - RESET AT THE TOP OF EACH
*  CA000 ITERATION (THE ERROR AND OVERLAP FLAGS EXPLICITLY;
*  WS-FINAL-STATUS/FLAGS/REASON ARE OVERWRITTEN WHOLESALE
*  BY CH000 BEFORE THEY ARE EVER READ, SO THEY ARE NOT
*  RE-INITIALISED HERE).  WS-PREV-EMP-ID IS THE ONE FIELD
*  IN THIS GROUP THAT DELIBERATELY SURVIVES ACROSS
*  REQUESTS - IT IS WHAT DRIVES THE EMPLOYEE CONTROL BREAK.
*
 01  WS-REQUEST-WORK-FIELDS.
     03  WS-CURR-EMP-ID            PIC X(08).
     03  WS-PREV-EMP-ID            PIC X(08)   VALUE SPACES.
     03  WS-SPAN-DAYS              PIC 9(05)   COMP.
     03  WS-EMP-FOUND-FLAG         PIC X(01).
         88  WS-EMP-WAS-FOUND            VALUE "Y".
     03  WS-DATA-ERROR-FLAG        PIC X(01).
         88  WS-REQUEST-HAS-ERROR        VALUE "Y".
     03  WS-OVERLAP-FLAG           PIC X(01).
         88  WS-REQUEST-OVERLAPS         VALUE "Y".
     03  WS-COMBINED-WORKDAYS      PIC 9(04)   COMP.
     03  WS-FINAL-STATUS           PIC X(10).
     03  WS-FINAL-FLAGS            PIC X(40).
     03  WS-FINAL-REASON           PIC X(120).
     03  WS-FINAL-DAYS-REMAIN      PIC 9(03).
     03  WS-REF-SEQ-DISPLAY        PIC 9(04).
     03  WS-REF-YEAR-WORK          PIC 9(04).
     03  WS-REF-NUMBER-WORK        PIC X(14).
     03  WS-ERR-REASON-SCRATCH     PIC X(60).
     03  FILLER                    PIC X(08).
*
 PROCEDURE                DIVISION.
*
*    MAIN LINE - THE WHOLE NIGHTLY RUN IN ONE PERFORM
*    SEQUENCE.  MASTER IS LOADED ENTIRELY INTO STORAGE
*    BEFORE A SINGLE REQUEST IS READ (BA000), BECAUSE THE
*    OVERLAP DETECTOR AND THE PER-EMPLOYEE ACCUMULATORS
*    BOTH NEED RANDOM ACCESS TO ANY EMPLOYEE AT ANY POINT
*    IN THE REQUEST STREAM, NOT JUST THE CURRENT ONE.  THE
*    FINAL SUBTOTAL (FOR THE LAST EMPLOYEE ON THE FILE) IS
*    NOT DRIVEN BY A CONTROL BREAK SINCE THERE IS NO
*    "NEXT" RECORD TO TRIGGER IT - IT IS FORCED HERE AFTER
*    THE MAIN LOOP EXITS, PROVIDED AT LEAST ONE REQUEST
*    WAS SEEN.
 AA000-MAIN-CONTROL SECTION.
 AA000-START.
     PERFORM BA000-LOAD-EMPLOYEE-MASTER THRU BA000-EXIT.
     PERFORM BB000-OPEN-RUN-FILES THRU BB000-EXIT.
     INITIATE SR-SUMMARY-REPORT.
     PERFORM CA000-PROCESS-ONE-REQUEST THRU CA000-EXIT
             UNTIL WS-NO-MORE-REQUESTS.
*        LAST EMPLOYEE ON THE FILE NEVER SEES A CONTROL
*        BREAK FROM INSIDE CA000 - FORCE ITS SUBTOTAL HERE.
     IF WS-PREV-EMP-ID NOT = SPACES
         PERFORM EA000-PRINT-EMPLOYEE-SUBTOTAL THRU EA000-EXIT
     END-IF.
     PERFORM EB000-PRINT-ERROR-SECTION THRU EB000-EXIT.
     PERFORM EC000-COMPUTE-APPROVAL-RATE THRU EC000-EXIT.
     TERMINATE SR-SUMMARY-REPORT.
     CLOSE REQUEST-FILE DECISION-FILE REPORT-FILE.
     STOP RUN.
 AA000-EXIT.
     EXIT.
*
 BA000-LOAD-EMPLOYEE-MASTER.
*    READS THE EMPLOYEE MASTER INTO SR-EMP-WORK-TABLE.
*    THE FILE IS SUPPLIED IN ASCENDING EMP-ID SEQUENCE
*    SO THE TABLE CAN BE SEARCH ALL'D LATER.
     MOVE 0                    TO SR-EMP-WORK-COUNT.
     OPEN INPUT EMPLOYEE-FILE.
     PERFORM BA010-READ-EMPLOYEE THRU BA010-EXIT.
     PERFORM BA020-STORE-EMPLOYEE THRU BA020-EXIT
             UNTIL WS-NO-MORE-EMPLOYEES.
     CLOSE EMPLOYEE-FILE.
 BA000-EXIT.
     EXIT.
*
 BA010-READ-EMPLOYEE.
     READ EMPLOYEE-FILE
         AT END MOVE "Y" TO WS-EMPLOYEE-EOF
     END-READ.
 BA010-EXIT.
     EXIT.
*
*    2000-ROW CEILING MATCHES THE LIMIT CARRIED IN
*    WSSRWRK'S OCCURS CLAUSE - HEADCOUNT IS CURRENTLY
*    UNDER 900, SO THIS LEAVES MORE THAN DOUBLE HEADROOM
*    FOR GROWTH WITHOUT A RECOMPILE.  A MASTER RECORD PAST
*    THE CEILING IS SILENTLY DROPPED FROM THE TABLE RATHER
*    THAN ABENDING THE RUN - IF THAT EVER HAPPENS THE
*    SYMPTOM IS "EMPLOYEE NOT FOUND" ON LATER REQUESTS, SEE
*    CD000.
 BA020-STORE-EMPLOYEE.
     IF SR-EMP-WORK-COUNT < 2000
         SET EMP-IX             TO SR-EMP-WORK-COUNT
         SET EMP-IX              UP BY 1
         MOVE EMP-ID             TO WT-EMP-ID(EMP-IX)
         MOVE EMP-EMAIL          TO WT-EMP-EMAIL(EMP-IX)
         MOVE EMP-HOME-COUNTRY   TO WT-EMP-HOME-CTRY(EMP-IX)
         MOVE EMP-ENTITY         TO WT-EMP-ENTITY(EMP-IX)
         MOVE EMP-DAYS-ALLOWED   TO WT-DAYS-ALLOWED(EMP-IX)
         MOVE EMP-SALES-FLAG     TO WT-SALES-FLAG(EMP-IX)
         MOVE 0                  TO WT-DAYS-USED(EMP-IX)
         MOVE 0                  TO WT-DAYS-PENDING(EMP-IX)
         MOVE 0                  TO WT-REQ-COUNT(EMP-IX)
         MOVE "N"                TO WT-SEEN-FLAG(EMP-IX)
         MOVE 0                  TO WT-HIST-COUNT(EMP-IX)
         ADD 1                   TO SR-EMP-WORK-COUNT
     END-IF.
     PERFORM BA010-READ-EMPLOYEE THRU BA010-EXIT.
 BA020-EXIT.
     EXIT.
*
*    THE EMPLOYEE MASTER IS CLOSED AGAIN BY BA000 BEFORE
*    THIS PARAGRAPH RUNS - IT IS READ ONCE, TOP TO BOTTOM,
*    PURELY TO BUILD THE IN-STORAGE TABLE AND IS NOT
*    TOUCHED AGAIN FOR THE REST OF THE RUN.
 BB000-OPEN-RUN-FILES.
     OPEN INPUT  REQUEST-FILE.
     OPEN OUTPUT DECISION-FILE.
     OPEN OUTPUT REPORT-FILE.
     MOVE 0                     TO WS-RUN-CCYY.
     PERFORM CB000-READ-REQUEST THRU CB000-EXIT.
 BB000-EXIT.
     EXIT.
*
 CA000-PROCESS-ONE-REQUEST.
     MOVE REQ-EMP-ID           TO WS-CURR-EMP-ID.
     MOVE "N"                  TO WS-DATA-ERROR-FLAG.
     MOVE "N"                  TO WS-OVERLAP-FLAG.
     MOVE SPACES                TO WS-ERR-REASON-SCRATCH.
     ADD 1                     TO WS-TOT-REQUESTS.
     IF WS-RUN-CCYY = 0
         MOVE REQ-START-CCYY   TO WS-RUN-CCYY
     END-IF.
*
*    EMPLOYEE CONTROL BREAK - SUBTOTAL THE PREVIOUS
*    EMPLOYEE BEFORE STARTING A NEW ONE.
*
     IF WS-CURR-EMP-ID NOT = WS-PREV-EMP-ID
         IF WS-PREV-EMP-ID NOT = SPACES
             PERFORM EA000-PRINT-EMPLOYEE-SUBTOTAL THRU EA000-EXIT
         END-IF
         MOVE WS-CURR-EMP-ID   TO WS-PREV-EMP-ID
     END-IF.
*
*    EMP-IX IS LEFT POINTING AT THE MATCHING MASTER ROW BY
*    CD000 - EVERY PARAGRAPH FROM HERE TO THE END OF THIS
*    REQUEST RELIES ON THAT INDEX STILL BEING VALID, SO
*    NOTHING BELOW MAY RE-SEARCH THE TABLE FOR A DIFFERENT
*    EMPLOYEE UNTIL THE NEXT REQUEST STARTS.
     PERFORM CD000-FIND-EMPLOYEE THRU CD000-EXIT.
     IF NOT WS-EMP-WAS-FOUND
         MOVE "Y"              TO WS-DATA-ERROR-FLAG
         MOVE "EMPLOYEE NOT FOUND ON MASTER"
                                TO WS-ERR-REASON-SCRATCH
         GO TO CA020-CHECK-ERROR
     END-IF.
*
*    WORKDAY COUNT IS NEEDED BY THE VALIDATION RULES BELOW
*    (THE 20-DAY EXCEPTION CHECK) AS WELL AS BY SR020 AND
*    SR030 LATER, SO IT IS COMPUTED ONCE HERE RATHER THAN
*    REPEATED IN EACH CALLING PARAGRAPH.
     CALL "SR040" USING REQ-START-DATE REQ-END-DATE
                         WS-SR040-WORKDAYS.
*
     PERFORM CC000-VALIDATE-REQUEST THRU CC000-EXIT.
*    CA020 IS A SHARED LANDING SPOT FOR BOTH THE
*    EMPLOYEE-NOT-FOUND SHORT-CIRCUIT ABOVE AND THE NORMAL
*    FALL-THROUGH FROM CC000 - EITHER WAY, A DATA ERROR
*    FLAGGED BY THIS POINT SKIPS THE RULE ENGINE ENTIRELY.
 CA020-CHECK-ERROR.
     IF WS-REQUEST-HAS-ERROR
         PERFORM DA000-STORE-ERROR-ENTRY THRU DA000-EXIT
         ADD 1                 TO WS-TOT-DATA-ERRORS
         GO TO CA000-EXIT
     END-IF.
*
*    REQUEST COUNT IS TALLIED AGAINST THE EMPLOYEE EVEN
*    BEFORE WE KNOW THE OUTCOME - THE SUBTOTAL LINE SHOWS
*    HOW MANY REQUESTS AN EMPLOYEE SUBMITTED REGARDLESS OF
*    WHETHER THEY WERE APPROVED, ESCALATED OR REJECTED.
     ADD 1                     TO WT-REQ-COUNT(EMP-IX).
     PERFORM DB000-CHECK-OVERLAP THRU DB000-EXIT.
     PERFORM CE000-GENERATE-REFERENCE THRU CE000-EXIT.
     PERFORM CF000-RUN-RULE-ENGINE THRU CF000-EXIT.
     PERFORM CG000-RUN-WIZARD-CASCADE THRU CG000-EXIT.
     PERFORM CH000-RECONCILE-OUTCOMES THRU CH000-EXIT.
     PERFORM CI000-UPDATE-EMPLOYEE-WORK THRU CI000-EXIT.
     PERFORM CJ000-WRITE-DECISION THRU CJ000-EXIT.
     PERFORM EF000-PRINT-REQUEST-DETAIL THRU EF000-EXIT.
 CA000-EXIT.
     PERFORM CB000-READ-REQUEST THRU CB000-EXIT.
     EXIT.
*
*    STANDARD READ-AHEAD - CALLED ONCE TO PRIME THE LOOP
*    FROM BB000 AND ONCE AT THE TAIL OF EVERY CA000
*    ITERATION (SEE CA000-EXIT), NEVER FROM ANYWHERE ELSE.
 CB000-READ-REQUEST.
     READ REQUEST-FILE
         AT END MOVE "Y" TO WS-REQUEST-EOF
     END-READ.
 CB000-EXIT.
     EXIT.
*
*    VALIDATION RULES - ALL FOUR ARE DATA-INTEGRITY
*    CHECKS, NOT COMPLIANCE DECISIONS, SO A FAILURE
*    HERE NEVER REACHES SR020/SR030.
*
 CC000-VALIDATE-REQUEST.
*        DATES BACKWARDS - CANNOT HAPPEN FROM A CORRECTLY
*        BUILT WEB FORM, BUT A HAND-EDITED RE-SUBMISSION
*        OR A BAD EXTRACT ROW CAN STILL PRODUCE ONE.
     IF REQ-START-DATE > REQ-END-DATE
         MOVE "Y"               TO WS-DATA-ERROR-FLAG
         MOVE "START DATE IS AFTER END DATE"
                                 TO WS-ERR-REASON-SCRATCH
         GO TO CC000-EXIT
     END-IF.
     PERFORM CC015-COMPUTE-SPAN-DAYS THRU CC015-EXIT.
*        365-DAY CEILING IS A SANITY CHECK, NOT A POLICY
*        LIMIT - A GENUINE MULTI-YEAR ASSIGNMENT GOES
*        THROUGH A SEPARATE RELOCATION PROCESS, NOT SIRW.
     IF WS-SPAN-DAYS > 365
         MOVE "Y"                TO WS-DATA-ERROR-FLAG
         MOVE "REQUEST SPAN EXCEEDS 365 CALENDAR DAYS"
                                 TO WS-ERR-REASON-SCRATCH
         GO TO CC000-EXIT
     END-IF.
*        ANYTHING OVER 20 WORKDAYS NEEDS THE EXCEPTION
*        FLAG SET ON THE REQUEST ITSELF - THIS IS A FORM-
*        COMPLETENESS CHECK, NOT A JUDGEMENT ON WHETHER THE
*        EXCEPTION SHOULD BE GRANTED (THAT IS SR030'S JOB).
     IF WS-SR040-WORKDAYS > 20 AND REQ-EXCEPTION-FLAG NOT = "Y"
         MOVE "Y"                TO WS-DATA-ERROR-FLAG
         MOVE "WORKDAYS EXCEED 20 WITH NO EXCEPTION FLAG"
                                 TO WS-ERR-REASON-SCRATCH
         GO TO CC000-EXIT
     END-IF.
*        MIRROR OF THE ABOVE - IF THE FLAG IS SET AT ALL
*        THE FORM MUST ALSO CARRY A REASON, REGARDLESS OF
*        WORKDAY COUNT.
     IF REQ-EXCEPTION-FLAG = "Y" AND REQ-EXCEPTION-RSN = SPACES
         MOVE "Y"                TO WS-DATA-ERROR-FLAG
         MOVE "EXCEPTION FLAG SET WITH NO REASON GIVEN"
                                 TO WS-ERR-REASON-SCRATCH
     END-IF.
 CC000-EXIT.
     EXIT.
*
*    SPAN DAYS IS A PLAIN CALENDAR DAY COUNT, INCLUSIVE
*    OF BOTH ENDS - NOT THE SAME AS SR040'S WORKDAY
*    COUNT.  WALKED A DAY AT A TIME, CAPPED AT 400 SO A
*    BADLY KEYED FAR-FUTURE DATE CANNOT SPIN THE LOOP.
*
 CC015-COMPUTE-SPAN-DAYS.
     MOVE REQ-START-DATE         TO WS-SHIFT-DATE-NUM.
     MOVE 1                      TO WS-SPAN-DAYS.
 CC016-SPAN-LOOP.
     IF WS-SHIFT-DATE-NUM >= REQ-END-DATE OR WS-SPAN-DAYS > 400
         GO TO CC015-EXIT
     END-IF.
     MOVE 1                      TO WS-SHIFT-CTR.
     PERFORM DC010-ADVANCE-DAYS THRU DC010-EXIT.
     ADD 1                       TO WS-SPAN-DAYS.
     GO TO CC016-SPAN-LOOP.
 CC015-EXIT.
     EXIT.
*
*    SEARCH ALL REQUIRES THE TABLE TO BE IN ASCENDING
*    EMP-ID SEQUENCE - SEE BA000'S BANNER.  THIS IS A
*    BINARY SEARCH, NOT A LINEAR SCAN, WHICH MATTERS ON A
*    900+ ROW TABLE CHECKED ONCE PER REQUEST ALL NIGHT.
 CD000-FIND-EMPLOYEE.
     MOVE "N"                   TO WS-EMP-FOUND-FLAG.
     SET EMP-IX                 TO 1.
     SEARCH ALL SR-EMP-WORK-ENTRY
         AT END
             CONTINUE
         WHEN WT-EMP-ID(EMP-IX) = WS-CURR-EMP-ID
             MOVE "Y"            TO WS-EMP-FOUND-FLAG
     END-SEARCH.
 CD000-EXIT.
     EXIT.
*
*    DATA-ERROR ENTRIES ARE HELD IN STORAGE RATHER THAN
*    PRINTED AS THEY OCCUR BECAUSE THE REPORT LAYOUT PUTS
*    THE ERROR SECTION AFTER ALL THE NORMAL DETAIL LINES
*    (SEE EB000) - SEE THE 09/02/26 CHANGE-LOG ENTRY ABOVE.
 DA000-STORE-ERROR-ENTRY.
     IF WS-ERROR-COUNT < 500
         SET ERR-IX              TO WS-ERROR-COUNT
         SET ERR-IX               UP BY 1
         MOVE WS-CURR-EMP-ID     TO WS-ERR-EMP-ID(ERR-IX)
         MOVE REQ-DEST-COUNTRY   TO WS-ERR-DEST(ERR-IX)
         MOVE REQ-START-DATE     TO WS-ERR-START(ERR-IX)
         MOVE REQ-END-DATE       TO WS-ERR-END(ERR-IX)
         MOVE WS-ERR-REASON-SCRATCH
                                 TO WS-ERR-REASON(ERR-IX)
         ADD 1                   TO WS-ERROR-COUNT
     END-IF.
 DA000-EXIT.
     EXIT.
*
*    OVERLAP / BACK-TO-BACK DETECTOR - A 7 CALENDAR DAY
*    BUFFER IS ADDED EACH SIDE OF THE CURRENT REQUEST,
*    THEN EVERY STORED HISTORY ROW FOR THIS EMPLOYEE IS
*    TESTED FOR A DATE-RANGE INTERSECTION.  COMBINED
*    WORKDAYS OVER 14 SETS THE OVERLAP FLAG.  THIS IS
*    INFORMATIONAL ONLY - IT DOES NOT BLOCK OR ESCALATE
*    ON ITS OWN.
*
 DB000-CHECK-OVERLAP.
     MOVE REQ-START-DATE        TO WS-SHIFT-DATE-NUM.
     MOVE 7                     TO WS-SHIFT-CTR.
     PERFORM DC000-RETREAT-DAYS THRU DC000-EXIT.
     MOVE WS-SHIFT-DATE-NUM      TO WS-WINDOW-START.
     MOVE REQ-END-DATE          TO WS-SHIFT-DATE-NUM.
     MOVE 7                     TO WS-SHIFT-CTR.
     PERFORM DC010-ADVANCE-DAYS THRU DC010-EXIT.
     MOVE WS-SHIFT-DATE-NUM      TO WS-WINDOW-END.
     MOVE 0                     TO WS-COMBINED-WORKDAYS.
     SET HIST-IX                TO 1.
     PERFORM DB010-SCAN-HISTORY THRU DB010-EXIT
             UNTIL HIST-IX > WT-HIST-COUNT(EMP-IX).
     ADD WS-SR040-WORKDAYS      TO WS-COMBINED-WORKDAYS.
     IF WS-COMBINED-WORKDAYS > 14
         MOVE "Y"                TO WS-OVERLAP-FLAG
     END-IF.
 DB000-EXIT.
     EXIT.
*
*    ONLY APPROVED OR ESCALATED HISTORY ROWS ARE EVER ADDED
*    TO THE TABLE BY CI010 IN THE FIRST PLACE - A REJECTED
*    REQUEST NEVER OCCUPIED ANY CALENDAR TIME AS FAR AS THE
*    14-DAY RULE IS CONCERNED, SO THE STATUS TEST HERE IS A
*    BELT-AND-BRACES CHECK RATHER THAN THE ONLY GUARD.
 DB010-SCAN-HISTORY.
     IF WT-HIST-STATUS(EMP-IX HIST-IX) = "APPROVED"
             OR WT-HIST-STATUS(EMP-IX HIST-IX) = "ESCALATED"
         IF WT-HIST-START(EMP-IX HIST-IX) <= WS-WINDOW-END
           AND WT-HIST-END(EMP-IX HIST-IX) >= WS-WINDOW-START
             ADD WT-HIST-WORKDAYS(EMP-IX HIST-IX)
                     TO WS-COMBINED-WORKDAYS
         END-IF
     END-IF.
     SET HIST-IX                UP BY 1.
 DB010-EXIT.
     EXIT.
*
*    RETREAT/ADVANCE ARE A MATCHED PAIR OF PLAIN GREGORIAN
*    CALENDAR STEPPERS - NEITHER ONE KNOWS ABOUT WEEKENDS
*    OR HOLIDAYS, THAT IS SR040'S JOB.  THESE TWO ONLY BUILD
*    THE 7-DAY BUFFER WINDOW FOR THE OVERLAP DETECTOR AND
*    DO NOT TOUCH THE DECISION OUTCOME DIRECTLY.
 DC000-RETREAT-DAYS.
     IF WS-SHIFT-CTR = 0
         GO TO DC000-EXIT
     END-IF.
     IF WS-SH-DD > 1
         SUBTRACT 1              FROM WS-SH-DD
     ELSE
         IF WS-SH-MM > 1
             SUBTRACT 1          FROM WS-SH-MM
         ELSE
             MOVE 12              TO WS-SH-MM
             SUBTRACT 1           FROM WS-SH-CCYY
         END-IF
         PERFORM DD000-TEST-SHIFT-LEAP THRU DD000-EXIT
         SET SHDIM-IX             TO WS-SH-MM
         IF WS-SH-MM = 2 AND WS-SHIFT-YEAR-IS-LEAP
             MOVE 29               TO WS-SH-DD
         ELSE
             MOVE WS-SHIFT-DIM-ENTRY(SHDIM-IX) TO WS-SH-DD
         END-IF
     END-IF.
     SUBTRACT 1                  FROM WS-SHIFT-CTR.
     GO TO DC000-RETREAT-DAYS.
 DC000-EXIT.
     EXIT.
*
 DC010-ADVANCE-DAYS.
     IF WS-SHIFT-CTR = 0
         GO TO DC010-EXIT
     END-IF.
     PERFORM DD000-TEST-SHIFT-LEAP THRU DD000-EXIT.
     SET SHDIM-IX                 TO WS-SH-MM.
     IF WS-SH-MM = 2 AND WS-SHIFT-YEAR-IS-LEAP
         IF WS-SH-DD >= 29
             MOVE 1                TO WS-SH-DD
             PERFORM DC020-BUMP-SHIFT-MONTH THRU DC020-EXIT
         ELSE
             ADD 1                 TO WS-SH-DD
         END-IF
     ELSE
         IF WS-SH-DD >= WS-SHIFT-DIM-ENTRY(SHDIM-IX)
             MOVE 1                TO WS-SH-DD
             PERFORM DC020-BUMP-SHIFT-MONTH THRU DC020-EXIT
         ELSE
             ADD 1                 TO WS-SH-DD
         END-IF
     END-IF.
     SUBTRACT 1                   FROM WS-SHIFT-CTR.
     GO TO DC010-ADVANCE-DAYS.
 DC010-EXIT.
     EXIT.
*
*    YEAR ROLLOVER HANDLED HERE RATHER THAN IN DC010 ITSELF
*    SO THAT BOTH DC000 (RETREAT) AND DC010 (ADVANCE) SHARE
*    ONE MONTH-BUMP ROUTINE - A DECEMBER 31 REQUEST ADVANCED
*    BY 7 DAYS MUST CARRY THE CENTURY-YEAR FORWARD, NOT JUST
*    THE MONTH.
 DC020-BUMP-SHIFT-MONTH.
     IF WS-SH-MM >= 12
         MOVE 1                    TO WS-SH-MM
         ADD 1                     TO WS-SH-CCYY
     ELSE
         ADD 1                     TO WS-SH-MM
     END-IF.
 DC020-EXIT.
     EXIT.
*
*    STANDARD GREGORIAN LEAP TEST - DIVISIBLE BY 4, EXCEPT
*    CENTURY YEARS (DIVISIBLE BY 100) UNLESS ALSO DIVISIBLE
*    BY 400.  2000 WAS A LEAP YEAR, 1900 AND 2100 ARE NOT -
*    THE SAME TEST THE 22/02/99 Y2K REVIEW SIGNED OFF ON
*    ABOVE, CARRIED FORWARD UNCHANGED INTO THIS REWRITE.
 DD000-TEST-SHIFT-LEAP.
     MOVE "N"                      TO WS-SHIFT-LEAP-FLAG.
     DIVIDE WS-SH-CCYY BY 4 GIVING WS-SHIFT-LEAP-QUOT
             REMAINDER WS-SHIFT-LEAP-REM.
     IF WS-SHIFT-LEAP-REM = 0
         DIVIDE WS-SH-CCYY BY 100 GIVING WS-SHIFT-LEAP-QUOT
                 REMAINDER WS-SHIFT-LEAP-REM
         IF WS-SHIFT-LEAP-REM NOT = 0
             MOVE "Y"              TO WS-SHIFT-LEAP-FLAG
         ELSE
             DIVIDE WS-SH-CCYY BY 400 GIVING WS-SHIFT-LEAP-QUOT
                     REMAINDER WS-SHIFT-LEAP-REM
             IF WS-SHIFT-LEAP-REM = 0
                 MOVE "Y"          TO WS-SHIFT-LEAP-FLAG
             END-IF
         END-IF
     END-IF.
 DD000-EXIT.
     EXIT.
*
*    REFERENCE NUMBER - SIRW-CCYY-NNNN, ONE COUNTER PER
*    PROCESSING YEAR (THE YEAR OF THE REQUEST'S OWN
*    START DATE, NOT THE RUN DATE).
*
 CE000-GENERATE-REFERENCE.
     MOVE REQ-START-CCYY         TO WS-REF-YEAR-WORK.
     PERFORM CE010-FIND-YEAR-ENTRY THRU CE010-EXIT.
     MOVE WS-YR-NEXT-SEQ(YR-IX)  TO WS-REF-SEQ-DISPLAY.
     ADD 1                       TO WS-YR-NEXT-SEQ(YR-IX).
     STRING "SIRW-"              DELIMITED BY SIZE
            WS-REF-YEAR-WORK     DELIMITED BY SIZE
            "-"                  DELIMITED BY SIZE
            WS-REF-SEQ-DISPLAY   DELIMITED BY SIZE
            INTO WS-REF-NUMBER-WORK.
 CE000-EXIT.
     EXIT.
*
*    LINEAR SCAN OF AT MOST 5 ROWS - NOT WORTH AN
*    ASCENDING KEY OR A SEARCH ALL FOR A TABLE THIS SMALL.
*    A NEW YEAR NOT YET SEEN THIS RUN IS ADDED ON THE SPOT
*    WITH ITS COUNTER PRIMED TO 1.
 CE010-FIND-YEAR-ENTRY.
     SET YR-IX                   TO 1.
 CE020-SCAN-YEARS.
     IF YR-IX > WS-YEAR-TABLE-COUNT
         IF WS-YEAR-TABLE-COUNT < 5
             ADD 1                TO WS-YEAR-TABLE-COUNT
             SET YR-IX            TO WS-YEAR-TABLE-COUNT
             MOVE WS-REF-YEAR-WORK TO WS-YR-CCYY(YR-IX)
             MOVE 1                TO WS-YR-NEXT-SEQ(YR-IX)
         END-IF
         GO TO CE010-EXIT
     END-IF.
     IF WS-YR-CCYY(YR-IX) = WS-REF-YEAR-WORK
         GO TO CE010-EXIT
     END-IF.
     SET YR-IX                   UP BY 1.
     GO TO CE020-SCAN-YEARS.
 CE010-EXIT.
     EXIT.
*
*    SR020 IS THE HARD-BLOCK COMPLIANCE ENGINE - SANCTIONED
*    COUNTRY, MISSING RIGHT-TO-WORK, NO ROLE SIGN-OFF AND
*    THE LIKE.  IT RUNS ALONGSIDE SR030 RATHER THAN INSTEAD
*    OF IT - SEE THE HEADER BANNER AND CH000 BELOW FOR WHY
*    BOTH ENGINES ARE CONSULTED ON EVERY REQUEST.
 CF000-RUN-RULE-ENGINE.
     MOVE WT-EMP-ID(EMP-IX)       TO WS-SR020-EMP-ID.
     MOVE WT-EMP-EMAIL(EMP-IX)    TO WS-SR020-EMP-EMAIL.
     MOVE WT-EMP-HOME-CTRY(EMP-IX) TO WS-SR020-EMP-HOME-COUNTRY.
     MOVE WT-EMP-ENTITY(EMP-IX)   TO WS-SR020-EMP-ENTITY.
     MOVE WT-DAYS-ALLOWED(EMP-IX) TO WS-SR020-EMP-DAYS-ALLOWED.
     MOVE WT-SALES-FLAG(EMP-IX)   TO WS-SR020-EMP-SALES-FLAG.
     MOVE REQ-DEST-COUNTRY        TO WS-SR020-REQ-DEST-COUNTRY.
     MOVE WS-SR040-WORKDAYS       TO WS-SR020-REQ-WORKDAYS.
     MOVE REQ-RTW-FLAG            TO WS-SR020-REQ-RTW-FLAG.
     MOVE REQ-ROLE-OK-FLAG        TO WS-SR020-REQ-ROLE-OK-FLAG.
     CALL "SR020" USING WS-SR020-EMPLOYEE-REC
                         WS-SR020-REQUEST-REC
                         WS-SR020-ENGINE-RESULT.
 CF000-EXIT.
     EXIT.
*
*    SR030 WALKS THE FULL DECISION WIZARD CASCADE (DAYS
*    REMAINING, MANAGER SIGN-OFF, EXCEPTION HANDLING) AND
*    IS THE SOURCE OF THE FINAL STATUS, FLAGS AND REASON
*    TEXT BARRING AN SR020 OVERRIDE - SEE CH000.  DAYS-
*    USED-YTD IS PASSED BY VALUE, NOT UPDATED IN PLACE;
*    THE RUNNING TOTAL IN THE WORK TABLE IS MAINTAINED BY
*    THIS PROGRAM ALONE (CI000), NOT BY SR030.
 CG000-RUN-WIZARD-CASCADE.
     MOVE WT-EMP-HOME-CTRY(EMP-IX) TO WS-SR030-EMP-HOME-COUNTRY.
     MOVE WT-DAYS-ALLOWED(EMP-IX) TO WS-SR030-EMP-DAYS-ALLOWED.
     MOVE REQ-DEST-COUNTRY        TO WS-SR030-REQ-DEST-COUNTRY.
     MOVE WS-SR040-WORKDAYS       TO WS-SR030-REQ-WORKDAYS.
     MOVE REQ-RTW-FLAG            TO WS-SR030-REQ-RTW-FLAG.
     MOVE REQ-ROLE-OK-FLAG        TO WS-SR030-REQ-ROLE-OK-FLAG.
     MOVE REQ-EXCEPTION-FLAG      TO WS-SR030-REQ-EXCEPTION-FLAG.
     MOVE REQ-MGR-NAME            TO WS-SR030-REQ-MGR-NAME.
     MOVE REQ-MGR-EMAIL           TO WS-SR030-REQ-MGR-EMAIL.
     MOVE WT-DAYS-USED(EMP-IX)    TO WS-SR030-DAYS-USED-YTD.
     CALL "SR030" USING WS-SR030-EMPLOYEE-REC
                         WS-SR030-REQUEST-REC
                         WS-SR030-DAYS-USED-YTD
                         WS-SR030-WIZARD-RESULT.
 CG000-EXIT.
     EXIT.
*
*    SR030 IS AUTHORITATIVE.  THE ONLY OVERRIDE IS A
*    SAFETY NET - IF SR020 RAISED A HARD BLOCK (ANY
*    RULE AT BLOCK SEVERITY FAILED) AND SR030 DID NOT
*    ALSO REJECT, THE RUN IS FORCED TO REJECTED RATHER
*    THAN RISK AN APPROVAL SR020 WOULD HAVE STOPPED.
*
 CH000-RECONCILE-OUTCOMES.
     MOVE WS-SR030-WIZ-STATUS      TO WS-FINAL-STATUS.
     MOVE WS-SR030-WIZ-FLAGS       TO WS-FINAL-FLAGS.
     MOVE WS-SR030-WIZ-REASON      TO WS-FINAL-REASON.
     MOVE WS-SR030-WIZ-DAYS-REMAIN TO WS-FINAL-DAYS-REMAIN.
     IF WS-SR020-ENG-STATUS = "REJECTED"
             AND WS-FINAL-STATUS NOT = "REJECTED"
         MOVE "REJECTED"            TO WS-FINAL-STATUS
         MOVE "ENGINE_OVERRIDE"     TO WS-FINAL-FLAGS
         MOVE WS-SR020-ENG-REASON(1:120) TO WS-FINAL-REASON
     END-IF.
*    OVERLAP IS APPENDED TO WHATEVER FLAGS SR030 (AND
*    POSSIBLY THE ENGINE-OVERRIDE ABOVE) ALREADY SET - IT
*    NEVER REPLACES THEM.  STRING ... DELIMITED BY SPACE IS
*    SAFE HERE BECAUSE WS-FINAL-FLAGS NEVER CONTAINS
*    EMBEDDED SPACES (IT IS A COMMA-SEPARATED FLAG LIST),
*    UNLIKE THE RULE-NAME/REASON TEXT IN SR020 - SEE THAT
*    PROGRAM'S EE015 FOR THE CASE WHERE THIS WOULD BE WRONG.
     IF WS-OVERLAP-FLAG = "Y"
         STRING WS-FINAL-FLAGS      DELIMITED BY SPACE
                ",OVERLAP"          DELIMITED BY SIZE
                INTO WS-FINAL-FLAGS
     END-IF.
 CH000-EXIT.
     EXIT.
*
*    WT-SEEN-FLAG IS THE ONLY THING THAT MAKES
*    WS-TOT-USERS A DISTINCT-EMPLOYEE COUNT RATHER THAN A
*    REQUEST COUNT - IT IS SET ONCE AND NEVER RESET FOR THE
*    LIFE OF THE RUN.
 CI000-UPDATE-EMPLOYEE-WORK.
     IF WT-SEEN-FLAG(EMP-IX) = "N"
         MOVE "Y"                   TO WT-SEEN-FLAG(EMP-IX)
         ADD 1                      TO WS-TOT-USERS
     END-IF.
     EVALUATE WS-FINAL-STATUS
         WHEN "APPROVED"
             ADD 1                   TO WS-TOT-APPROVED
             ADD WS-SR040-WORKDAYS   TO WT-DAYS-USED(EMP-IX)
             PERFORM CI010-ADD-HISTORY THRU CI010-EXIT
         WHEN "ESCALATED"
             ADD 1                   TO WS-TOT-ESCALATED
             ADD WS-SR040-WORKDAYS   TO WT-DAYS-PENDING(EMP-IX)
             PERFORM CI010-ADD-HISTORY THRU CI010-EXIT
         WHEN OTHER
             ADD 1                   TO WS-TOT-REJECTED
     END-EVALUATE.
 CI000-EXIT.
     EXIT.
*
*    50-ROW CEILING PER EMPLOYEE IS THE SAME REASONING AS
*    BA020'S 2000-ROW MASTER CEILING - ONE EMPLOYEE IS NOT
*    REALISTICALLY GOING TO SUBMIT 50 APPROVED OR ESCALATED
*    REMOTE-WORK REQUESTS IN A SINGLE NIGHTLY RUN'S WORTH
*    OF HISTORY; IF THE CEILING IS EVER HIT, THE OVERLAP
*    DETECTOR SIMPLY STOPS SEEING THE OLDEST EXCESS ROWS.
 CI010-ADD-HISTORY.
     IF WT-HIST-COUNT(EMP-IX) < 50
         ADD 1                       TO WT-HIST-COUNT(EMP-IX)
         SET HIST-IX                 TO WT-HIST-COUNT(EMP-IX)
         MOVE REQ-START-DATE         TO WT-HIST-START(EMP-IX HIST-IX)
         MOVE REQ-END-DATE           TO WT-HIST-END(EMP-IX HIST-IX)
         MOVE WS-SR040-WORKDAYS      TO
                 WT-HIST-WORKDAYS(EMP-IX HIST-IX)
         MOVE WS-FINAL-STATUS        TO WT-HIST-STATUS(EMP-IX HIST-IX)
     END-IF.
 CI010-EXIT.
     EXIT.
*
*    DECISION RECORD IS WRITTEN FOR EVERY REQUEST THAT
*    REACHES THIS FAR - I.E. EVERYTHING EXCEPT A DATA
*    ERROR, WHICH NEVER GETS HERE (SEE CA020).  DEC-REASON
*    IS TRUNCATED TO 120 CHARACTERS EVEN THOUGH SR020 CAN
*    RETURN UP TO 400 - SEE WS-FINAL-REASON'S DECLARATION
*    AND CH000'S (1:120) SUBSTRING ON ENGINE OVERRIDE.
 CJ000-WRITE-DECISION.
     INITIALIZE SR-DECISION-RECORD.
     MOVE WS-REF-NUMBER-WORK      TO DEC-REF-NUMBER.
     MOVE WS-CURR-EMP-ID          TO DEC-EMP-ID.
     MOVE REQ-DEST-COUNTRY        TO DEC-DEST-COUNTRY.
     MOVE REQ-START-DATE          TO DEC-START-DATE.
     MOVE REQ-END-DATE            TO DEC-END-DATE.
     MOVE WS-SR040-WORKDAYS       TO DEC-WORKDAYS.
     MOVE WS-FINAL-STATUS         TO DEC-STATUS.
     MOVE WS-FINAL-FLAGS          TO DEC-FLAGS.
     MOVE WT-DAYS-USED(EMP-IX)    TO DEC-DAYS-USED.
     MOVE WS-FINAL-DAYS-REMAIN    TO DEC-DAYS-REMAIN.
     MOVE WS-FINAL-REASON         TO DEC-REASON.
     MOVE SPACES                  TO FILLER OF SR-DECISION-RECORD.
     WRITE SR-DECISION-RECORD.
 CJ000-EXIT.
     EXIT.
*
*    ONE DETAIL LINE PER ADJUDICATED REQUEST, IMMEDIATELY
*    AFTER THE DECISION RECORD IS WRITTEN - THE SOURCE
*    FIELDS ARE RE-MOVED FROM DEC-REF-NUMBER/WS-CURR-EMP-ID
*    RATHER THAN RE-USING WHATEVER WAS LAST IN
*    WS-REPORT-SOURCE-FIELDS, SINCE THAT GROUP IS SHARED
*    WITH THE SUBTOTAL AND ERROR-DETAIL LINES ELSEWHERE.
 EF000-PRINT-REQUEST-DETAIL.
     MOVE DEC-REF-NUMBER          TO WS-RPT-REF-NUMBER.
     MOVE WS-CURR-EMP-ID          TO WS-RPT-EMP-ID.
     MOVE REQ-DEST-COUNTRY        TO WS-RPT-DEST-COUNTRY.
     MOVE REQ-START-DATE          TO WS-RPT-START-DATE.
     MOVE REQ-END-DATE            TO WS-RPT-END-DATE.
     MOVE WS-SR040-WORKDAYS       TO WS-RPT-WORKDAYS.
     MOVE WS-FINAL-STATUS         TO WS-RPT-STATUS.
     MOVE WS-FINAL-FLAGS          TO WS-RPT-FLAGS.
     GENERATE SR-REQUEST-DETAIL.
 EF000-EXIT.
     EXIT.
*
*    RE-SEARCHES THE MASTER TABLE FOR WS-PREV-EMP-ID RATHER
*    THAN TRUSTING EMP-IX TO STILL BE POINTING AT THE RIGHT
*    ROW - BY THE TIME THIS RUNS FOR THE LAST EMPLOYEE ON
*    THE FILE (FROM AA000, NOT FROM INSIDE CA000), EMP-IX
*    MAY HAVE BEEN LEFT AT WHATEVER THE FINAL CD000 CALL
*    SET IT TO, WHICH HAPPENS TO BE CORRECT BUT IS NOT
*    GUARANTEED BY THIS PARAGRAPH'S OWN LOGIC.
 EA000-PRINT-EMPLOYEE-SUBTOTAL.
     SET EMP-IX                   TO 1.
     SEARCH ALL SR-EMP-WORK-ENTRY
         AT END
             CONTINUE
         WHEN WT-EMP-ID(EMP-IX) = WS-PREV-EMP-ID
             CONTINUE
     END-SEARCH.
     MOVE WT-EMP-EMAIL(EMP-IX)    TO WS-SR043-EMP-EMAIL.
     CALL "SR043" USING WS-SR043-EMP-EMAIL WS-SR043-DISPLAY-NAME.
     MOVE WS-SR043-DISPLAY-NAME(1:30) TO WS-RPT-EMP-NAME.
     MOVE WT-REQ-COUNT(EMP-IX)    TO WS-RPT-EMP-REQ-CT.
     MOVE WT-DAYS-USED(EMP-IX)    TO WS-RPT-EMP-USED.
     MOVE WT-DAYS-PENDING(EMP-IX) TO WS-RPT-EMP-PENDING.
     IF WT-DAYS-ALLOWED(EMP-IX) > WT-DAYS-USED(EMP-IX)
         COMPUTE WS-RPT-EMP-REMAIN =
                 WT-DAYS-ALLOWED(EMP-IX) - WT-DAYS-USED(EMP-IX)
     ELSE
         MOVE 0                   TO WS-RPT-EMP-REMAIN
     END-IF.
     GENERATE SR-EMPLOYEE-SUBTOTAL.
 EA000-EXIT.
     EXIT.
*
*    BANNER PRINTS ONCE ONLY IF THERE IS AT LEAST ONE
*    DATA-ERROR ENTRY TO FOLLOW IT - A CLEAN RUN WITH ZERO
*    ERRORS PRINTS NO ERROR SECTION AT ALL RATHER THAN AN
*    EMPTY BANNER FOLLOWED BY NOTHING.
 EB000-PRINT-ERROR-SECTION.
     IF WS-ERROR-COUNT = 0
         GO TO EB000-EXIT
     END-IF.
     GENERATE SR-ERROR-BANNER.
     SET ERR-IX                 TO 1.
     PERFORM EB010-PRINT-ERROR-LINE THRU EB010-EXIT
             UNTIL ERR-IX > WS-ERROR-COUNT.
 EB000-EXIT.
     EXIT.
*
 EB010-PRINT-ERROR-LINE.
     MOVE WS-ERR-EMP-ID(ERR-IX)  TO WS-RPT-EMP-ID.
     MOVE WS-ERR-DEST(ERR-IX)    TO WS-RPT-DEST-COUNTRY.
     MOVE WS-ERR-START(ERR-IX)   TO WS-RPT-START-DATE.
     MOVE WS-ERR-END(ERR-IX)     TO WS-RPT-END-DATE.
     MOVE WS-ERR-REASON(ERR-IX)  TO WS-RPT-ERR-REASON.
     GENERATE SR-ERROR-DETAIL.
     SET ERR-IX                 UP BY 1.
 EB010-EXIT.
     EXIT.
*
*    ZERO-REQUEST RUN (AN EMPTY REQUEST-FILE) IS GUARDED
*    EXPLICITLY SO THE DIVISION IN THE COMPUTE BELOW NEVER
*    FIRES AGAINST A ZERO DENOMINATOR - A REAL POSSIBILITY
*    ON A QUIET NIGHT OR A TEST RUN AGAINST AN EMPTY EXTRACT.
 EC000-COMPUTE-APPROVAL-RATE.
     IF WS-TOT-REQUESTS = 0
         MOVE 0                    TO WS-APPROVAL-RATE
     ELSE
         COMPUTE WS-APPROVAL-RATE ROUNDED =
                 (WS-TOT-APPROVED / WS-TOT-REQUESTS) * 100
     END-IF.
 EC000-EXIT.
     EXIT.
