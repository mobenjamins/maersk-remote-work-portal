*****************************************************
*                                                    *
*   RECORD DEFINITION FOR SIRW REQUEST FILE         *
*        ONE RECORD PER SUBMITTED REQUEST           *
*                                                    *
*****************************************************
*  RECORD LENGTH IS 162 BYTES - FIXED, MATCHES GMO
*  POLICY APPENDIX LAYOUT PLUS HOUSE RESERVE.
*
* 05/01/26 VBC - CREATED.
* 22/01/26 VBC - REQ-MGR-EMAIL ADDED, TRAVEL DESK
*                WANTED IT ON THE ACK LETTER.
* 27/01/26 VBC - FILLER RESERVED FOR THE SECOND
*                APPROVER NAME GMO SAID WAS COMING
*                ONCE THE DUAL SIGN-OFF POLICY IS
*                FINAL - NOT YET BUILT, LEAVE ALONE.
*
 01  SR-REQUEST-RECORD.
     03  REQ-EMP-ID            PIC X(08).
     03  REQ-DEST-COUNTRY      PIC X(20).
     03  REQ-START-DATE        PIC 9(08).
     03  REQ-START-DATE-GRP REDEFINES REQ-START-DATE.
         05  REQ-START-CCYY    PIC 9(04).
         05  REQ-START-MM      PIC 9(02).
         05  REQ-START-DD      PIC 9(02).
     03  REQ-END-DATE          PIC 9(08).
     03  REQ-END-DATE-GRP REDEFINES REQ-END-DATE.
         05  REQ-END-CCYY      PIC 9(04).
         05  REQ-END-MM        PIC 9(02).
         05  REQ-END-DD        PIC 9(02).
     03  REQ-RTW-FLAG          PIC X(01).
         88  REQ-RTW-CONFIRMED     VALUE "Y".
         88  REQ-RTW-NOT-CONFIRMED VALUE "N".
     03  REQ-ROLE-OK-FLAG      PIC X(01).
         88  REQ-ROLE-ELIGIBLE     VALUE "Y".
         88  REQ-ROLE-INELIGIBLE   VALUE "N".
     03  REQ-EXCEPTION-FLAG    PIC X(01).
     03  REQ-EXCEPTION-RSN     PIC X(40).
     03  REQ-MGR-NAME          PIC X(30).
     03  REQ-MGR-EMAIL         PIC X(40).
     03  FILLER                PIC X(05).
*
