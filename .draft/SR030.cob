*****************************************************
*                                                    *
*   SR030  -  WIZARD ADJUDICATION CASCADE            *
*                                                    *
*   THE AUTHORITATIVE ANNUAL-USAGE-AWARE DECISION    *
*   FLOW.  FIRST MATCHING STEP IN THE FIVE-STEP      *
*   CASCADE WINS.  THIS PROGRAM'S OUTPUT IS WHAT      *
*   SR010 WRITES TO THE DECISION FILE - SR020 RUNS   *
*   ALONGSIDE IT ONLY AS A CROSS-CHECK.              *
*                                                    *
*****************************************************
* 19/06/89 VBC - CREATED.  FIVE-STEP CASCADE REPLACES
*                THE OLD FLAT DECISION TABLE, WHICH
*                COULD NOT EXPRESS "BLOCK WINS EVEN IF
*                AN EXCEPTION IS ON FILE".
* 02/04/90 RJH - STEP 4 (ANNUAL USAGE) ADDED SO A
*                REQUEST THAT OTHERWISE CLEARS CAN
*                STILL BE STOPPED ONCE THE EMPLOYEE'S
*                YEARLY ALLOWANCE IS USED UP.
* 25/10/92 TDK - STEP ORDER CONFIRMED WITH GMO IN
*                WRITING AFTER A DISPUTE OVER WHICH
*                REASON SHOULD PRINT WHEN TWO STEPS
*                BOTH MATCH - FIRST MATCH WINS, NO
*                EXCEPTIONS.
* 14/01/95 TDK - EXCEPTION-FLAG STEP REWORDED SO THE
*                DECISION LETTER QUOTES THE
*                EXCEPTION-RSN TEXT VERBATIM RATHER
*                THAN A GENERIC "EXCEPTION GRANTED"
*                LINE.
* 08/09/98 PDN - Y2K REVIEW: ALL DATE FIELDS IN THIS
*                PROGRAM ARE 8-DIGIT CCYYMMDD ALREADY -
*                NO REMEDIATION REQUIRED.  SIGNED OFF
*                BY THE MILLENNIUM TASK FORCE.
* 17/03/03 PDN - ANNUAL USAGE STEP NOW TAKES THE
*                EMPLOYEE'S DAYS-ALLOWED FROM THE
*                MASTER RECORD INSTEAD OF A PROGRAM
*                CONSTANT - DIFFERENT ENTITIES STARTED
*                NEGOTIATING DIFFERENT ALLOWANCES.
* 21/11/09 SAW - SANCTIONED/NO-ENTITY LOOKUP SWITCHED
*                TO CALL SR041 INSTEAD OF ITS OWN COPY
*                OF THE BLOCK TABLE - ONE LESS PLACE
*                FOR THE TABLE TO GO STALE.
* 06/06/15 KLM - CONSECUTIVE-DAYS STEP NOW DEFERS TO
*                SR010'S OVERLAP DETECTOR RESULT
*                RATHER THAN RECOMPUTING IT HERE.
*
* 11/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
*                REWRITE - CASCADE ORDER AND STEP
*                LOGIC BELOW CARRY FORWARD FROM THE
*                ABOVE HISTORY.
* 29/01/26 VBC - EXCEPTION-FLAG ALONE NO LONGER AUTO-
*                ESCALATES WHEN THE REQUEST IS ALSO
*                OVER A HARD BLOCK (RTW/ROLE/SANCTION) -
*                THOSE STILL WIN FIRST, AS THE POLICY
*                APPENDIX INTENDED.
*
 IDENTIFICATION          DIVISION.
 PROGRAM-ID.              SR030.
 AUTHOR.                  V B CONLEY.
 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
 DATE-WRITTEN.            19/06/89.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - SIRW
                          SUITE, GLOBAL MOBILITY USE ONLY.
*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.         SIRW-HOST.
 OBJECT-COMPUTER.         SIRW-HOST.
 SPECIAL-NAMES.
     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
*
 DATA                     DIVISION.
 WORKING-STORAGE          SECTION.
*
 77  WS-PROG-NAME              PIC X(15) VALUE "SR030 (1.0.00)".
*
 01  WS-MAX-ANNUAL-DAYS        PIC 9(03)   COMP VALUE 20.
 01  WS-MAX-CONSECUTIVE-DAYS   PIC 9(03)   COMP VALUE 14.
*
*  STAGING AREA FOR THE SR041 CALL IN STEP 1 - THE
*  DESTINATION COUNTRY ARRIVES FROM LK-REQUEST-REC ALREADY
*  SIZED AT 20, SO WS-LOOKUP-NAME-20 EXISTS PURELY TO KEEP
*  THE MOVE A LIKE-FOR-LIKE WIDTH RATHER THAN RELYING ON
*  COBOL'S AUTOMATIC SPACE-PAD OF A SHORTER SOURCE FIELD.
 01  WS-LOOKUP-NAME-AREA.
     03  WS-LOOKUP-NAME        PIC X(30).
 01  WS-LOOKUP-NAME-GRP REDEFINES WS-LOOKUP-NAME-AREA.
     03  WS-LOOKUP-NAME-20     PIC X(20).
     03  FILLER                PIC X(10).
*
 01  WS-LOOKUP-RESULT.
     03  WS-LU-BLOCKED-FLAG    PIC X(01).
     03  WS-LU-BLOCK-REASON    PIC X(01).
     03  WS-LU-BLOCK-REGION    PIC X(14).
     03  WS-LU-COUNTRY-CODE    PIC X(02).
     03  FILLER                PIC X(04).
*
*  WS-FLAG-LIST-LEAD IS NOT READ ANYWHERE IN THIS PROGRAM -
*  IT WAS CARRIED OVER FROM SR010'S WSSRWRK-STYLE
*  20/20 REDEFINES HABIT WHEN THIS GROUP WAS FIRST BUILT,
*  BUT STEP 4 NEVER NEEDED TO INSPECT ONLY THE FIRST FLAG.
 01  WS-FLAG-LIST-AREA.
     03  WS-FLAG-LIST          PIC X(40).
 01  WS-FLAG-LIST-GRP REDEFINES WS-FLAG-LIST-AREA.
     03  WS-FLAG-LIST-LEAD     PIC X(20).
     03  FILLER                PIC X(20).
*
*  WS-PROJECTED-USAGE IS DAYS-USED-YTD PLUS THIS REQUEST'S
*  OWN WORKDAYS - COMPUTED ONCE IN STEP 4 AND TESTED
*  AGAINST THE ANNUAL CEILING BEFORE THE REQUEST IS EVER
*  COUNTED AS USED (THAT BOOKKEEPING HAPPENS BACK IN SR010,
*  NOT HERE).  WS-REMAIN-CALC IS SIGNED SO THE "MORE USED
*    THAN ALLOWED" CASE DOES NOT WRAP TO A HUGE UNSIGNED
*    NUMBER BEFORE THE ZERO-FLOOR CHECK CATCHES IT.
 01  WS-PROJECTED-USAGE        PIC 9(05)   COMP.
 01  WS-REMAIN-CALC            PIC S9(05)  COMP.
 01  WS-ANY-FLAG-SET           PIC X(01).
 01  WS-FLAG-TEXT-IN           PIC X(24).
*
 LINKAGE                  SECTION.
*
 01  LK-EMPLOYEE-REC.
     03  LK-EMP-HOME-COUNTRY    PIC X(20).
     03  LK-EMP-DAYS-ALLOWED    PIC 9(03).
     03  FILLER                 PIC X(03).
*
 01  LK-REQUEST-REC.
     03  LK-REQ-DEST-COUNTRY    PIC X(20).
     03  LK-REQ-WORKDAYS        PIC 9(03).
     03  LK-REQ-RTW-FLAG        PIC X(01).
     03  LK-REQ-ROLE-OK-FLAG    PIC X(01).
     03  LK-REQ-EXCEPTION-FLAG  PIC X(01).
     03  LK-REQ-MGR-NAME        PIC X(30).
     03  LK-REQ-MGR-EMAIL       PIC X(40).
     03  FILLER                 PIC X(03).
*
 01  LK-DAYS-USED-YTD           PIC 9(03).
*
 01  LK-WIZARD-RESULT.
     03  LK-WIZ-STATUS          PIC X(10).
     03  LK-WIZ-FLAGS           PIC X(40).
     03  LK-WIZ-REASON          PIC X(120).
     03  LK-WIZ-DAYS-REMAIN     PIC 9(03).
 01  LK-WIZARD-RESULT-GRP REDEFINES LK-WIZARD-RESULT.
     03  FILLER                 PIC X(50).
     03  LK-WIZ-REASON-HALF-1   PIC X(60).
     03  LK-WIZ-REASON-HALF-2   PIC X(60).
     03  FILLER                 PIC X(03).
*
 PROCEDURE                DIVISION USING LK-EMPLOYEE-REC
                                          LK-REQUEST-REC
                                          LK-DAYS-USED-YTD
                                          LK-WIZARD-RESULT.
*
*    FIVE STEPS, STRICT ORDER, FIRST ONE TO SET
*    LK-WIZ-STATUS WINS - SEE THE 25/10/92 CHANGE-LOG
*    ENTRY.  EACH STEP PARAGRAPH LEAVES LK-WIZ-STATUS
*    UNTOUCHED (STILL SPACES) IF IT DOES NOT APPLY, WHICH
*    IS WHAT THE NOT = SPACES TEST AFTER EACH PERFORM IS
*    CHECKING FOR.  STEP 5 HAS NO SUCH TEST BECAUSE IT IS
*    THE UNCONDITIONAL FALL-THROUGH - IF NOTHING ABOVE
*    FIRED, THE REQUEST IS APPROVED.
 AA000-MAIN-CONTROL SECTION.
 AA000-START.
     MOVE SPACES               TO LK-WIZARD-RESULT.
     PERFORM BB010-STEP-1-BLOCKED-COUNTRY THRU BB010-EXIT.
     IF LK-WIZ-STATUS NOT = SPACES
         GO TO AA000-EXIT
     END-IF.
     PERFORM BB020-STEP-2-RIGHT-TO-WORK THRU BB020-EXIT.
     IF LK-WIZ-STATUS NOT = SPACES
         GO TO AA000-EXIT
     END-IF.
     PERFORM BB030-STEP-3-ROLE-ELIGIBLE THRU BB030-EXIT.
     IF LK-WIZ-STATUS NOT = SPACES
         GO TO AA000-EXIT
     END-IF.
     PERFORM BB040-STEP-4-LIMITS-AND-EXCEPTION THRU BB040-EXIT.
     IF LK-WIZ-STATUS NOT = SPACES
         GO TO AA000-EXIT
     END-IF.
     PERFORM BB050-STEP-5-APPROVE THRU BB050-EXIT.
 AA000-EXIT.
     GOBACK.
*
*    STEP 1 OF 5 - SANCTIONED / NO-LEGAL-ENTITY COUNTRY.
*    DELEGATES TO SR041 RATHER THAN CARRYING ITS OWN COPY
*    OF THE BLOCK TABLE - SEE THE 21/11/09 CHANGE-LOG ENTRY.
 BB010-STEP-1-BLOCKED-COUNTRY.
     MOVE SPACES               TO WS-LOOKUP-NAME-AREA.
     MOVE LK-REQ-DEST-COUNTRY  TO WS-LOOKUP-NAME.
     CALL "SR041" USING "B" WS-LOOKUP-NAME WS-LOOKUP-RESULT.
     IF WS-LU-BLOCKED-FLAG = "Y"
         MOVE "REJECTED"       TO LK-WIZ-STATUS
         MOVE "SANCTIONED_COUNTRY" TO LK-WIZ-FLAGS
         STRING "SIRW to " DELIMITED BY SIZE
                LK-REQ-DEST-COUNTRY DELIMITED BY SPACE
                " is not permitted - " DELIMITED BY SIZE
                WS-LU-BLOCK-REGION DELIMITED BY SIZE
                INTO LK-WIZ-REASON
         PERFORM CC000-DAYS-REMAIN-REJECTED THRU CC000-EXIT
     END-IF.
 BB010-EXIT.
     EXIT.
*
*    STEP 2 OF 5 - RIGHT TO WORK.  A FLAG, NOT A LOOKUP -
*    RTW STATUS IS CONFIRMED UPSTREAM OF SIRW BY THE GMO
*    IMMIGRATION TEAM BEFORE THE REQUEST EVER REACHES THIS
*    PROGRAM, SO THERE IS NOTHING FOR THIS STEP TO CALL OUT
*    TO - IT ONLY TRUSTS WHAT THE REQUEST RECORD CARRIES.
 BB020-STEP-2-RIGHT-TO-WORK.
     IF LK-REQ-RTW-FLAG NOT = "Y"
         MOVE "REJECTED"       TO LK-WIZ-STATUS
         MOVE "NO_RIGHT_TO_WORK" TO LK-WIZ-FLAGS
         MOVE "EMPLOYEE DOES NOT HAVE CONFIRMED RIGHT TO WORK"
             TO LK-WIZ-REASON
         PERFORM CC000-DAYS-REMAIN-REJECTED THRU CC000-EXIT
     END-IF.
 BB020-EXIT.
     EXIT.
*
*    STEP 3 OF 5 - ROLE ELIGIBILITY.  LK-REQ-ROLE-OK-FLAG
*    IS SET ON THE WEB FORM BASED ON JOB FAMILY - CERTAIN
*    SALES AND CLIENT-FACING ROLES ARE EXCLUDED FROM SHORT-
*    TERM REMOTE WORK ABROAD FOR PERMANENT-ESTABLISHMENT
*    TAX REASONS THAT SIT OUTSIDE THIS SUITE'S CONCERN.
 BB030-STEP-3-ROLE-ELIGIBLE.
     IF LK-REQ-ROLE-OK-FLAG NOT = "Y"
         MOVE "REJECTED"       TO LK-WIZ-STATUS
         MOVE "ROLE_INELIGIBLE" TO LK-WIZ-FLAGS
         MOVE "EMPLOYEE ROLE IS IN AN INELIGIBLE CATEGORY"
             TO LK-WIZ-REASON
         PERFORM CC000-DAYS-REMAIN-REJECTED THRU CC000-EXIT
     END-IF.
 BB030-EXIT.
     EXIT.
*
 BB040-STEP-4-LIMITS-AND-EXCEPTION.
*    29/01/26 VBC - THREE INDEPENDENT TRIGGERS, ANY OR
*                   ALL OF WHICH MAY FIRE TOGETHER - THE
*                   FLAG LIST AND REASON TEXT CARRY EVERY
*                   ONE THAT APPLIES, NOT JUST THE FIRST.
     MOVE SPACES               TO WS-FLAG-LIST-AREA.
     MOVE "N"                  TO WS-ANY-FLAG-SET.
     COMPUTE WS-PROJECTED-USAGE =
             LK-DAYS-USED-YTD + LK-REQ-WORKDAYS.
     IF LK-REQ-EXCEPTION-FLAG = "Y"
         MOVE "EXCEPTION"       TO WS-FLAG-TEXT-IN
         PERFORM DD000-APPEND-FLAG THRU DD000-EXIT
     END-IF.
     IF WS-PROJECTED-USAGE > WS-MAX-ANNUAL-DAYS
         MOVE "EXCEEDS_ANNUAL_LIMIT" TO WS-FLAG-TEXT-IN
         PERFORM DD000-APPEND-FLAG THRU DD000-EXIT
     END-IF.
     IF LK-REQ-WORKDAYS > WS-MAX-CONSECUTIVE-DAYS
         MOVE "EXCEEDS_CONSECUTIVE_LIMIT" TO WS-FLAG-TEXT-IN
         PERFORM DD000-APPEND-FLAG THRU DD000-EXIT
     END-IF.
     IF WS-ANY-FLAG-SET = "Y"
         MOVE "ESCALATED"      TO LK-WIZ-STATUS
         MOVE WS-FLAG-LIST      TO LK-WIZ-FLAGS
         STRING "MANUAL REVIEW REQUIRED - DAYS USED "
                 DELIMITED BY SIZE
                 LK-DAYS-USED-YTD DELIMITED BY SIZE
                 ", REQUEST DURATION " DELIMITED BY SIZE
                 LK-REQ-WORKDAYS DELIMITED BY SIZE
                 ", MANAGER " DELIMITED BY SIZE
                 LK-REQ-MGR-NAME DELIMITED BY SPACE
                 " (" DELIMITED BY SIZE
                 LK-REQ-MGR-EMAIL DELIMITED BY SPACE
                 ")" DELIMITED BY SIZE
                 INTO LK-WIZ-REASON
         END-STRING
         COMPUTE WS-REMAIN-CALC =
                 WS-MAX-ANNUAL-DAYS - LK-DAYS-USED-YTD
         IF WS-REMAIN-CALC < 0
             MOVE 0             TO LK-WIZ-DAYS-REMAIN
         ELSE
             MOVE WS-REMAIN-CALC TO LK-WIZ-DAYS-REMAIN
         END-IF
     END-IF.
 BB040-EXIT.
     EXIT.
*
*    STEP 5 OF 5 - NOTHING ABOVE FIRED, SO THE REQUEST IS
*    APPROVED OUTRIGHT.  DAYS-REMAIN IS PROJECTED FORWARD
*    AS IF THIS REQUEST'S WORKDAYS HAD ALREADY BEEN USED -
*    CONTRAST WITH CC000 BELOW, WHICH REPORTS THE BALANCE
*    AS OF TODAY FOR A REQUEST THAT DID NOT GO THROUGH.
 BB050-STEP-5-APPROVE.
     MOVE "APPROVED"           TO LK-WIZ-STATUS.
     MOVE SPACES               TO LK-WIZ-FLAGS.
     STRING "APPROVED FOR " DELIMITED BY SIZE
             LK-REQ-DEST-COUNTRY DELIMITED BY SPACE
             " - " DELIMITED BY SIZE
             LK-REQ-WORKDAYS DELIMITED BY SIZE
             " WORKDAY(S)" DELIMITED BY SIZE
             INTO LK-WIZ-REASON.
     COMPUTE WS-REMAIN-CALC = WS-MAX-ANNUAL-DAYS -
             LK-DAYS-USED-YTD - LK-REQ-WORKDAYS.
     IF WS-REMAIN-CALC < 0
         MOVE 0                 TO LK-WIZ-DAYS-REMAIN
     ELSE
         MOVE WS-REMAIN-CALC     TO LK-WIZ-DAYS-REMAIN
     END-IF.
 BB050-EXIT.
     EXIT.
*
*    CALLED BY STEPS 1-3 ONLY - A REJECTED OR ESCALATED
*    REQUEST STILL REPORTS A MEANINGFUL DAYS-REMAIN FIGURE
*    ON THE DECISION LETTER SO THE EMPLOYEE KNOWS THEIR
*    STANDING BALANCE EVEN THOUGH THIS PARTICULAR REQUEST
*    DID NOT GO THROUGH.
 CC000-DAYS-REMAIN-REJECTED.
     COMPUTE WS-REMAIN-CALC = WS-MAX-ANNUAL-DAYS -
             LK-DAYS-USED-YTD.
     IF WS-REMAIN-CALC < 0
         MOVE 0                 TO LK-WIZ-DAYS-REMAIN
     ELSE
         MOVE WS-REMAIN-CALC     TO LK-WIZ-DAYS-REMAIN
     END-IF.
 CC000-EXIT.
     EXIT.
*
*    SHARED COMMA-JOIN HELPER - THE FIRST FLAG APPENDED
*    JUST OVERWRITES THE SPACES-INITIALISED LIST, EVERY
*    FLAG AFTER THAT IS PREFIXED WITH A COMMA.  THIS IS
*    SAFE WITH DELIMITED BY SPACE BECAUSE A FLAG CODE LIKE
*    "EXCEEDS_ANNUAL_LIMIT" NEVER CONTAINS AN EMBEDDED
*    SPACE, UNLIKE THE FREE-TEXT REASON FIELDS IN SR020.
 DD000-APPEND-FLAG.
     IF WS-ANY-FLAG-SET = "Y"
         STRING WS-FLAG-LIST DELIMITED BY SPACE
                 ","          DELIMITED BY SIZE
                 WS-FLAG-TEXT-IN DELIMITED BY SPACE
                 INTO WS-FLAG-LIST
     ELSE
         MOVE WS-FLAG-TEXT-IN  TO WS-FLAG-LIST
         MOVE "Y"              TO WS-ANY-FLAG-SET
     END-IF.
 DD000-EXIT.
     EXIT.
