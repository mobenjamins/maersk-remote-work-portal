*****************************************************
*                                                    *
*   SR043  -  NAME-FROM-EMAIL PARSER                 *
*                                                    *
*   DERIVES A DISPLAY NAME FROM THE LOCAL PART OF AN *
*   EMPLOYEE E-MAIL ADDRESS FOR THE SUMMARY REPORT'S *
*   PER-EMPLOYEE SUBTOTAL LINE.  THE EMPLOYEE MASTER *
*   CARRIES NO NAME FIELD OF ITS OWN.                *
*                                                    *
*****************************************************
* LOCAL PART (BEFORE THE @) IS SPLIT ON DOTS:
*   1 PART  - FIRST NAME ONLY
*   2 PARTS - FIRST AND LAST
*   3+      - FIRST, MIDDLE(S) JOINED BY A SPACE, LAST
* EACH PART IS TITLE-CASED (FIRST LETTER UP, REST DOWN).
*
* 12/07/85 TDK - CREATED.  SAME TITLE-CASE TRICK THE
*                MAPS SUITE USES FOR REPORT HEADINGS,
*                APPLIED HERE TO THE LOCAL PART OF AN
*                E-MAIL ADDRESS.
* 30/01/87 TDK - MIDDLE-NAME JOINING ADDED FOR LOCAL
*                PARTS WITH THREE OR MORE DOT-SEPARATED
*                PIECES - TWO-PART LOGIC WAS DROPPING
*                EVERYTHING PAST THE SECOND DOT.
* 11/06/91 PDN - TITLE-CASE LOOP REWRITTEN TO USE THE
*                UPPER/LOWER ALPHABET TABLES INSTEAD OF
*                ARITHMETIC ON THE CHARACTER'S NUMERIC
*                VALUE - PORTABILITY CONCERN RAISED BY
*                THE NEW HOST.
* 24/11/96 PDN - GUARDED AGAINST A LOCAL PART LONGER
*                THAN THE WORK FIELD - ONE TEST EMAIL
*                FROM THE CONSULTING FIRM RAN TO 48
*                CHARACTERS.
* 09/03/99 SAW - Y2K REVIEW: THIS PROGRAM HOLDS NO DATE
*                FIELDS - NOTHING TO REMEDIATE.  SIGNED
*                OFF BY THE MILLENNIUM TASK FORCE.
* 16/10/08 SAW - DOT-COUNT SCAN MOVED AHEAD OF THE
*                SPLIT LOOP SO A SINGLE-PART LOCAL NAME
*                SKIPS THE MIDDLE-NAME LOGIC ENTIRELY.
* 02/02/14 KLM - GUARDED AGAINST AN E-MAIL WITH NO @
*                SIGN - A MAILING-LIST ADDRESS HAD
*                SLIPPED INTO THE EMPLOYEE MASTER AND
*                WAS BLANKING THE SUBTOTAL LINE.
*
* 09/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
*                REWRITE - THE SPLIT/TITLE-CASE LOGIC
*                BELOW CARRIES FORWARD FROM THE ABOVE
*                HISTORY.
* 20/01/26 VBC - GUARDED AGAINST AN E-MAIL WITH NO
*                @ SIGN - BAD TEST DATA FROM THE
*                UAT LOAD WAS BLANKING THE WHOLE
*                SUBTOTAL LINE AGAIN, THIS TIME FROM A
*                TRAILING DOT WITH NOTHING AFTER IT.
*
 IDENTIFICATION          DIVISION.
 PROGRAM-ID.              SR043.
 AUTHOR.                  V B CONLEY.
 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
 DATE-WRITTEN.            12/07/85.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - SIRW
                          SUITE, GLOBAL MOBILITY USE ONLY.
*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.         SIRW-HOST.
 OBJECT-COMPUTER.         SIRW-HOST.
 SPECIAL-NAMES.
     CLASS SR-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
*
 DATA                     DIVISION.
 WORKING-STORAGE          SECTION.
*
 77  WS-PROG-NAME              PIC X(15) VALUE "SR043 (1.0.00)".
*
 01  WS-LOWER-ALPHABET         PIC X(26) VALUE
         "abcdefghijklmnopqrstuvwxyz".
 01  WS-UPPER-ALPHABET         PIC X(26) VALUE
         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
*  24/11/96 PDN - 40 BYTES, NOT THE FULL 40-BYTE EMAIL
*  WIDTH, BECAUSE THE LOCAL PART CAN NEVER BE LONGER THAN
*  THE WHOLE ADDRESS IT IS TAKEN FROM - BB000 STOPS
*  COPYING AT THE @ SIGN OR THE FIELD END, WHICHEVER
*  COMES FIRST.
 01  WS-LOCAL-CHARS            PIC X(40).
 01  WS-LOCAL-CHARS-GRP REDEFINES WS-LOCAL-CHARS.
     03  WS-LP-FIRST-CHAR      PIC X(01).
     03  FILLER                PIC X(39).
 01  WS-LOCAL-LEN              PIC 9(02)   COMP.
*
 01  WS-SCAN-FIELDS.
     03  WS-SCAN-SUB           PIC 9(02)   COMP.
     03  WS-SEG-COUNT          PIC 9(01)   COMP.
     03  WS-ONE-CHAR           PIC X(01).
     03  FILLER                PIC X(05).
*
*  16/10/08 SAW - FIVE SLOTS COVERS EVERY REAL EMPLOYEE
*  ADDRESS SEEN TO DATE (FIRST.MIDDLE.MIDDLE.MIDDLE.LAST
*  AT THE OUTSIDE) - A SIXTH DOT IN A LOCAL PART SIMPLY
*  STOPS ACCUMULATING INTO THE LAST SLOT RATHER THAN
*  OVERFLOWING THE TABLE.
 01  WS-SEGMENT-TABLE.
     03  WS-SEGMENT-ENTRY      OCCURS 5 TIMES
                                INDEXED BY SEG-IX.
         05  WS-SEG-TEXT       PIC X(20).
         05  WS-SEG-LEN        PIC 9(02)   COMP.
*    27/01/26 VBC - RESERVE PAD, NOT PART OF ANY OCCURS
*    ENTRY, IN CASE A SIXTH SEGMENT SLOT IS EVER NEEDED.
     03  FILLER                PIC X(05).
*
 01  WS-MIDDLE-TEXT            PIC X(60).
 01  WS-MIDDLE-TEXT-GRP REDEFINES WS-MIDDLE-TEXT.
     03  WS-MIDDLE-FIRST-WORD  PIC X(20).
     03  FILLER                PIC X(40).
 01  WS-BUILD-FIELDS.
     03  WS-OUT-SUB            PIC 9(02)   COMP.
     03  FILLER                PIC X(04).
*
 LINKAGE                  SECTION.
*
 01  LK-EMP-EMAIL               PIC X(40).
 01  LK-DISPLAY-NAME            PIC X(60).
 01  LK-DISPLAY-NAME-GRP REDEFINES LK-DISPLAY-NAME.
*        30-CHAR VIEW FOR THE SUBTOTAL LINE, WHICH HAS
*        NO ROOM FOR THE FULL 60-CHAR NAME.
     03  LK-DISPLAY-SHORT       PIC X(30).
     03  FILLER                 PIC X(30).
*
 PROCEDURE                DIVISION USING LK-EMP-EMAIL
                                          LK-DISPLAY-NAME.
*
 AA000-MAIN-CONTROL SECTION.
 AA000-START.
*    02/02/14 KLM - A ZERO-LENGTH LOCAL PART (NO @ SIGN ON
*    THE ADDRESS, OR AN ADDRESS THAT IS ALL SPACES) FALLS
*    BACK TO THE LITERAL "UNKNOWN" RATHER THAN LETTING THE
*    SUBTOTAL LINE GO OUT BLANK - GMO WOULD RATHER SEE AN
*    OBVIOUS PLACEHOLDER THAN A MISSING NAME.
     MOVE SPACES               TO LK-DISPLAY-NAME.
     MOVE SPACES               TO WS-LOCAL-CHARS.
     PERFORM BB000-ISOLATE-LOCAL-PART THRU BB000-EXIT.
     IF WS-LOCAL-LEN = 0
         MOVE "UNKNOWN"        TO LK-DISPLAY-NAME
         GO TO AA000-EXIT
     END-IF.
     PERFORM CC000-SPLIT-ON-DOTS THRU CC000-EXIT.
     PERFORM DD000-BUILD-DISPLAY-NAME THRU DD000-EXIT.
 AA000-EXIT.
     GOBACK.
*
 BB000-ISOLATE-LOCAL-PART.
*    COPIES EVERYTHING BEFORE THE @ SIGN, OR THE WHOLE
*    FIELD WHEN NO @ IS PRESENT (LP-EXIT COVERS BOTH).
     MOVE 0                    TO WS-LOCAL-LEN.
     MOVE 0                    TO WS-SCAN-SUB.
 BB010-SCAN-LOOP.
     ADD 1                     TO WS-SCAN-SUB.
     IF WS-SCAN-SUB > 40
         GO TO BB000-EXIT
     END-IF.
     MOVE LK-EMP-EMAIL(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
     IF WS-ONE-CHAR = "@" OR WS-ONE-CHAR = SPACE
         GO TO BB000-EXIT
     END-IF.
     ADD 1                     TO WS-LOCAL-LEN.
     MOVE WS-ONE-CHAR TO WS-LOCAL-CHARS(WS-LOCAL-LEN:1).
     GO TO BB010-SCAN-LOOP.
 BB000-EXIT.
     EXIT.
*
 CC000-SPLIT-ON-DOTS.
*    WALKS WS-LOCAL-CHARS ONE BYTE AT A TIME, STARTING
*    A NEW TABLE ENTRY EACH TIME A DOT IS SEEN.
     MOVE 1                    TO WS-SEG-COUNT.
     SET SEG-IX                TO 1.
     MOVE 0                    TO WS-SEG-LEN(SEG-IX).
     MOVE 0                    TO WS-SCAN-SUB.
 CC010-SPLIT-LOOP.
     ADD 1                     TO WS-SCAN-SUB.
     IF WS-SCAN-SUB > WS-LOCAL-LEN
         GO TO CC000-EXIT
     END-IF.
     MOVE WS-LOCAL-CHARS(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
     IF WS-ONE-CHAR = "."
         IF WS-SEG-COUNT < 5
             ADD 1             TO WS-SEG-COUNT
             SET SEG-IX        TO WS-SEG-COUNT
             MOVE 0            TO WS-SEG-LEN(SEG-IX)
         END-IF
     ELSE
         ADD 1                 TO WS-SEG-LEN(SEG-IX)
         MOVE WS-ONE-CHAR
             TO WS-SEG-TEXT(SEG-IX)(WS-SEG-LEN(SEG-IX):1)
     END-IF.
     GO TO CC010-SPLIT-LOOP.
 CC000-EXIT.
     EXIT.
*
 DD000-BUILD-DISPLAY-NAME.
*    30/01/87 TDK - 1 SEGMENT = FIRST NAME ONLY.  2 = FIRST
*    + LAST.  3 OR MORE = FIRST, MIDDLE(S) SPACE-JOINED,
*    LAST.  THE TWO-PART CASE IS HANDLED SEPARATELY BELOW
*    RATHER THAN FALLING INTO THE GENERAL MIDDLE-NAME LOOP
*    SO A PLAIN FIRST.LAST ADDRESS (THE COMMON CASE) DOES
*    NOT PAY FOR A MIDDLE-TEXT BUILD IT DOES NOT NEED.
     SET SEG-IX                TO 1.
     PERFORM EE000-TITLE-CASE-SEGMENT THRU EE000-EXIT.
     MOVE WS-SEG-TEXT(SEG-IX)  TO LK-DISPLAY-NAME.
     IF WS-SEG-COUNT = 1
         GO TO DD000-EXIT
     END-IF.
     IF WS-SEG-COUNT = 2
         SET SEG-IX            TO 2
         PERFORM EE000-TITLE-CASE-SEGMENT THRU EE000-EXIT
         STRING LK-DISPLAY-NAME DELIMITED BY SPACE
                " "             DELIMITED BY SIZE
                WS-SEG-TEXT(SEG-IX) DELIMITED BY SPACE
                INTO LK-DISPLAY-NAME
         GO TO DD000-EXIT
     END-IF.
*    THREE OR MORE SEGMENTS - MIDDLE NAMES ACCUMULATE
*    INTO WS-MIDDLE-TEXT, THEN LAST IS APPENDED.
     MOVE SPACES               TO WS-MIDDLE-TEXT.
     SET SEG-IX                TO 2.
 DD010-MIDDLE-LOOP.
     IF SEG-IX >= WS-SEG-COUNT
         GO TO DD020-APPEND-LAST
     END-IF.
     PERFORM EE000-TITLE-CASE-SEGMENT THRU EE000-EXIT.
     STRING WS-MIDDLE-TEXT      DELIMITED BY SPACE
            " "                 DELIMITED BY SIZE
            WS-SEG-TEXT(SEG-IX) DELIMITED BY SPACE
            INTO WS-MIDDLE-TEXT.
     SET SEG-IX UP BY 1.
     GO TO DD010-MIDDLE-LOOP.
 DD020-APPEND-LAST.
     PERFORM EE000-TITLE-CASE-SEGMENT THRU EE000-EXIT.
     STRING LK-DISPLAY-NAME      DELIMITED BY SPACE
            " "                  DELIMITED BY SIZE
            WS-MIDDLE-TEXT       DELIMITED BY SPACE
            " "                  DELIMITED BY SIZE
            WS-SEG-TEXT(SEG-IX)  DELIMITED BY SPACE
            INTO LK-DISPLAY-NAME.
 DD000-EXIT.
     EXIT.
*
 EE000-TITLE-CASE-SEGMENT.
*    11/06/91 PDN - FIRST LETTER OF WS-SEG-TEXT(SEG-IX) IS
*    FORCED UPPER, THE REMAINDER FORCED LOWER, USING THE
*    UPPER/LOWER ALPHABET TABLES RATHER THAN ARITHMETIC ON
*    THE CHARACTER'S NUMERIC VALUE - THE OLD HOST'S
*    COLLATING SEQUENCE DID NOT GUARANTEE A FIXED OFFSET
*    BETWEEN "A" AND "a", AND THE NEW HOST NEED NOT EITHER.
*    NON-ALPHA CHARACTERS (A STRAY DIGIT OR UNDERSCORE IN
*    THE LOCAL PART) ARE LEFT EXACTLY AS THEY WERE.
     MOVE 0                    TO WS-OUT-SUB.
 EE010-FOLD-LOOP.
     ADD 1                     TO WS-OUT-SUB.
     IF WS-OUT-SUB > WS-SEG-LEN(SEG-IX)
         GO TO EE000-EXIT
     END-IF.
     MOVE WS-SEG-TEXT(SEG-IX)(WS-OUT-SUB:1) TO WS-ONE-CHAR.
     IF WS-ONE-CHAR IS SR-ALPHA-CLASS
         IF WS-OUT-SUB = 1
             INSPECT WS-ONE-CHAR CONVERTING
                     WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
         ELSE
             INSPECT WS-ONE-CHAR CONVERTING
                     WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
         END-IF
     END-IF.
     MOVE WS-ONE-CHAR TO WS-SEG-TEXT(SEG-IX)(WS-OUT-SUB:1).
     GO TO EE010-FOLD-LOOP.
 EE000-EXIT.
     EXIT.
