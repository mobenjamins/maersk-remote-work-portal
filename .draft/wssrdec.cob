*****************************************************
*                                                    *
*   RECORD DEFINITION FOR SIRW DECISION FILE        *
*        ONE RECORD PER ADJUDICATED REQUEST         *
*        FEEDS GLOBAL MOBILITY AND THE NIGHTLY      *
*        DECISION-LETTER EXTRACT                    *
*                                                    *
*****************************************************
*  RECORD LENGTH IS 242 BYTES.
*
* 06/01/26 VBC - CREATED.
* 14/01/26 VBC - DEC-FLAGS WIDENED 24 TO 40, THE
*                OVERLAP AND EXCEPTION FLAGS BOTH
*                WANTED TO RIDE WITH THE SANCTION
*                AND ROLE FLAGS.
* 21/01/26 VBC - FILLER RESERVED FOR THE APPEAL-REF
*                GMO ASKED ABOUT, NOT YET BUILT -
*                LEAVE ALONE.
*
 01  SR-DECISION-RECORD.
     03  DEC-REF-NUMBER        PIC X(14).
     03  DEC-EMP-ID            PIC X(08).
     03  DEC-DEST-COUNTRY      PIC X(20).
     03  DEC-START-DATE        PIC 9(08).
     03  DEC-END-DATE          PIC 9(08).
     03  DEC-WORKDAYS          PIC 9(03).
     03  DEC-STATUS            PIC X(10).
     03  DEC-FLAGS             PIC X(40).
     03  DEC-DAYS-USED         PIC 9(03).
     03  DEC-DAYS-REMAIN       PIC 9(03).
     03  DEC-REASON            PIC X(120).
     03  FILLER                PIC X(05).
*
