*****************************************************
*                                                    *
*   SR040  -  WORKDAY CALCULATOR                     *
*                                                    *
*   COUNTS MONDAY-FRIDAY CALENDAR DAYS, INCLUSIVE    *
*   OF BOTH ENDS, BETWEEN TWO CCYYMMDD DATES.  ALSO  *
*   EXPOSES THE RAW DAY-OF-WEEK TEST FOR CALLERS     *
*   THAT JUST WANT TO KNOW IF A DATE IS A WEEKEND.   *
*                                                    *
*****************************************************
* THIS SHOP DOES NOT RUN WITH THE DATE INTRINSICS
* ENABLED (SEE THE STANDING NOTE IN THE MAPS SUITE) -
* THE WEEKDAY IS DERIVED HERE BY ZELLER'S CONGRUENCE
* AND THE SPAN IS WALKED ONE CALENDAR DAY AT A TIME,
* SAME AS THE OLD VACPRINT ACCRUAL LOOP DID IT.
*
* 23/02/84 RJH - CREATED.  REPLACES THE PAYROLL SUITE'S
*                VACPRINT ACCRUAL LOOP AS A STANDALONE
*                CALLABLE ROUTINE FOR ANY PROGRAM THAT
*                NEEDS A WORKDAY SPAN.
* 11/08/85 RJH - ZELLER'S CONGRUENCE SUBSTITUTED FOR
*                THE OLD DAY-OF-WEEK TABLE LOOKUP - THE
*                TABLE ONLY COVERED TEN YEARS AHEAD AND
*                WAS DUE TO RUN OUT.
* 30/01/88 TDK - DAYS-IN-MONTH TABLE MOVED TO WORKING-
*                STORAGE FROM A SERIES OF IF STATEMENTS
*                - EASIER TO PATCH FOR A LEAP YEAR.
* 17/09/90 TDK - LEAP-YEAR TEST CORRECTED, WAS TREATING
*                EVERY CENTURY YEAR AS A LEAP YEAR
*                INSTEAD OF ONLY THOSE DIVISIBLE BY 400.
* 05/03/94 PDN - SPAN WALK NOW CAPS AT 400 ITERATIONS
*                AND RETURNS WITH AN ERROR INDICATOR
*                RATHER THAN LOOPING ON A CORRUPT DATE
*                PAIR - DATA DIVISION PATCH TEST CASE
*                WENT INTO AN INFINITE LOOP ON SHIFT.
* 19/02/99 PDN - Y2K REVIEW: ALL DATE FIELDS IN THIS
*                PROGRAM ARE 8-DIGIT CCYYMMDD ALREADY -
*                NO REMEDIATION REQUIRED.  SIGNED OFF
*                BY THE MILLENNIUM TASK FORCE.
* 12/11/04 SAW - WEEKEND-ONLY TEST EXPOSED AS ITS OWN
*                ENTRY POINT SO A CALLER CAN CHECK A
*                SINGLE DATE WITHOUT RUNNING THE FULL
*                SPAN WALK.
* 28/06/13 KLM - SPAN WALK REWRITTEN TO INDEX THE DAYS-
*                IN-MONTH TABLE DIRECTLY RATHER THAN A
*                CHAIN OF IF STATEMENTS PER MONTH.
*
* 08/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
*                REWRITE - THE ZELLER/WALK LOGIC BELOW
*                CARRIES FORWARD FROM THE ABOVE HISTORY.
* 15/01/26 VBC - LEAP-YEAR TEST CORRECTED, WAS
*                TREATING 1900 AS A LEAP YEAR ON THE
*                CENTURY-DIVISIBLE-BY-400 RULE.
* 03/02/26 VBC - SPAN OF ZERO OR REVERSED DATES NOW
*                RETURNS ZERO INSTEAD OF ABENDING,
*                REQUEST-FILE VALIDATION MISSED ONE.
*
 IDENTIFICATION          DIVISION.
 PROGRAM-ID.              SR040.
 AUTHOR.                  V B CONLEY.
 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
 DATE-WRITTEN.            23/02/84.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - SIRW
                          SUITE, GLOBAL MOBILITY USE ONLY.
*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.         SIRW-HOST.
 OBJECT-COMPUTER.         SIRW-HOST.
 SPECIAL-NAMES.
     CLASS SR-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
*
 DATA                     DIVISION.
 WORKING-STORAGE          SECTION.
*
 77  WS-PROG-NAME              PIC X(15) VALUE "SR040 (1.0.00)".
*
*  DAYS-IN-MONTH TABLE - FEBRUARY ENTRY IS PATCHED TO 29
*  BY BB000 WHEN THE WORKING YEAR TESTS LEAP.
*
 01  WS-DIM-DATA            PIC X(24) VALUE
         "312831303130313130313031".
 01  WS-DIM-TABLE REDEFINES WS-DIM-DATA.
     03  WS-DIM-ENTRY          OCCURS 12 TIMES
                                INDEXED BY DIM-IX
                                PIC 9(02).
*
 01  WS-WORK-DATE.
     03  WS-WK-CCYY            PIC 9(04).
     03  WS-WK-MM              PIC 9(02).
     03  WS-WK-DD              PIC 9(02).
 01  WS-WORK-DATE-NUM REDEFINES WS-WORK-DATE PIC 9(08).
*
 01  WS-END-DATE.
     03  WS-END-CCYY           PIC 9(04).
     03  WS-END-MM             PIC 9(02).
     03  WS-END-DD             PIC 9(02).
 01  WS-END-DATE-NUM REDEFINES WS-END-DATE PIC 9(08).
*
*  11/08/85 RJH - EACH TERM OF ZELLER'S CONGRUENCE BROKEN
*  OUT INTO ITS OWN NAMED FIELD RATHER THAN ONE LONG
*  COMPUTE, SO A FUTURE MAINTAINER CAN CHECK ANY ONE TERM
*  AGAINST A TEXTBOOK WORKING WITHOUT RE-DERIVING THE
*  WHOLE EXPRESSION FROM SCRATCH.
 01  WS-ZELLER-FIELDS.
     03  WS-Z-YEAR             PIC 9(04)   COMP.
     03  WS-Z-MONTH            PIC 9(02)   COMP.
     03  WS-Z-DAY              PIC 9(02)   COMP.
     03  WS-Z-CENTURY          PIC 9(02)   COMP.
     03  WS-Z-YR-OF-CENT       PIC 9(02)   COMP.
     03  WS-Z-TERM-1           PIC 9(04)   COMP.
     03  WS-Z-YOC-DIV4         PIC 9(04)   COMP.
     03  WS-Z-CENT-DIV4        PIC 9(04)   COMP.
     03  WS-Z-SUM              PIC 9(04)   COMP.
     03  WS-Z-DIV-QUOT         PIC 9(04)   COMP.
     03  WS-Z-WEEKDAY          PIC 9(01)   COMP.
*        0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI
     03  WS-LEAP-TEST-QUOT     PIC 9(04)   COMP.
     03  WS-LEAP-TEST-REM      PIC 9(04)   COMP.
     03  FILLER                PIC X(04).
*
 01  WS-CONTROL-FIELDS.
     03  WS-WORKDAY-CT         PIC 9(03)   COMP.
     03  WS-LEAP-FLAG          PIC X(01).
         88  WS-YEAR-IS-LEAP           VALUE "Y".
     03  FILLER                PIC X(05).
*
 LINKAGE                  SECTION.
*
 01  LK-START-DATE             PIC 9(08).
 01  LK-END-DATE               PIC 9(08).
 01  LK-WORKDAYS               PIC 9(03).
*
 PROCEDURE                DIVISION USING LK-START-DATE
                                          LK-END-DATE
                                          LK-WORKDAYS.
*
 AA000-MAIN-CONTROL SECTION.
 AA000-START.
*    03/02/26 VBC - A ZERO DATE OR A REVERSED SPAN RETURNS
*    A ZERO WORKDAY COUNT RATHER THAN LETTING THE CALENDAR
*    WALK BELOW RUN AWAY - REQUEST-FILE VALIDATION IS
*    SUPPOSED TO CATCH BOTH CASES BEFORE THIS ROUTINE IS
*    EVER CALLED, BUT THIS ROUTINE DOES NOT TRUST THAT.
     MOVE 0                    TO WS-WORKDAY-CT.
     MOVE 0                    TO LK-WORKDAYS.
     IF LK-START-DATE = ZERO OR LK-END-DATE = ZERO
         GO TO AA000-EXIT
     END-IF.
     IF LK-START-DATE > LK-END-DATE
         GO TO AA000-EXIT
     END-IF.
     MOVE LK-START-DATE        TO WS-WORK-DATE-NUM.
     MOVE LK-END-DATE          TO WS-END-DATE-NUM.
     PERFORM BB000-WALK-CALENDAR THRU BB000-EXIT
             UNTIL WS-WORK-DATE-NUM > WS-END-DATE-NUM.
     MOVE WS-WORKDAY-CT        TO LK-WORKDAYS.
 AA000-EXIT.
     GOBACK.
*
 BB000-WALK-CALENDAR.
*    BOTH ENDS OF THE SPAN ARE COUNTED - A ONE-DAY TRIP
*    (START = END) STILL ADDS ONE TO WS-WORKDAY-CT PROVIDED
*    THAT SINGLE DATE IS A WEEKDAY, IT IS NOT TREATED AS A
*    ZERO-LENGTH SPAN.
     PERFORM CC000-WEEKDAY-OF-WORK-DATE THRU CC000-EXIT.
*    WEEKDAY CODE 2-6 IS MON-FRI PER THE TABLE NOTED AGAINST
*    WS-Z-WEEKDAY ABOVE - 0 AND 1 (SAT/SUN) FALL THROUGH
*    WITHOUT INCREMENTING THE COUNT.
     IF WS-Z-WEEKDAY >= 2 AND WS-Z-WEEKDAY <= 6
         ADD 1                 TO WS-WORKDAY-CT
     END-IF.
     PERFORM DD000-ADVANCE-ONE-DAY THRU DD000-EXIT.
 BB000-EXIT.
     EXIT.
*
 CC000-WEEKDAY-OF-WORK-DATE.
*    ZELLER'S CONGRUENCE, GREGORIAN FORM.  JANUARY AND
*    FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF THE
*    PRIOR YEAR, PER THE CLASSIC ALGORITHM.
     MOVE WS-WK-CCYY           TO WS-Z-YEAR.
     MOVE WS-WK-MM             TO WS-Z-MONTH.
     MOVE WS-WK-DD             TO WS-Z-DAY.
     IF WS-Z-MONTH < 3
         ADD 12                TO WS-Z-MONTH
         SUBTRACT 1            FROM WS-Z-YEAR
     END-IF.
     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
             REMAINDER WS-Z-YR-OF-CENT.
     DIVIDE 13 * (WS-Z-MONTH + 1) BY 5 GIVING WS-Z-TERM-1.
     DIVIDE WS-Z-YR-OF-CENT BY 4 GIVING WS-Z-YOC-DIV4.
     DIVIDE WS-Z-CENTURY BY 4 GIVING WS-Z-CENT-DIV4.
     COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM-1 +
             WS-Z-YR-OF-CENT + WS-Z-YOC-DIV4 +
             WS-Z-CENT-DIV4 + (5 * WS-Z-CENTURY).
     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-DIV-QUOT
             REMAINDER WS-Z-WEEKDAY.
 CC000-EXIT.
     EXIT.
*
 DD000-ADVANCE-ONE-DAY.
*    28/06/13 KLM - LEAP YEAR IS RE-TESTED ON EVERY CALL
*    RATHER THAN ONCE PER SPAN, SINCE A LONG REQUEST CAN
*    CROSS A YEAR BOUNDARY AND WS-WK-CCYY MAY HAVE CHANGED
*    SINCE THE LAST TIME THROUGH.
     PERFORM EE000-TEST-LEAP-YEAR THRU EE000-EXIT.
     SET DIM-IX                TO WS-WK-MM.
     IF WS-WK-MM = 2 AND WS-YEAR-IS-LEAP
         IF WS-WK-DD >= 29
             MOVE 1            TO WS-WK-DD
             PERFORM FF000-BUMP-MONTH THRU FF000-EXIT
         ELSE
             ADD 1             TO WS-WK-DD
         END-IF
     ELSE
         IF WS-WK-DD >= WS-DIM-ENTRY(DIM-IX)
             MOVE 1            TO WS-WK-DD
             PERFORM FF000-BUMP-MONTH THRU FF000-EXIT
         ELSE
             ADD 1             TO WS-WK-DD
         END-IF
     END-IF.
 DD000-EXIT.
     EXIT.
*
 EE000-TEST-LEAP-YEAR.
*    15/01/26 VBC - A CENTURY YEAR IS ONLY LEAP WHEN
*                   DIVISIBLE BY 400, NOT JUST BY 100.
     MOVE "N"                  TO WS-LEAP-FLAG.
     DIVIDE WS-WK-CCYY BY 4 GIVING WS-LEAP-TEST-QUOT
             REMAINDER WS-LEAP-TEST-REM.
     IF WS-LEAP-TEST-REM = 0
         DIVIDE WS-WK-CCYY BY 100 GIVING WS-LEAP-TEST-QUOT
                 REMAINDER WS-LEAP-TEST-REM
         IF WS-LEAP-TEST-REM NOT = 0
             MOVE "Y"          TO WS-LEAP-FLAG
         ELSE
             DIVIDE WS-WK-CCYY BY 400 GIVING WS-LEAP-TEST-QUOT
                     REMAINDER WS-LEAP-TEST-REM
             IF WS-LEAP-TEST-REM = 0
                 MOVE "Y"      TO WS-LEAP-FLAG
             END-IF
         END-IF
     END-IF.
 EE000-EXIT.
     EXIT.
*
 FF000-BUMP-MONTH.
     IF WS-WK-MM >= 12
         MOVE 1                TO WS-WK-MM
         ADD 1                 TO WS-WK-CCYY
     ELSE
         ADD 1                 TO WS-WK-MM
     END-IF.
 FF000-EXIT.
     EXIT.
