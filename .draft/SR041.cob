*****************************************************
*                                                    *
*   SR041  -  COUNTRY REFERENCE LOOKUP               *
*                                                    *
*   LOOKS UP A DESTINATION COUNTRY NAME AGAINST THE  *
*   SANCTIONED / NO-LEGAL-ENTITY BLOCK TABLE, AND    *
*   TRANSLATES A COUNTRY NAME TO ITS TWO-CHARACTER   *
*   ISO CODE FOR THE SAME-COUNTRY CHECK.             *
*                                                    *
*****************************************************
* THIS PROGRAM IS CALLED FROM SR010, SR020 AND SR030.
* BOTH TABLES ARE STATIC, BUILT FROM FILLER LITERALS
* AT COMPILE TIME AND REDEFINED AS SEARCHABLE ARRAYS -
* SAME TRICK THE MAPS SUITE USES FOR THE PASSWORD AND
* CHECK-DIGIT ALPHABETS, JUST WITH WIDER ENTRIES.
*
* 04/04/83 RJH - CREATED.  PULLS THE SANCTIONED-COUNTRY
*                TABLE OUT OF THE PAYROLL SUITE'S MAPS
*                PROGRAMS SO ANY SIRW MODULE CAN CALL
*                IT WITHOUT LINKING THE WHOLE MAPS SET.
* 19/10/84 RJH - NO-LEGAL-ENTITY REASON CODE ADDED
*                ALONGSIDE SANCTIONED - GMO WANTED THE
*                TWO DISTINGUISHED ON THE REJECTION
*                LETTER.
* 07/02/87 TDK - COUNTRY-CODE TABLE ADDED FOR THE SAME-
*                COUNTRY CHECK, SEPARATE FROM THE BLOCK
*                TABLE SINCE MOST ENTRIES APPEAR IN
*                BOTH.
* 21/05/90 TDK - TABLE SEARCH CHANGED FROM A HAND-ROLLED
*                PERFORM/GO TO LOOP TO SEARCH ... VARYING
*                AFTER THE BLOCK TABLE PASSED 86 ENTRIES -
*                EASIER TO READ, SAME LINEAR SPEED.
* 15/12/94 PDN - BLOCK-REGION FIELD ADDED SO THE
*                REJECTION LETTER CAN NAME THE SANCTIONS
*                REGIME RATHER THAN JUST "SANCTIONED".
* 26/08/98 PDN - Y2K REVIEW: THIS PROGRAM HOLDS NO DATE
*                FIELDS - NOTHING TO REMEDIATE.  SIGNED
*                OFF BY THE MILLENNIUM TASK FORCE.
* 03/05/05 SAW - UNKNOWN-COUNTRY LOOKUPS NOW RETURN
*                SPACES RATHER THAN THE LAST TABLE ROW
*                TESTED - A MIS-KEYED COUNTRY NAME WAS
*                COMING BACK AS "FALSE POSITIVE BLOCKED".
* 14/09/11 KLM - ADDED A SECOND ENTRY POINT FUNCTION
*                CODE ("C") FOR A COUNTRY-CODE-ONLY
*                LOOKUP WHEN THE CALLER DOES NOT NEED
*                THE BLOCK FLAG AT ALL.
*
* 08/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
*                REWRITE - BOTH TABLES BELOW CARRY
*                FORWARD FROM THE ABOVE HISTORY.
* 17/01/26 VBC - BLOCK-REASON SPLIT OUT OF THE
*                NARRATIVE FLAG SO SR020 CAN TEST IT
*                WITHOUT A STRING SCAN.
* 02/02/26 VBC - ADDED UK AND USA AS COUNTRY-CODE
*                SYNONYM ROWS, GMO KEEPS GETTING BOTH
*                SPELLINGS FROM THE WEB FORM.
*
 IDENTIFICATION          DIVISION.
 PROGRAM-ID.              SR041.
 AUTHOR.                  V B CONLEY.
 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
 DATE-WRITTEN.            04/04/83.
 DATE-COMPILED.
 SECURITY.                COMPANY CONFIDENTIAL - SIRW
                          SUITE, GLOBAL MOBILITY USE ONLY.
*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.         SIRW-HOST.
 OBJECT-COMPUTER.         SIRW-HOST.
 SPECIAL-NAMES.
     CLASS SR-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
*
 DATA                     DIVISION.
 WORKING-STORAGE          SECTION.
*
 77  WS-PROG-NAME              PIC X(15) VALUE "SR041 (1.0.00)".
*
*****************************************************
*  SANCTIONED / NO-LEGAL-ENTITY BLOCK TABLE          *
*  86 ENTRIES - 30 CHAR NAME, 2 CHAR ISO CODE,       *
*  1 CHAR REASON (S=SANCTIONED, N=NO ENTITY),        *
*  14 CHAR REGION, LEFT-JUSTIFIED, SPACE-FILLED.     *
*****************************************************
*  ROWS 1-16 ARE THE FULL-SANCTIONS / EMBARGOED BLOCK -
*  THESE ARE HELD FIRST SO A WALK-THROUGH OF THE TABLE BY
*  HAND (GMO RE-CERTIFIES IT AGAINST OFAC/UK-OFSI/EU
*  CONSOLIDATED LISTS EVERY QUARTER) HITS THE HIGHEST-
*  RISK ENTRIES FIRST.  ROWS BELOW THAT ARE THE WIDER
*  NO-LEGAL-ENTITY LIST, ROUGHLY GROUPED BY REGION.
 01  WS-BLOCK-TABLE-DATA.
     03  FILLER                PIC X(47) VALUE
         "NORTH KOREA                   KPSEAST ASIA     ".
     03  FILLER                PIC X(47) VALUE
         "IRAN                          IRSMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "SYRIA                         SYSMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "CUBA                          CUSCARIBBEAN     ".
     03  FILLER                PIC X(47) VALUE
         "RUSSIA                        RUSEASTERN EUROPE".
     03  FILLER                PIC X(47) VALUE
         "BELARUS                       BYSEASTERN EUROPE".
     03  FILLER                PIC X(47) VALUE
         "VENEZUELA                     VESLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "MYANMAR                       MMSSE ASIA       ".
     03  FILLER                PIC X(47) VALUE
         "SUDAN                         SDSNORTH AFRICA  ".
     03  FILLER                PIC X(47) VALUE
         "SOUTH SUDAN                   SSSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "SOMALIA                       SOSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "LIBYA                         LYSNORTH AFRICA  ".
     03  FILLER                PIC X(47) VALUE
         "YEMEN                         YESMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "ZIMBABWE                      ZWSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "ERITREA                       ERSSUB-SAHARA AFR".
*    LOW ROWS 16-21 ARE STATES UNDER A REGIONAL OR
*    MULTI-LATERAL EMBARGO RATHER THAN A SINGLE-COUNTRY
*    OFAC/OFSI LISTING - KEPT WITH REASON "S" THE SAME AS
*    THE FULL SANCTIONS ABOVE SINCE THE PRACTICAL EFFECT
*    ON A REQUEST IS IDENTICAL.
     03  FILLER                PIC X(47) VALUE
         "CENTRAL AFRICAN REP           CFSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "CONGO DEM REPUBLIC            CDSSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "MALI                          MLSSUB-SAHARA AFR".
*    REMAINDER OF THE TABLE (REASON "N") IS THE NO-LEGAL-
*    ENTITY LIST - GMO HAS NO REGISTERED EMPLOYER OF
*    RECORD IN THESE COUNTRIES, SO A REQUEST CANNOT BE
*    FULFILLED EVEN THOUGH THERE IS NO SANCTIONS ISSUE.
*    SEE THE 19/10/84 CHANGE-LOG ENTRY FOR WHY THE TWO
*    REASONS ARE KEPT DISTINCT ON THE REJECTION LETTER.
     03  FILLER                PIC X(47) VALUE
         "NICARAGUA                     NISLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "LEBANON                       LBSMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "AFGHANISTAN                   AFSCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "IRAQ                          IQSMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "ALGERIA                       DZNNORTH AFRICA  ".
     03  FILLER                PIC X(47) VALUE
         "ANGOLA                        AONSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "ARMENIA                       AMNCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "AZERBAIJAN                    AZNCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "BAHRAIN                       BHNMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "BANGLADESH                    BDNSOUTH ASIA    ".
     03  FILLER                PIC X(47) VALUE
         "BENIN                         BJNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "BHUTAN                        BTNSOUTH ASIA    ".
     03  FILLER                PIC X(47) VALUE
         "BOLIVIA                       BONLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "BOSNIA HERZEGOVINA            BANEASTERN EUROPE".
     03  FILLER                PIC X(47) VALUE
         "BOTSWANA                      BWNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "BRUNEI                        BNNSE ASIA       ".
     03  FILLER                PIC X(47) VALUE
         "BURKINA FASO                  BFNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "BURUNDI                       BINSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "CAMBODIA                      KHNSE ASIA       ".
     03  FILLER                PIC X(47) VALUE
         "CAMEROON                      CMNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "CHAD                          TDNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "COMOROS                       KMNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "CONGO REPUBLIC                CGNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "DJIBOUTI                      DJNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "DOMINICAN REPUBLIC            DONCARIBBEAN     ".
     03  FILLER                PIC X(47) VALUE
         "ECUADOR                       ECNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "EL SALVADOR                   SVNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "EQUATORIAL GUINEA             GQNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "ESWATINI                      SZNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "ETHIOPIA                      ETNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "FIJI                          FJNPACIFIC       ".
     03  FILLER                PIC X(47) VALUE
         "GABON                         GANSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "GAMBIA                        GMNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "GEORGIA                       GENCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "GHANA                         GHNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "GUATEMALA                     GTNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "GUINEA                        GNNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "GUINEA-BISSAU                 GWNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "GUYANA                        GYNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "HAITI                         HTNCARIBBEAN     ".
     03  FILLER                PIC X(47) VALUE
         "HONDURAS                      HNNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "IVORY COAST                   CINSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "JAMAICA                       JMNCARIBBEAN     ".
     03  FILLER                PIC X(47) VALUE
         "JORDAN                        JONMIDDLE EAST   ".
     03  FILLER                PIC X(47) VALUE
         "KAZAKHSTAN                    KZNCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "KENYA                         KENSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "KYRGYZSTAN                    KGNCENTRAL ASIA  ".
     03  FILLER                PIC X(47) VALUE
         "LAOS                          LANSE ASIA       ".
     03  FILLER                PIC X(47) VALUE
         "LESOTHO                       LSNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "LIBERIA                       LRNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "MADAGASCAR                    MGNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "MALAWI                        MWNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "MALDIVES                      MVNSOUTH ASIA    ".
     03  FILLER                PIC X(47) VALUE
         "MAURITANIA                    MRNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "MOLDOVA                       MDNEASTERN EUROPE".
     03  FILLER                PIC X(47) VALUE
         "MONGOLIA                      MNNEAST ASIA     ".
     03  FILLER                PIC X(47) VALUE
         "MOZAMBIQUE                    MZNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "NAMIBIA                       NANSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "NEPAL                         NPNSOUTH ASIA    ".
     03  FILLER                PIC X(47) VALUE
         "NIGER                         NENSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "NIGERIA                       NGNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "PAKISTAN                      PKNSOUTH ASIA    ".
     03  FILLER                PIC X(47) VALUE
         "PAPUA NEW GUINEA              PGNPACIFIC       ".
     03  FILLER                PIC X(47) VALUE
         "PARAGUAY                      PYNLATIN AMERICA ".
     03  FILLER                PIC X(47) VALUE
         "RWANDA                        RWNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "SENEGAL                       SNNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "SIERRA LEONE                  SLNSUB-SAHARA AFR".
     03  FILLER                PIC X(47) VALUE
         "SRI LANKA                     LKNSOUTH ASIA    ".
*
 01  WS-BLOCK-TABLE REDEFINES WS-BLOCK-TABLE-DATA.
*    28/01/26 VBC - DROPPED THE ASCENDING KEY CLAUSE THAT
*    USED TO SIT HERE.  THE 86 ROWS BELOW ARE GROUPED BY
*    SANCTIONS REGIME, NOT ALPHABETICAL BY NAME, SO THE
*    CLAUSE WAS NEVER TRUE OF THE DATA - HARMLESS WHILE
*    CC000 ONLY EVER DID A LINEAR SEARCH, BUT A TRAP FOR
*    WHOEVER TRIES A SEARCH ALL HERE LATER.
     03  WS-BLOCK-ENTRY        OCCURS 86 TIMES
                                INDEXED BY BLK-IX.
         05  BLK-NAME          PIC X(30).
         05  BLK-CODE          PIC X(02).
         05  BLK-REASON        PIC X(01).
         05  BLK-REGION        PIC X(14).
*
*****************************************************
*  COUNTRY NAME / ISO CODE TABLE                     *
*  22 ENTRIES - 30 CHAR NAME, 2 CHAR ISO CODE.       *
*  UK AND USA CARRIED AS EXTRA SYNONYM ROWS SO THE    *
*  SAME-COUNTRY CHECK STILL MATCHES A HOME-COUNTRY    *
*  FIELD KEYED FROM EITHER SPELLING.                  *
*****************************************************
*  DENMARK SITS FIRST PURELY BECAUSE IT WAS THE FIRST ROW
*  TYPED IN WHEN TDK BUILT THIS TABLE IN 1987 - ROWS WERE
*  ADDED AS GMO TOOK ON NEW DESTINATIONS, NEVER RE-SORTED,
*  CONSISTENT WITH THE BLOCK TABLE ABOVE ALSO NOT BEING
*  ALPHABETICAL.  BOTH ARE WALKED LINEARLY.
 01  WS-CCODE-TABLE-DATA.
     03  FILLER                PIC X(32) VALUE
         "DENMARK                       DK".
     03  FILLER                PIC X(32) VALUE
         "UNITED KINGDOM                GB".
*        02/02/26 VBC - SYNONYM ROW, SEE THE CHANGE-LOG
*        ENTRY ABOVE - GMO'S WEB FORM DROPDOWN OFFERS
*        BOTH SPELLINGS AND NEITHER IS WRONG.
     03  FILLER                PIC X(32) VALUE
         "UK                            GB".
     03  FILLER                PIC X(32) VALUE
         "UNITED STATES                 US".
*        02/02/26 VBC - SAME REASONING AS THE UK ROW ABOVE.
     03  FILLER                PIC X(32) VALUE
         "USA                           US".
     03  FILLER                PIC X(32) VALUE
         "GERMANY                       DE".
     03  FILLER                PIC X(32) VALUE
         "FRANCE                        FR".
     03  FILLER                PIC X(32) VALUE
         "SPAIN                         ES".
     03  FILLER                PIC X(32) VALUE
         "ITALY                         IT".
     03  FILLER                PIC X(32) VALUE
         "NETHERLANDS                   NL".
     03  FILLER                PIC X(32) VALUE
         "BELGIUM                       BE".
     03  FILLER                PIC X(32) VALUE
         "SWEDEN                        SE".
     03  FILLER                PIC X(32) VALUE
         "NORWAY                        NO".
     03  FILLER                PIC X(32) VALUE
         "POLAND                        PL".
     03  FILLER                PIC X(32) VALUE
         "PORTUGAL                      PT".
     03  FILLER                PIC X(32) VALUE
         "INDIA                         IN".
     03  FILLER                PIC X(32) VALUE
         "CHINA                         CN".
     03  FILLER                PIC X(32) VALUE
         "SINGAPORE                     SG".
     03  FILLER                PIC X(32) VALUE
         "AUSTRALIA                     AU".
     03  FILLER                PIC X(32) VALUE
         "BRAZIL                        BR".
     03  FILLER                PIC X(32) VALUE
         "MEXICO                        MX".
     03  FILLER                PIC X(32) VALUE
         "CANADA                        CA".
*
 01  WS-CCODE-TABLE REDEFINES WS-CCODE-TABLE-DATA.
     03  WS-CCODE-ENTRY        OCCURS 22 TIMES
                                INDEXED BY CCD-IX.
         05  CCD-NAME          PIC X(30).
         05  CCD-CODE          PIC X(02).
*
*  WORK FIELDS FOR THE TRIMMED / UPPER-CASED COMPARE -
*  NO INTRINSIC FUNCTIONS IN THIS SHOP, SO THE UPPER-
*  CASE FOLD IS DONE CHARACTER BY CHARACTER BELOW.
*
 01  WS-WORK-FIELDS.
     03  WS-INPUT-NAME         PIC X(30).
*        WS-INPUT-1ST-CHAR IS NOT READ BY ANY PARAGRAPH IN
*        THIS VERSION - IT WAS USED BY AN EARLIER FIRST-
*        LETTER PRE-FILTER THAT WAS DROPPED WHEN THE TABLE
*        SIZE MADE THE SAVING NEGLIGIBLE.  LEFT AS A
*        REDEFINES RATHER THAN REMOVED SINCE THE WIDER
*        WSSR*.COB CALLING CONVENTION ASSUMES EVERY NAME
*        FIELD CARRIES ONE.
     03  WS-INPUT-NAME-GRP REDEFINES WS-INPUT-NAME.
         05  WS-INPUT-1ST-CHAR PIC X(01).
         05  FILLER            PIC X(29).
     03  WS-CHAR-SUB           PIC 9(02)   COMP.
     03  WS-ONE-CHAR           PIC X(01).
*        WS-FOUND-FLAG IS SET BY BOTH SEARCH PARAGRAPHS SO
*        CC000 CAN TELL A GENUINE "NOT BLOCKED" APART FROM
*        "NOT IN THE TABLE AT ALL" - SEE THE 03/05/05 CHANGE
*        LOG ENTRY ABOVE, WHICH IS WHY THIS FLAG EXISTS.
     03  WS-FOUND-FLAG         PIC X(01).
         88  WS-ENTRY-FOUND            VALUE "Y".
         88  WS-ENTRY-NOT-FOUND        VALUE "N".
     03  FILLER                PIC X(04).
*
*  UPPER-CASE FOLD TABLE - INDEXED IN PARALLEL BY INSPECT
*  CONVERTING, SEE BB000.  KEPT AS TWO 26-CHAR LITERALS
*  RATHER THAN A SINGLE FUNCTION CALL BECAUSE THIS SHOP
*  DOES NOT COMPILE WITH INTRINSIC FUNCTIONS ENABLED.
 01  WS-LOWER-ALPHABET         PIC X(26) VALUE
         "abcdefghijklmnopqrstuvwxyz".
 01  WS-UPPER-ALPHABET         PIC X(26) VALUE
         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
 LINKAGE                  SECTION.
*
*  ONE FUNCTION CODE, ONE COUNTRY NAME (OR CODE) IN, ONE
*  RESULT AREA OUT - THE SAME THREE-PARAMETER SHAPE FOR
*  BOTH LOOKUP KINDS SO SR010/SR020/SR030 ALL CALL THIS
*  PROGRAM THE SAME WAY REGARDLESS OF WHICH TABLE THEY NEED.
 01  LK-FUNCTION-CODE          PIC X(01).
     88  LK-BLOCK-LOOKUP               VALUE "B".
     88  LK-CODE-LOOKUP                VALUE "C".
*
 01  LK-COUNTRY-NAME            PIC X(30).
*
*  LK-RESULT-AREA IS SHARED BY BOTH FUNCTIONS EVEN THOUGH
*  A CODE-LOOKUP (FUNCTION C) ONLY EVER FILLS
*  LK-COUNTRY-CODE - THE BLOCK FIELDS SIMPLY STAY SPACES
*  ON THAT PATH, WHICH AA000 GUARANTEES BY CLEARING THE
*  WHOLE GROUP BEFORE EITHER SEARCH RUNS.
 01  LK-RESULT-AREA.
     03  LK-BLOCKED-FLAG       PIC X(01).
         88  LK-IS-BLOCKED             VALUE "Y".
     03  LK-BLOCK-REASON       PIC X(01).
     03  LK-BLOCK-REGION       PIC X(14).
     03  LK-COUNTRY-CODE       PIC X(02).
     03  FILLER                PIC X(04).
*
 PROCEDURE                DIVISION USING LK-FUNCTION-CODE
                                          LK-COUNTRY-NAME
                                          LK-RESULT-AREA.
*
 AA000-MAIN-CONTROL SECTION.
 AA000-START.
*    17/01/26 VBC - DISPATCH ON THE CALLER'S FUNCTION
*                   CODE, B = BLOCK TABLE, C = CODE TABLE.
*    INPUT NAME IS FOLDED TO UPPER CASE BEFORE EITHER
*    SEARCH RUNS - BOTH TABLES ARE STORED UPPER CASE, SO
*    A LOWER OR MIXED CASE WEB-FORM ENTRY WOULD OTHERWISE
*    NEVER MATCH.
     MOVE SPACES              TO LK-RESULT-AREA.
     MOVE LK-COUNTRY-NAME     TO WS-INPUT-NAME.
     PERFORM BB000-FOLD-INPUT-UPPER THRU BB000-EXIT.
     IF LK-BLOCK-LOOKUP
         PERFORM CC000-SEARCH-BLOCK-TABLE THRU CC000-EXIT
     ELSE
         IF LK-CODE-LOOKUP
             PERFORM DD000-SEARCH-CCODE-TABLE THRU DD000-EXIT
         END-IF
     END-IF.
 AA000-EXIT.
     GOBACK.
*
 BB000-FOLD-INPUT-UPPER.
*    UPPER-CASES WS-INPUT-NAME ONE BYTE AT A TIME - THIS
*    SHOP DOES NOT RUN WITH INTRINSIC FUNCTIONS ENABLED.
     MOVE 0                   TO WS-CHAR-SUB.
 BB010-FOLD-LOOP.
     ADD 1                    TO WS-CHAR-SUB.
*        30-CHARACTER LIMIT MATCHES THE WIDTH OF EVERY NAME
*        FIELD IN BOTH TABLES - A LONGER INPUT IS SIMPLY
*        TRUNCATED BY THE MOVE INTO WS-INPUT-NAME ABOVE IN
*        AA000, SO THIS LOOP NEVER SEES ANYTHING WIDER.
     IF WS-CHAR-SUB > 30
         GO TO BB000-EXIT
     END-IF.
     MOVE WS-INPUT-NAME(WS-CHAR-SUB:1) TO WS-ONE-CHAR.
*        THE ALPHA-CLASS TEST SKIPS DIGITS, SPACES AND
*        PUNCTUATION - ONLY A-Z / a-z EVER GO THROUGH THE
*        INSPECT CONVERTING, SO A HYPHENATED NAME LIKE
*        "GUINEA-BISSAU" FOLDS CORRECTLY WITHOUT DISTURBING
*        THE HYPHEN.
     IF WS-ONE-CHAR IS SR-ALPHA-CLASS
         INSPECT WS-ONE-CHAR CONVERTING WS-LOWER-ALPHABET
                                      TO WS-UPPER-ALPHABET
     END-IF.
     MOVE WS-ONE-CHAR TO WS-INPUT-NAME(WS-CHAR-SUB:1).
     GO TO BB010-FOLD-LOOP.
 BB000-EXIT.
     EXIT.
*
 CC000-SEARCH-BLOCK-TABLE.
*    06/01/26 VBC - SANCTIONS TAKE PRIORITY OVER A
*                   NO-LEGAL-ENTITY HIT WHEN A COUNTRY
*                   SOMEHOW CARRIES BOTH, THOUGH THE
*                   TABLE TODAY NEVER DOUBLES ONE UP.
*    28/01/26 VBC - GMO'S WEB FORM LETS THE REQUESTOR KEY
*                   EITHER THE COUNTRY NAME OR THE TWO-
*                   CHAR ISO CODE FOR THE DESTINATION - A
*                   CODE-ONLY HIT WAS FALLING THROUGH THIS
*                   SEARCH UNMATCHED AND SAILING THROUGH
*                   THE BLOCK CHECK.  MATCH ON EITHER NOW.
     SET BLK-IX                TO 1.
     MOVE "N"                  TO WS-FOUND-FLAG.
     SEARCH WS-BLOCK-ENTRY VARYING BLK-IX
         AT END
             CONTINUE
         WHEN BLK-NAME(BLK-IX) = WS-INPUT-NAME
             MOVE "Y"          TO LK-BLOCKED-FLAG
             MOVE BLK-REASON(BLK-IX)  TO LK-BLOCK-REASON
             MOVE BLK-REGION(BLK-IX)  TO LK-BLOCK-REGION
             MOVE "Y"          TO WS-FOUND-FLAG
         WHEN BLK-CODE(BLK-IX) = WS-INPUT-NAME
             MOVE "Y"          TO LK-BLOCKED-FLAG
             MOVE BLK-REASON(BLK-IX)  TO LK-BLOCK-REASON
             MOVE BLK-REGION(BLK-IX)  TO LK-BLOCK-REGION
             MOVE "Y"          TO WS-FOUND-FLAG
     END-SEARCH.
*        AN UNMATCHED NAME FALLS OUT OF THE SEARCH WITH
*        LK-BLOCKED-FLAG STILL AT ITS SPACES-FROM-AA000
*        STATE - FORCE IT EXPLICITLY TO "N" HERE RATHER
*        THAN LEAVE IT AMBIGUOUS, SINCE SPACES AND "N" ARE
*        NOT THE SAME VALUE TO AN 88-LEVEL TEST IN A CALLER.
     IF WS-ENTRY-NOT-FOUND
         MOVE "N"              TO LK-BLOCKED-FLAG
     END-IF.
 CC000-EXIT.
     EXIT.
*
*    CODE LOOKUP HAS NO "FOUND" FLAG OF ITS OWN - AN
*    UNMATCHED NAME SIMPLY LEAVES LK-COUNTRY-CODE AS
*    SPACES, WHICH EVERY CALLER TREATS AS "NO CODE
*    AVAILABLE" RATHER THAN AS AN ERROR CONDITION.
 DD000-SEARCH-CCODE-TABLE.
     SET CCD-IX                TO 1.
     SEARCH WS-CCODE-ENTRY VARYING CCD-IX
         AT END
             MOVE SPACES       TO LK-COUNTRY-CODE
         WHEN CCD-NAME(CCD-IX) = WS-INPUT-NAME
             MOVE CCD-CODE(CCD-IX)   TO LK-COUNTRY-CODE
     END-SEARCH.
 DD000-EXIT.
     EXIT.
