000100*****************************************************
000200*                                                    *
000300*   SR041  -  COUNTRY REFERENCE LOOKUP               *
000400*                                                    *
000500*   LOOKS UP A DESTINATION COUNTRY NAME AGAINST THE  *
000600*   SANCTIONED / NO-LEGAL-ENTITY BLOCK TABLE, AND    *
000700*   TRANSLATES A COUNTRY NAME TO ITS TWO-CHARACTER   *
000800*   ISO CODE FOR THE SAME-COUNTRY CHECK.             *
000900*                                                    *
001000*****************************************************
001100* THIS PROGRAM IS CALLED FROM SR010, SR020 AND SR030.
001200* BOTH TABLES ARE STATIC, BUILT FROM FILLER LITERALS
001300* AT COMPILE TIME AND REDEFINED AS SEARCHABLE ARRAYS -
001400* SAME TRICK THE MAPS SUITE USES FOR THE PASSWORD AND
001500* CHECK-DIGIT ALPHABETS, JUST WITH WIDER ENTRIES.
001600*
001700* 04/04/83 RJH - CREATED.  PULLS THE SANCTIONED-COUNTRY
001800*                TABLE OUT OF THE PAYROLL SUITE'S MAPS
001900*                PROGRAMS SO ANY SIRW MODULE CAN CALL
002000*                IT WITHOUT LINKING THE WHOLE MAPS SET.
002100* 19/10/84 RJH - NO-LEGAL-ENTITY REASON CODE ADDED
002200*                ALONGSIDE SANCTIONED - GMO WANTED THE
002300*                TWO DISTINGUISHED ON THE REJECTION
002400*                LETTER.
002500* 07/02/87 TDK - COUNTRY-CODE TABLE ADDED FOR THE SAME-
002600*                COUNTRY CHECK, SEPARATE FROM THE BLOCK
002700*                TABLE SINCE MOST ENTRIES APPEAR IN
002800*                BOTH.
002900* 21/05/90 TDK - TABLE SEARCH CHANGED FROM A HAND-ROLLED
003000*                PERFORM/GO TO LOOP TO SEARCH ... VARYING
003100*                AFTER THE BLOCK TABLE PASSED 86 ENTRIES -
003200*                EASIER TO READ, SAME LINEAR SPEED.
003300* 15/12/94 PDN - BLOCK-REGION FIELD ADDED SO THE
003400*                REJECTION LETTER CAN NAME THE SANCTIONS
003500*                REGIME RATHER THAN JUST "SANCTIONED".
003600* 26/08/98 PDN - Y2K REVIEW: THIS PROGRAM HOLDS NO DATE
003700*                FIELDS - NOTHING TO REMEDIATE.  SIGNED
003800*                OFF BY THE MILLENNIUM TASK FORCE.
003900* 03/05/05 SAW - UNKNOWN-COUNTRY LOOKUPS NOW RETURN
004000*                SPACES RATHER THAN THE LAST TABLE ROW
004100*                TESTED - A MIS-KEYED COUNTRY NAME WAS
004200*                COMING BACK AS "FALSE POSITIVE BLOCKED".
004300* 14/09/11 KLM - ADDED A SECOND ENTRY POINT FUNCTION
004400*                CODE ("C") FOR A COUNTRY-CODE-ONLY
004500*                LOOKUP WHEN THE CALLER DOES NOT NEED
004600*                THE BLOCK FLAG AT ALL.
004700*
004800* 08/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
004900*                REWRITE - BOTH TABLES BELOW CARRY
005000*                FORWARD FROM THE ABOVE HISTORY.
005100* 17/01/26 VBC - BLOCK-REASON SPLIT OUT OF THE
005200*                NARRATIVE FLAG SO SR020 CAN TEST IT
005300*                WITHOUT A STRING SCAN.
005400* 02/02/26 VBC - ADDED UK AND USA AS COUNTRY-CODE
005500*                SYNONYM ROWS, GMO KEEPS GETTING BOTH
005600*                SPELLINGS FROM THE WEB FORM.
005700*
005800 IDENTIFICATION          DIVISION.
005900 PROGRAM-ID.              SR041.
006000 AUTHOR.                  V B CONLEY.
006100 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
006200 DATE-WRITTEN.            04/04/83.
006300 DATE-COMPILED.
006400 SECURITY.                COMPANY CONFIDENTIAL - SIRW
006500                          SUITE, GLOBAL MOBILITY USE ONLY.
006600*
006700 ENVIRONMENT              DIVISION.
006800 CONFIGURATION            SECTION.
006900 SOURCE-COMPUTER.         SIRW-HOST.
007000 OBJECT-COMPUTER.         SIRW-HOST.
007100 SPECIAL-NAMES.
007200     CLASS SR-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
007300     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
007400*
007500 DATA                     DIVISION.
007600 WORKING-STORAGE          SECTION.
007700*
007800 77  WS-PROG-NAME              PIC X(15) VALUE "SR041 (1.0.00)".
007900*
008000*****************************************************
008100*  SANCTIONED / NO-LEGAL-ENTITY BLOCK TABLE          *
008200*  86 ENTRIES - 30 CHAR NAME, 2 CHAR ISO CODE,       *
008300*  1 CHAR REASON (S=SANCTIONED, N=NO ENTITY),        *
008400*  14 CHAR REGION, LEFT-JUSTIFIED, SPACE-FILLED.     *
008500*****************************************************
008600*  ROWS 1-16 ARE THE FULL-SANCTIONS / EMBARGOED BLOCK -
008700*  THESE ARE HELD FIRST SO A WALK-THROUGH OF THE TABLE BY
008800*  HAND (GMO RE-CERTIFIES IT AGAINST OFAC/UK-OFSI/EU
008900*  CONSOLIDATED LISTS EVERY QUARTER) HITS THE HIGHEST-
009000*  RISK ENTRIES FIRST.  ROWS BELOW THAT ARE THE WIDER
009100*  NO-LEGAL-ENTITY LIST, ROUGHLY GROUPED BY REGION.
009200 01  WS-BLOCK-TABLE-DATA.
009300     03  FILLER                PIC X(47) VALUE
009400         "NORTH KOREA                   KPSEAST ASIA     ".
009500     03  FILLER                PIC X(47) VALUE
009600         "IRAN                          IRSMIDDLE EAST   ".
009700     03  FILLER                PIC X(47) VALUE
009800         "SYRIA                         SYSMIDDLE EAST   ".
009900     03  FILLER                PIC X(47) VALUE
010000         "CUBA                          CUSCARIBBEAN     ".
010100     03  FILLER                PIC X(47) VALUE
010200         "RUSSIA                        RUSEASTERN EUROPE".
010300     03  FILLER                PIC X(47) VALUE
010400         "BELARUS                       BYSEASTERN EUROPE".
010500     03  FILLER                PIC X(47) VALUE
010600         "VENEZUELA                     VESLATIN AMERICA ".
010700     03  FILLER                PIC X(47) VALUE
010800         "MYANMAR                       MMSSE ASIA       ".
010900     03  FILLER                PIC X(47) VALUE
011000         "SUDAN                         SDSNORTH AFRICA  ".
011100     03  FILLER                PIC X(47) VALUE
011200         "SOUTH SUDAN                   SSSSUB-SAHARA AFR".
011300     03  FILLER                PIC X(47) VALUE
011400         "SOMALIA                       SOSSUB-SAHARA AFR".
011500     03  FILLER                PIC X(47) VALUE
011600         "LIBYA                         LYSNORTH AFRICA  ".
011700     03  FILLER                PIC X(47) VALUE
011800         "YEMEN                         YESMIDDLE EAST   ".
011900     03  FILLER                PIC X(47) VALUE
012000         "ZIMBABWE                      ZWSSUB-SAHARA AFR".
012100     03  FILLER                PIC X(47) VALUE
012200         "ERITREA                       ERSSUB-SAHARA AFR".
012300*    LOW ROWS 16-21 ARE STATES UNDER A REGIONAL OR
012400*    MULTI-LATERAL EMBARGO RATHER THAN A SINGLE-COUNTRY
012500*    OFAC/OFSI LISTING - KEPT WITH REASON "S" THE SAME AS
012600*    THE FULL SANCTIONS ABOVE SINCE THE PRACTICAL EFFECT
012700*    ON A REQUEST IS IDENTICAL.
012800     03  FILLER                PIC X(47) VALUE
012900         "CENTRAL AFRICAN REP           CFSSUB-SAHARA AFR".
013000     03  FILLER                PIC X(47) VALUE
013100         "CONGO DEM REPUBLIC            CDSSUB-SAHARA AFR".
013200     03  FILLER                PIC X(47) VALUE
013300         "MALI                          MLSSUB-SAHARA AFR".
013400*    REMAINDER OF THE TABLE (REASON "N") IS THE NO-LEGAL-
013500*    ENTITY LIST - GMO HAS NO REGISTERED EMPLOYER OF
013600*    RECORD IN THESE COUNTRIES, SO A REQUEST CANNOT BE
013700*    FULFILLED EVEN THOUGH THERE IS NO SANCTIONS ISSUE.
013800*    SEE THE 19/10/84 CHANGE-LOG ENTRY FOR WHY THE TWO
013900*    REASONS ARE KEPT DISTINCT ON THE REJECTION LETTER.
014000     03  FILLER                PIC X(47) VALUE
014100         "NICARAGUA                     NISLATIN AMERICA ".
014200     03  FILLER                PIC X(47) VALUE
014300         "LEBANON                       LBSMIDDLE EAST   ".
014400     03  FILLER                PIC X(47) VALUE
014500         "AFGHANISTAN                   AFSCENTRAL ASIA  ".
014600     03  FILLER                PIC X(47) VALUE
014700         "IRAQ                          IQSMIDDLE EAST   ".
014800     03  FILLER                PIC X(47) VALUE
014900         "ALGERIA                       DZNNORTH AFRICA  ".
015000     03  FILLER                PIC X(47) VALUE
015100         "ANGOLA                        AONSUB-SAHARA AFR".
015200     03  FILLER                PIC X(47) VALUE
015300         "ARMENIA                       AMNCENTRAL ASIA  ".
015400     03  FILLER                PIC X(47) VALUE
015500         "AZERBAIJAN                    AZNCENTRAL ASIA  ".
015600     03  FILLER                PIC X(47) VALUE
015700         "BAHRAIN                       BHNMIDDLE EAST   ".
015800     03  FILLER                PIC X(47) VALUE
015900         "BANGLADESH                    BDNSOUTH ASIA    ".
016000     03  FILLER                PIC X(47) VALUE
016100         "BENIN                         BJNSUB-SAHARA AFR".
016200     03  FILLER                PIC X(47) VALUE
016300         "BHUTAN                        BTNSOUTH ASIA    ".
016400     03  FILLER                PIC X(47) VALUE
016500         "BOLIVIA                       BONLATIN AMERICA ".
016600     03  FILLER                PIC X(47) VALUE
016700         "BOSNIA HERZEGOVINA            BANEASTERN EUROPE".
016800     03  FILLER                PIC X(47) VALUE
016900         "BOTSWANA                      BWNSUB-SAHARA AFR".
017000     03  FILLER                PIC X(47) VALUE
017100         "BRUNEI                        BNNSE ASIA       ".
017200     03  FILLER                PIC X(47) VALUE
017300         "BURKINA FASO                  BFNSUB-SAHARA AFR".
017400     03  FILLER                PIC X(47) VALUE
017500         "BURUNDI                       BINSUB-SAHARA AFR".
017600     03  FILLER                PIC X(47) VALUE
017700         "CAMBODIA                      KHNSE ASIA       ".
017800     03  FILLER                PIC X(47) VALUE
017900         "CAMEROON                      CMNSUB-SAHARA AFR".
018000     03  FILLER                PIC X(47) VALUE
018100         "CHAD                          TDNSUB-SAHARA AFR".
018200     03  FILLER                PIC X(47) VALUE
018300         "COMOROS                       KMNSUB-SAHARA AFR".
018400     03  FILLER                PIC X(47) VALUE
018500         "CONGO REPUBLIC                CGNSUB-SAHARA AFR".
018600     03  FILLER                PIC X(47) VALUE
018700         "DJIBOUTI                      DJNSUB-SAHARA AFR".
018800     03  FILLER                PIC X(47) VALUE
018900         "DOMINICAN REPUBLIC            DONCARIBBEAN     ".
019000     03  FILLER                PIC X(47) VALUE
019100         "ECUADOR                       ECNLATIN AMERICA ".
019200     03  FILLER                PIC X(47) VALUE
019300         "EL SALVADOR                   SVNLATIN AMERICA ".
019400     03  FILLER                PIC X(47) VALUE
019500         "EQUATORIAL GUINEA             GQNSUB-SAHARA AFR".
019600     03  FILLER                PIC X(47) VALUE
019700         "ESWATINI                      SZNSUB-SAHARA AFR".
019800     03  FILLER                PIC X(47) VALUE
019900         "ETHIOPIA                      ETNSUB-SAHARA AFR".
020000     03  FILLER                PIC X(47) VALUE
020100         "FIJI                          FJNPACIFIC       ".
020200     03  FILLER                PIC X(47) VALUE
020300         "GABON                         GANSUB-SAHARA AFR".
020400     03  FILLER                PIC X(47) VALUE
020500         "GAMBIA                        GMNSUB-SAHARA AFR".
020600     03  FILLER                PIC X(47) VALUE
020700         "GEORGIA                       GENCENTRAL ASIA  ".
020800     03  FILLER                PIC X(47) VALUE
020900         "GHANA                         GHNSUB-SAHARA AFR".
021000     03  FILLER                PIC X(47) VALUE
021100         "GUATEMALA                     GTNLATIN AMERICA ".
021200     03  FILLER                PIC X(47) VALUE
021300         "GUINEA                        GNNSUB-SAHARA AFR".
021400     03  FILLER                PIC X(47) VALUE
021500         "GUINEA-BISSAU                 GWNSUB-SAHARA AFR".
021600     03  FILLER                PIC X(47) VALUE
021700         "GUYANA                        GYNLATIN AMERICA ".
021800     03  FILLER                PIC X(47) VALUE
021900         "HAITI                         HTNCARIBBEAN     ".
022000     03  FILLER                PIC X(47) VALUE
022100         "HONDURAS                      HNNLATIN AMERICA ".
022200     03  FILLER                PIC X(47) VALUE
022300         "IVORY COAST                   CINSUB-SAHARA AFR".
022400     03  FILLER                PIC X(47) VALUE
022500         "JAMAICA                       JMNCARIBBEAN     ".
022600     03  FILLER                PIC X(47) VALUE
022700         "JORDAN                        JONMIDDLE EAST   ".
022800     03  FILLER                PIC X(47) VALUE
022900         "KAZAKHSTAN                    KZNCENTRAL ASIA  ".
023000     03  FILLER                PIC X(47) VALUE
023100         "KENYA                         KENSUB-SAHARA AFR".
023200     03  FILLER                PIC X(47) VALUE
023300         "KYRGYZSTAN                    KGNCENTRAL ASIA  ".
023400     03  FILLER                PIC X(47) VALUE
023500         "LAOS                          LANSE ASIA       ".
023600     03  FILLER                PIC X(47) VALUE
023700         "LESOTHO                       LSNSUB-SAHARA AFR".
023800     03  FILLER                PIC X(47) VALUE
023900         "LIBERIA                       LRNSUB-SAHARA AFR".
024000     03  FILLER                PIC X(47) VALUE
024100         "MADAGASCAR                    MGNSUB-SAHARA AFR".
024200     03  FILLER                PIC X(47) VALUE
024300         "MALAWI                        MWNSUB-SAHARA AFR".
024400     03  FILLER                PIC X(47) VALUE
024500         "MALDIVES                      MVNSOUTH ASIA    ".
024600     03  FILLER                PIC X(47) VALUE
024700         "MAURITANIA                    MRNSUB-SAHARA AFR".
024800     03  FILLER                PIC X(47) VALUE
024900         "MOLDOVA                       MDNEASTERN EUROPE".
025000     03  FILLER                PIC X(47) VALUE
025100         "MONGOLIA                      MNNEAST ASIA     ".
025200     03  FILLER                PIC X(47) VALUE
025300         "MOZAMBIQUE                    MZNSUB-SAHARA AFR".
025400     03  FILLER                PIC X(47) VALUE
025500         "NAMIBIA                       NANSUB-SAHARA AFR".
025600     03  FILLER                PIC X(47) VALUE
025700         "NEPAL                         NPNSOUTH ASIA    ".
025800     03  FILLER                PIC X(47) VALUE
025900         "NIGER                         NENSUB-SAHARA AFR".
026000     03  FILLER                PIC X(47) VALUE
026100         "NIGERIA                       NGNSUB-SAHARA AFR".
026200     03  FILLER                PIC X(47) VALUE
026300         "PAKISTAN                      PKNSOUTH ASIA    ".
026400     03  FILLER                PIC X(47) VALUE
026500         "PAPUA NEW GUINEA              PGNPACIFIC       ".
026600     03  FILLER                PIC X(47) VALUE
026700         "PARAGUAY                      PYNLATIN AMERICA ".
026800     03  FILLER                PIC X(47) VALUE
026900         "RWANDA                        RWNSUB-SAHARA AFR".
027000     03  FILLER                PIC X(47) VALUE
027100         "SENEGAL                       SNNSUB-SAHARA AFR".
027200     03  FILLER                PIC X(47) VALUE
027300         "SIERRA LEONE                  SLNSUB-SAHARA AFR".
027400     03  FILLER                PIC X(47) VALUE
027500         "SRI LANKA                     LKNSOUTH ASIA    ".
027600*
027700 01  WS-BLOCK-TABLE REDEFINES WS-BLOCK-TABLE-DATA.
027800*    28/01/26 VBC - DROPPED THE ASCENDING KEY CLAUSE THAT
027900*    USED TO SIT HERE.  THE 86 ROWS BELOW ARE GROUPED BY
028000*    SANCTIONS REGIME, NOT ALPHABETICAL BY NAME, SO THE
028100*    CLAUSE WAS NEVER TRUE OF THE DATA - HARMLESS WHILE
028200*    CC000 ONLY EVER DID A LINEAR SEARCH, BUT A TRAP FOR
028300*    WHOEVER TRIES A SEARCH ALL HERE LATER.
028400     03  WS-BLOCK-ENTRY        OCCURS 86 TIMES
028500                                INDEXED BY BLK-IX.
028600         05  BLK-NAME          PIC X(30).
028700         05  BLK-CODE          PIC X(02).
028800         05  BLK-REASON        PIC X(01).
028900         05  BLK-REGION        PIC X(14).
029000*
029100*****************************************************
029200*  COUNTRY NAME / ISO CODE TABLE                     *
029300*  22 ENTRIES - 30 CHAR NAME, 2 CHAR ISO CODE.       *
029400*  UK AND USA CARRIED AS EXTRA SYNONYM ROWS SO THE    *
029500*  SAME-COUNTRY CHECK STILL MATCHES A HOME-COUNTRY    *
029600*  FIELD KEYED FROM EITHER SPELLING.                  *
029700*****************************************************
029800*  DENMARK SITS FIRST PURELY BECAUSE IT WAS THE FIRST ROW
029900*  TYPED IN WHEN TDK BUILT THIS TABLE IN 1987 - ROWS WERE
030000*  ADDED AS GMO TOOK ON NEW DESTINATIONS, NEVER RE-SORTED,
030100*  CONSISTENT WITH THE BLOCK TABLE ABOVE ALSO NOT BEING
030200*  ALPHABETICAL.  BOTH ARE WALKED LINEARLY.
030300 01  WS-CCODE-TABLE-DATA.
030400     03  FILLER                PIC X(32) VALUE
030500         "DENMARK                       DK".
030600     03  FILLER                PIC X(32) VALUE
030700         "UNITED KINGDOM                GB".
030800*        02/02/26 VBC - SYNONYM ROW, SEE THE CHANGE-LOG
030900*        ENTRY ABOVE - GMO'S WEB FORM DROPDOWN OFFERS
031000*        BOTH SPELLINGS AND NEITHER IS WRONG.
031100     03  FILLER                PIC X(32) VALUE
031200         "UK                            GB".
031300     03  FILLER                PIC X(32) VALUE
031400         "UNITED STATES                 US".
031500*        02/02/26 VBC - SAME REASONING AS THE UK ROW ABOVE.
031600     03  FILLER                PIC X(32) VALUE
031700         "USA                           US".
031800     03  FILLER                PIC X(32) VALUE
031900         "GERMANY                       DE".
032000     03  FILLER                PIC X(32) VALUE
032100         "FRANCE                        FR".
032200     03  FILLER                PIC X(32) VALUE
032300         "SPAIN                         ES".
032400     03  FILLER                PIC X(32) VALUE
032500         "ITALY                         IT".
032600     03  FILLER                PIC X(32) VALUE
032700         "NETHERLANDS                   NL".
032800     03  FILLER                PIC X(32) VALUE
032900         "BELGIUM                       BE".
033000     03  FILLER                PIC X(32) VALUE
033100         "SWEDEN                        SE".
033200     03  FILLER                PIC X(32) VALUE
033300         "NORWAY                        NO".
033400     03  FILLER                PIC X(32) VALUE
033500         "POLAND                        PL".
033600     03  FILLER                PIC X(32) VALUE
033700         "PORTUGAL                      PT".
033800     03  FILLER                PIC X(32) VALUE
033900         "INDIA                         IN".
034000     03  FILLER                PIC X(32) VALUE
034100         "CHINA                         CN".
034200     03  FILLER                PIC X(32) VALUE
034300         "SINGAPORE                     SG".
034400     03  FILLER                PIC X(32) VALUE
034500         "AUSTRALIA                     AU".
034600     03  FILLER                PIC X(32) VALUE
034700         "BRAZIL                        BR".
034800     03  FILLER                PIC X(32) VALUE
034900         "MEXICO                        MX".
035000     03  FILLER                PIC X(32) VALUE
035100         "CANADA                        CA".
035200*
035300 01  WS-CCODE-TABLE REDEFINES WS-CCODE-TABLE-DATA.
035400     03  WS-CCODE-ENTRY        OCCURS 22 TIMES
035500                                INDEXED BY CCD-IX.
035600         05  CCD-NAME          PIC X(30).
035700         05  CCD-CODE          PIC X(02).
035800*
035900*  WORK FIELDS FOR THE TRIMMED / UPPER-CASED COMPARE -
036000*  NO INTRINSIC FUNCTIONS IN THIS SHOP, SO THE UPPER-
036100*  CASE FOLD IS DONE CHARACTER BY CHARACTER BELOW.
036200*
036300 01  WS-WORK-FIELDS.
036400     03  WS-INPUT-NAME         PIC X(30).
036500*        WS-INPUT-1ST-CHAR IS NOT READ BY ANY PARAGRAPH IN
036600*        THIS VERSION - IT WAS USED BY AN EARLIER FIRST-
036700*        LETTER PRE-FILTER THAT WAS DROPPED WHEN THE TABLE
036800*        SIZE MADE THE SAVING NEGLIGIBLE.  LEFT AS A
036900*        REDEFINES RATHER THAN REMOVED SINCE THE WIDER
037000*        WSSR*.COB CALLING CONVENTION ASSUMES EVERY NAME
037100*        FIELD CARRIES ONE.
037200     03  WS-INPUT-NAME-GRP REDEFINES WS-INPUT-NAME.
037300         05  WS-INPUT-1ST-CHAR PIC X(01).
037400         05  FILLER            PIC X(29).
037500     03  WS-CHAR-SUB           PIC 9(02)   COMP.
037600     03  WS-ONE-CHAR           PIC X(01).
037700*        WS-FOUND-FLAG IS SET BY BOTH SEARCH PARAGRAPHS SO
037800*        CC000 CAN TELL A GENUINE "NOT BLOCKED" APART FROM
037900*        "NOT IN THE TABLE AT ALL" - SEE THE 03/05/05 CHANGE
038000*        LOG ENTRY ABOVE, WHICH IS WHY THIS FLAG EXISTS.
038100     03  WS-FOUND-FLAG         PIC X(01).
038200         88  WS-ENTRY-FOUND            VALUE "Y".
038300         88  WS-ENTRY-NOT-FOUND        VALUE "N".
038400     03  FILLER                PIC X(04).
038500*
038600*  UPPER-CASE FOLD TABLE - INDEXED IN PARALLEL BY INSPECT
038700*  CONVERTING, SEE BB000.  KEPT AS TWO 26-CHAR LITERALS
038800*  RATHER THAN A SINGLE FUNCTION CALL BECAUSE THIS SHOP
038900*  DOES NOT COMPILE WITH INTRINSIC FUNCTIONS ENABLED.
039000 01  WS-LOWER-ALPHABET         PIC X(26) VALUE
039100         "abcdefghijklmnopqrstuvwxyz".
039200 01  WS-UPPER-ALPHABET         PIC X(26) VALUE
039300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039400*
039500 LINKAGE                  SECTION.
039600*
039700*  ONE FUNCTION CODE, ONE COUNTRY NAME (OR CODE) IN, ONE
039800*  RESULT AREA OUT - THE SAME THREE-PARAMETER SHAPE FOR
039900*  BOTH LOOKUP KINDS SO SR010/SR020/SR030 ALL CALL THIS
040000*  PROGRAM THE SAME WAY REGARDLESS OF WHICH TABLE THEY NEED.
040100 01  LK-FUNCTION-CODE          PIC X(01).
040200     88  LK-BLOCK-LOOKUP               VALUE "B".
040300     88  LK-CODE-LOOKUP                VALUE "C".
040400*
040500 01  LK-COUNTRY-NAME            PIC X(30).
040600*
040700*  LK-RESULT-AREA IS SHARED BY BOTH FUNCTIONS EVEN THOUGH
040800*  A CODE-LOOKUP (FUNCTION C) ONLY EVER FILLS
040900*  LK-COUNTRY-CODE - THE BLOCK FIELDS SIMPLY STAY SPACES
041000*  ON THAT PATH, WHICH AA000 GUARANTEES BY CLEARING THE
041100*  WHOLE GROUP BEFORE EITHER SEARCH RUNS.
041200 01  LK-RESULT-AREA.
041300     03  LK-BLOCKED-FLAG       PIC X(01).
041400         88  LK-IS-BLOCKED             VALUE "Y".
041500     03  LK-BLOCK-REASON       PIC X(01).
041600     03  LK-BLOCK-REGION       PIC X(14).
041700     03  LK-COUNTRY-CODE       PIC X(02).
041800     03  FILLER                PIC X(04).
041900*
042000 PROCEDURE                DIVISION USING LK-FUNCTION-CODE
042100                                          LK-COUNTRY-NAME
042200                                          LK-RESULT-AREA.
042300*
042400 AA000-MAIN-CONTROL SECTION.
042500 AA000-START.
042600*    17/01/26 VBC - DISPATCH ON THE CALLER'S FUNCTION
042700*                   CODE, B = BLOCK TABLE, C = CODE TABLE.
042800*    INPUT NAME IS FOLDED TO UPPER CASE BEFORE EITHER
042900*    SEARCH RUNS - BOTH TABLES ARE STORED UPPER CASE, SO
043000*    A LOWER OR MIXED CASE WEB-FORM ENTRY WOULD OTHERWISE
043100*    NEVER MATCH.
043200     MOVE SPACES              TO LK-RESULT-AREA.
043300     MOVE LK-COUNTRY-NAME     TO WS-INPUT-NAME.
043400     PERFORM BB000-FOLD-INPUT-UPPER THRU BB000-EXIT.
043500     IF LK-BLOCK-LOOKUP
043600         PERFORM CC000-SEARCH-BLOCK-TABLE THRU CC000-EXIT
043700     ELSE
043800         IF LK-CODE-LOOKUP
043900             PERFORM DD000-SEARCH-CCODE-TABLE THRU DD000-EXIT
044000         END-IF
044100     END-IF.
044200 AA000-EXIT.
044300     GOBACK.
044400*
044500 BB000-FOLD-INPUT-UPPER.
044600*    UPPER-CASES WS-INPUT-NAME ONE BYTE AT A TIME - THIS
044700*    SHOP DOES NOT RUN WITH INTRINSIC FUNCTIONS ENABLED.
044800     MOVE 0                   TO WS-CHAR-SUB.
044900 BB010-FOLD-LOOP.
045000     ADD 1                    TO WS-CHAR-SUB.
045100*        30-CHARACTER LIMIT MATCHES THE WIDTH OF EVERY NAME
045200*        FIELD IN BOTH TABLES - A LONGER INPUT IS SIMPLY
045300*        TRUNCATED BY THE MOVE INTO WS-INPUT-NAME ABOVE IN
045400*        AA000, SO THIS LOOP NEVER SEES ANYTHING WIDER.
045500     IF WS-CHAR-SUB > 30
045600         GO TO BB000-EXIT
045700     END-IF.
045800     MOVE WS-INPUT-NAME(WS-CHAR-SUB:1) TO WS-ONE-CHAR.
045900*        THE ALPHA-CLASS TEST SKIPS DIGITS, SPACES AND
046000*        PUNCTUATION - ONLY A-Z / a-z EVER GO THROUGH THE
046100*        INSPECT CONVERTING, SO A HYPHENATED NAME LIKE
046200*        "GUINEA-BISSAU" FOLDS CORRECTLY WITHOUT DISTURBING
046300*        THE HYPHEN.
046400     IF WS-ONE-CHAR IS SR-ALPHA-CLASS
046500         INSPECT WS-ONE-CHAR CONVERTING WS-LOWER-ALPHABET
046600                                      TO WS-UPPER-ALPHABET
046700     END-IF.
046800     MOVE WS-ONE-CHAR TO WS-INPUT-NAME(WS-CHAR-SUB:1).
046900     GO TO BB010-FOLD-LOOP.
047000 BB000-EXIT.
047100     EXIT.
047200*
047300 CC000-SEARCH-BLOCK-TABLE.
047400*    06/01/26 VBC - SANCTIONS TAKE PRIORITY OVER A
047500*                   NO-LEGAL-ENTITY HIT WHEN A COUNTRY
047600*                   SOMEHOW CARRIES BOTH, THOUGH THE
047700*                   TABLE TODAY NEVER DOUBLES ONE UP.
047800*    28/01/26 VBC - GMO'S WEB FORM LETS THE REQUESTOR KEY
047900*                   EITHER THE COUNTRY NAME OR THE TWO-
048000*                   CHAR ISO CODE FOR THE DESTINATION - A
048100*                   CODE-ONLY HIT WAS FALLING THROUGH THIS
048200*                   SEARCH UNMATCHED AND SAILING THROUGH
048300*                   THE BLOCK CHECK.  MATCH ON EITHER NOW.
048400     SET BLK-IX                TO 1.
048500     MOVE "N"                  TO WS-FOUND-FLAG.
048600     SEARCH WS-BLOCK-ENTRY VARYING BLK-IX
048700         AT END
048800             CONTINUE
048900         WHEN BLK-NAME(BLK-IX) = WS-INPUT-NAME
049000             MOVE "Y"          TO LK-BLOCKED-FLAG
049100             MOVE BLK-REASON(BLK-IX)  TO LK-BLOCK-REASON
049200             MOVE BLK-REGION(BLK-IX)  TO LK-BLOCK-REGION
049300             MOVE "Y"          TO WS-FOUND-FLAG
049400         WHEN BLK-CODE(BLK-IX) = WS-INPUT-NAME
049500             MOVE "Y"          TO LK-BLOCKED-FLAG
049600             MOVE BLK-REASON(BLK-IX)  TO LK-BLOCK-REASON
049700             MOVE BLK-REGION(BLK-IX)  TO LK-BLOCK-REGION
049800             MOVE "Y"          TO WS-FOUND-FLAG
049900     END-SEARCH.
050000*        AN UNMATCHED NAME FALLS OUT OF THE SEARCH WITH
050100*        LK-BLOCKED-FLAG STILL AT ITS SPACES-FROM-AA000
050200*        STATE - FORCE IT EXPLICITLY TO "N" HERE RATHER
050300*        THAN LEAVE IT AMBIGUOUS, SINCE SPACES AND "N" ARE
050400*        NOT THE SAME VALUE TO AN 88-LEVEL TEST IN A CALLER.
050500     IF WS-ENTRY-NOT-FOUND
050600         MOVE "N"              TO LK-BLOCKED-FLAG
050700     END-IF.
050800 CC000-EXIT.
050900     EXIT.
051000*
051100*    CODE LOOKUP HAS NO "FOUND" FLAG OF ITS OWN - AN
051200*    UNMATCHED NAME SIMPLY LEAVES LK-COUNTRY-CODE AS
051300*    SPACES, WHICH EVERY CALLER TREATS AS "NO CODE
051400*    AVAILABLE" RATHER THAN AS AN ERROR CONDITION.
051500 DD000-SEARCH-CCODE-TABLE.
051600     SET CCD-IX                TO 1.
051700     SEARCH WS-CCODE-ENTRY VARYING CCD-IX
051800         AT END
051900             MOVE SPACES       TO LK-COUNTRY-CODE
052000         WHEN CCD-NAME(CCD-IX) = WS-INPUT-NAME
052100             MOVE CCD-CODE(CCD-IX)   TO LK-COUNTRY-CODE
052200     END-SEARCH.
052300 DD000-EXIT.
052400     EXIT.
