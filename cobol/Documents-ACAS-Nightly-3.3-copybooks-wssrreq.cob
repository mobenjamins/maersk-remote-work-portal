000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR SIRW REQUEST FILE         *
000400*        ONE RECORD PER SUBMITTED REQUEST           *
000500*                                                    *
000600*****************************************************
000700*  RECORD LENGTH IS 162 BYTES - FIXED, MATCHES GMO
000800*  POLICY APPENDIX LAYOUT PLUS HOUSE RESERVE.
000900*
001000* 05/01/26 VBC - CREATED.
001100* 22/01/26 VBC - REQ-MGR-EMAIL ADDED, TRAVEL DESK
001200*                WANTED IT ON THE ACK LETTER.
001300* 27/01/26 VBC - FILLER RESERVED FOR THE SECOND
001400*                APPROVER NAME GMO SAID WAS COMING
001500*                ONCE THE DUAL SIGN-OFF POLICY IS
001600*                FINAL - NOT YET BUILT, LEAVE ALONE.
001700*
001800 01  SR-REQUEST-RECORD.
001900     03  REQ-EMP-ID            PIC X(08).
002000     03  REQ-DEST-COUNTRY      PIC X(20).
002100     03  REQ-START-DATE        PIC 9(08).
002200     03  REQ-START-DATE-GRP REDEFINES REQ-START-DATE.
002300         05  REQ-START-CCYY    PIC 9(04).
002400         05  REQ-START-MM      PIC 9(02).
002500         05  REQ-START-DD      PIC 9(02).
002600     03  REQ-END-DATE          PIC 9(08).
002700     03  REQ-END-DATE-GRP REDEFINES REQ-END-DATE.
002800         05  REQ-END-CCYY      PIC 9(04).
002900         05  REQ-END-MM        PIC 9(02).
003000         05  REQ-END-DD        PIC 9(02).
003100     03  REQ-RTW-FLAG          PIC X(01).
003200         88  REQ-RTW-CONFIRMED     VALUE "Y".
003300         88  REQ-RTW-NOT-CONFIRMED VALUE "N".
003400     03  REQ-ROLE-OK-FLAG      PIC X(01).
003500         88  REQ-ROLE-ELIGIBLE     VALUE "Y".
003600         88  REQ-ROLE-INELIGIBLE   VALUE "N".
003700     03  REQ-EXCEPTION-FLAG    PIC X(01).
003800     03  REQ-EXCEPTION-RSN     PIC X(40).
003900     03  REQ-MGR-NAME          PIC X(30).
004000     03  REQ-MGR-EMAIL         PIC X(40).
004100     03  FILLER                PIC X(05).
004200*
