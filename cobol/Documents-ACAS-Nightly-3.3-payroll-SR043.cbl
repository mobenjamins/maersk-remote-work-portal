000100*****************************************************
000200*                                                    *
000300*   SR043  -  NAME-FROM-EMAIL PARSER                 *
000400*                                                    *
000500*   DERIVES A DISPLAY NAME FROM THE LOCAL PART OF AN *
000600*   EMPLOYEE E-MAIL ADDRESS FOR THE SUMMARY REPORT'S *
000700*   PER-EMPLOYEE SUBTOTAL LINE.  THE EMPLOYEE MASTER *
000800*   CARRIES NO NAME FIELD OF ITS OWN.                *
000900*                                                    *
001000*****************************************************
001100* LOCAL PART (BEFORE THE @) IS SPLIT ON DOTS:
001200*   1 PART  - FIRST NAME ONLY
001300*   2 PARTS - FIRST AND LAST
001400*   3+      - FIRST, MIDDLE(S) JOINED BY A SPACE, LAST
001500* EACH PART IS TITLE-CASED (FIRST LETTER UP, REST DOWN).
001600*
001700* 12/07/85 TDK - CREATED.  SAME TITLE-CASE TRICK THE
001800*                MAPS SUITE USES FOR REPORT HEADINGS,
001900*                APPLIED HERE TO THE LOCAL PART OF AN
002000*                E-MAIL ADDRESS.
002100* 30/01/87 TDK - MIDDLE-NAME JOINING ADDED FOR LOCAL
002200*                PARTS WITH THREE OR MORE DOT-SEPARATED
002300*                PIECES - TWO-PART LOGIC WAS DROPPING
002400*                EVERYTHING PAST THE SECOND DOT.
002500* 11/06/91 PDN - TITLE-CASE LOOP REWRITTEN TO USE THE
002600*                UPPER/LOWER ALPHABET TABLES INSTEAD OF
002700*                ARITHMETIC ON THE CHARACTER'S NUMERIC
002800*                VALUE - PORTABILITY CONCERN RAISED BY
002900*                THE NEW HOST.
003000* 24/11/96 PDN - GUARDED AGAINST A LOCAL PART LONGER
003100*                THAN THE WORK FIELD - ONE TEST EMAIL
003200*                FROM THE CONSULTING FIRM RAN TO 48
003300*                CHARACTERS.
003400* 09/03/99 SAW - Y2K REVIEW: THIS PROGRAM HOLDS NO DATE
003500*                FIELDS - NOTHING TO REMEDIATE.  SIGNED
003600*                OFF BY THE MILLENNIUM TASK FORCE.
003700* 16/10/08 SAW - DOT-COUNT SCAN MOVED AHEAD OF THE
003800*                SPLIT LOOP SO A SINGLE-PART LOCAL NAME
003900*                SKIPS THE MIDDLE-NAME LOGIC ENTIRELY.
004000* 02/02/14 KLM - GUARDED AGAINST AN E-MAIL WITH NO @
004100*                SIGN - A MAILING-LIST ADDRESS HAD
004200*                SLIPPED INTO THE EMPLOYEE MASTER AND
004300*                WAS BLANKING THE SUBTOTAL LINE.
004400*
004500* 09/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
004600*                REWRITE - THE SPLIT/TITLE-CASE LOGIC
004700*                BELOW CARRIES FORWARD FROM THE ABOVE
004800*                HISTORY.
004900* 20/01/26 VBC - GUARDED AGAINST AN E-MAIL WITH NO
005000*                @ SIGN - BAD TEST DATA FROM THE
005100*                UAT LOAD WAS BLANKING THE WHOLE
005200*                SUBTOTAL LINE AGAIN, THIS TIME FROM A
005300*                TRAILING DOT WITH NOTHING AFTER IT.
005400*
005500 IDENTIFICATION          DIVISION.
005600 PROGRAM-ID.              SR043.
005700 AUTHOR.                  V B CONLEY.
005800 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
005900 DATE-WRITTEN.            12/07/85.
006000 DATE-COMPILED.
006100 SECURITY.                COMPANY CONFIDENTIAL - SIRW
006200                          SUITE, GLOBAL MOBILITY USE ONLY.
006300*
006400 ENVIRONMENT              DIVISION.
006500 CONFIGURATION            SECTION.
006600 SOURCE-COMPUTER.         SIRW-HOST.
006700 OBJECT-COMPUTER.         SIRW-HOST.
006800 SPECIAL-NAMES.
006900     CLASS SR-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
007000     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
007100*
007200 DATA                     DIVISION.
007300 WORKING-STORAGE          SECTION.
007400*
007500 77  WS-PROG-NAME              PIC X(15) VALUE "SR043 (1.0.00)".
007600*
007700 01  WS-LOWER-ALPHABET         PIC X(26) VALUE
007800         "abcdefghijklmnopqrstuvwxyz".
007900 01  WS-UPPER-ALPHABET         PIC X(26) VALUE
008000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008100*
008200*  24/11/96 PDN - 40 BYTES, NOT THE FULL 40-BYTE EMAIL
008300*  WIDTH, BECAUSE THE LOCAL PART CAN NEVER BE LONGER THAN
008400*  THE WHOLE ADDRESS IT IS TAKEN FROM - BB000 STOPS
008500*  COPYING AT THE @ SIGN OR THE FIELD END, WHICHEVER
008600*  COMES FIRST.
008700 01  WS-LOCAL-CHARS            PIC X(40).
008800 01  WS-LOCAL-CHARS-GRP REDEFINES WS-LOCAL-CHARS.
008900     03  WS-LP-FIRST-CHAR      PIC X(01).
009000     03  FILLER                PIC X(39).
009100 01  WS-LOCAL-LEN              PIC 9(02)   COMP.
009200*
009300 01  WS-SCAN-FIELDS.
009400     03  WS-SCAN-SUB           PIC 9(02)   COMP.
009500     03  WS-SEG-COUNT          PIC 9(01)   COMP.
009600     03  WS-ONE-CHAR           PIC X(01).
009700     03  FILLER                PIC X(05).
009800*
009900*  16/10/08 SAW - FIVE SLOTS COVERS EVERY REAL EMPLOYEE
010000*  ADDRESS SEEN TO DATE (FIRST.MIDDLE.MIDDLE.MIDDLE.LAST
010100*  AT THE OUTSIDE) - A SIXTH DOT IN A LOCAL PART SIMPLY
010200*  STOPS ACCUMULATING INTO THE LAST SLOT RATHER THAN
010300*  OVERFLOWING THE TABLE.
010400 01  WS-SEGMENT-TABLE.
010500     03  WS-SEGMENT-ENTRY      OCCURS 5 TIMES
010600                                INDEXED BY SEG-IX.
010700         05  WS-SEG-TEXT       PIC X(20).
010800         05  WS-SEG-LEN        PIC 9(02)   COMP.
010900*    27/01/26 VBC - RESERVE PAD, NOT PART OF ANY OCCURS
011000*    ENTRY, IN CASE A SIXTH SEGMENT SLOT IS EVER NEEDED.
011100     03  FILLER                PIC X(05).
011200*
011300 01  WS-MIDDLE-TEXT            PIC X(60).
011400 01  WS-MIDDLE-TEXT-GRP REDEFINES WS-MIDDLE-TEXT.
011500     03  WS-MIDDLE-FIRST-WORD  PIC X(20).
011600     03  FILLER                PIC X(40).
011700 01  WS-BUILD-FIELDS.
011800     03  WS-OUT-SUB            PIC 9(02)   COMP.
011900     03  FILLER                PIC X(04).
012000*
012100 LINKAGE                  SECTION.
012200*
012300 01  LK-EMP-EMAIL               PIC X(40).
012400 01  LK-DISPLAY-NAME            PIC X(60).
012500 01  LK-DISPLAY-NAME-GRP REDEFINES LK-DISPLAY-NAME.
012600*        30-CHAR VIEW FOR THE SUBTOTAL LINE, WHICH HAS
012700*        NO ROOM FOR THE FULL 60-CHAR NAME.
012800     03  LK-DISPLAY-SHORT       PIC X(30).
012900     03  FILLER                 PIC X(30).
013000*
013100 PROCEDURE                DIVISION USING LK-EMP-EMAIL
013200                                          LK-DISPLAY-NAME.
013300*
013400 AA000-MAIN-CONTROL SECTION.
013500 AA000-START.
013600*    02/02/14 KLM - A ZERO-LENGTH LOCAL PART (NO @ SIGN ON
013700*    THE ADDRESS, OR AN ADDRESS THAT IS ALL SPACES) FALLS
013800*    BACK TO THE LITERAL "UNKNOWN" RATHER THAN LETTING THE
013900*    SUBTOTAL LINE GO OUT BLANK - GMO WOULD RATHER SEE AN
014000*    OBVIOUS PLACEHOLDER THAN A MISSING NAME.
014100     MOVE SPACES               TO LK-DISPLAY-NAME.
014200     MOVE SPACES               TO WS-LOCAL-CHARS.
014300     PERFORM BB000-ISOLATE-LOCAL-PART THRU BB000-EXIT.
014400     IF WS-LOCAL-LEN = 0
014500         MOVE "UNKNOWN"        TO LK-DISPLAY-NAME
014600         GO TO AA000-EXIT
014700     END-IF.
014800     PERFORM CC000-SPLIT-ON-DOTS THRU CC000-EXIT.
014900     PERFORM DD000-BUILD-DISPLAY-NAME THRU DD000-EXIT.
015000 AA000-EXIT.
015100     GOBACK.
015200*
015300 BB000-ISOLATE-LOCAL-PART.
015400*    COPIES EVERYTHING BEFORE THE @ SIGN, OR THE WHOLE
015500*    FIELD WHEN NO @ IS PRESENT (LP-EXIT COVERS BOTH).
015600     MOVE 0                    TO WS-LOCAL-LEN.
015700     MOVE 0                    TO WS-SCAN-SUB.
015800 BB010-SCAN-LOOP.
015900     ADD 1                     TO WS-SCAN-SUB.
016000     IF WS-SCAN-SUB > 40
016100         GO TO BB000-EXIT
016200     END-IF.
016300     MOVE LK-EMP-EMAIL(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
016400     IF WS-ONE-CHAR = "@" OR WS-ONE-CHAR = SPACE
016500         GO TO BB000-EXIT
016600     END-IF.
016700     ADD 1                     TO WS-LOCAL-LEN.
016800     MOVE WS-ONE-CHAR TO WS-LOCAL-CHARS(WS-LOCAL-LEN:1).
016900     GO TO BB010-SCAN-LOOP.
017000 BB000-EXIT.
017100     EXIT.
017200*
017300 CC000-SPLIT-ON-DOTS.
017400*    WALKS WS-LOCAL-CHARS ONE BYTE AT A TIME, STARTING
017500*    A NEW TABLE ENTRY EACH TIME A DOT IS SEEN.
017600     MOVE 1                    TO WS-SEG-COUNT.
017700     SET SEG-IX                TO 1.
017800     MOVE 0                    TO WS-SEG-LEN(SEG-IX).
017900     MOVE 0                    TO WS-SCAN-SUB.
018000 CC010-SPLIT-LOOP.
018100     ADD 1                     TO WS-SCAN-SUB.
018200     IF WS-SCAN-SUB > WS-LOCAL-LEN
018300         GO TO CC000-EXIT
018400     END-IF.
018500     MOVE WS-LOCAL-CHARS(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
018600     IF WS-ONE-CHAR = "."
018700         IF WS-SEG-COUNT < 5
018800             ADD 1             TO WS-SEG-COUNT
018900             SET SEG-IX        TO WS-SEG-COUNT
019000             MOVE 0            TO WS-SEG-LEN(SEG-IX)
019100         END-IF
019200     ELSE
019300         ADD 1                 TO WS-SEG-LEN(SEG-IX)
019400         MOVE WS-ONE-CHAR
019500             TO WS-SEG-TEXT(SEG-IX)(WS-SEG-LEN(SEG-IX):1)
019600     END-IF.
019700     GO TO CC010-SPLIT-LOOP.
019800 CC000-EXIT.
019900     EXIT.
020000*
020100 DD000-BUILD-DISPLAY-NAME.
020200*    30/01/87 TDK - 1 SEGMENT = FIRST NAME ONLY.  2 = FIRST
020300*    + LAST.  3 OR MORE = FIRST, MIDDLE(S) SPACE-JOINED,
020400*    LAST.  THE TWO-PART CASE IS HANDLED SEPARATELY BELOW
020500*    RATHER THAN FALLING INTO THE GENERAL MIDDLE-NAME LOOP
020600*    SO A PLAIN FIRST.LAST ADDRESS (THE COMMON CASE) DOES
020700*    NOT PAY FOR A MIDDLE-TEXT BUILD IT DOES NOT NEED.
020800     SET SEG-IX                TO 1.
020900     PERFORM EE000-TITLE-CASE-SEGMENT THRU EE000-EXIT.
021000     MOVE WS-SEG-TEXT(SEG-IX)  TO LK-DISPLAY-NAME.
021100     IF WS-SEG-COUNT = 1
021200         GO TO DD000-EXIT
021300     END-IF.
021400     IF WS-SEG-COUNT = 2
021500         SET SEG-IX            TO 2
021600         PERFORM EE000-TITLE-CASE-SEGMENT THRU EE000-EXIT
021700         STRING LK-DISPLAY-NAME DELIMITED BY SPACE
021800                " "             DELIMITED BY SIZE
021900                WS-SEG-TEXT(SEG-IX) DELIMITED BY SPACE
022000                INTO LK-DISPLAY-NAME
022100         GO TO DD000-EXIT
022200     END-IF.
022300*    THREE OR MORE SEGMENTS - MIDDLE NAMES ACCUMULATE
022400*    INTO WS-MIDDLE-TEXT, THEN LAST IS APPENDED.
022500     MOVE SPACES               TO WS-MIDDLE-TEXT.
022600     SET SEG-IX                TO 2.
022700 DD010-MIDDLE-LOOP.
022800     IF SEG-IX >= WS-SEG-COUNT
022900         GO TO DD020-APPEND-LAST
023000     END-IF.
023100     PERFORM EE000-TITLE-CASE-SEGMENT THRU EE000-EXIT.
023200     STRING WS-MIDDLE-TEXT      DELIMITED BY SPACE
023300            " "                 DELIMITED BY SIZE
023400            WS-SEG-TEXT(SEG-IX) DELIMITED BY SPACE
023500            INTO WS-MIDDLE-TEXT.
023600     SET SEG-IX UP BY 1.
023700     GO TO DD010-MIDDLE-LOOP.
023800 DD020-APPEND-LAST.
023900     PERFORM EE000-TITLE-CASE-SEGMENT THRU EE000-EXIT.
024000     STRING LK-DISPLAY-NAME      DELIMITED BY SPACE
024100            " "                  DELIMITED BY SIZE
024200            WS-MIDDLE-TEXT       DELIMITED BY SPACE
024300            " "                  DELIMITED BY SIZE
024400            WS-SEG-TEXT(SEG-IX)  DELIMITED BY SPACE
024500            INTO LK-DISPLAY-NAME.
024600 DD000-EXIT.
024700     EXIT.
024800*
024900 EE000-TITLE-CASE-SEGMENT.
025000*    11/06/91 PDN - FIRST LETTER OF WS-SEG-TEXT(SEG-IX) IS
025100*    FORCED UPPER, THE REMAINDER FORCED LOWER, USING THE
025200*    UPPER/LOWER ALPHABET TABLES RATHER THAN ARITHMETIC ON
025300*    THE CHARACTER'S NUMERIC VALUE - THE OLD HOST'S
025400*    COLLATING SEQUENCE DID NOT GUARANTEE A FIXED OFFSET
025500*    BETWEEN "A" AND "a", AND THE NEW HOST NEED NOT EITHER.
025600*    NON-ALPHA CHARACTERS (A STRAY DIGIT OR UNDERSCORE IN
025700*    THE LOCAL PART) ARE LEFT EXACTLY AS THEY WERE.
025800     MOVE 0                    TO WS-OUT-SUB.
025900 EE010-FOLD-LOOP.
026000     ADD 1                     TO WS-OUT-SUB.
026100     IF WS-OUT-SUB > WS-SEG-LEN(SEG-IX)
026200         GO TO EE000-EXIT
026300     END-IF.
026400     MOVE WS-SEG-TEXT(SEG-IX)(WS-OUT-SUB:1) TO WS-ONE-CHAR.
026500     IF WS-ONE-CHAR IS SR-ALPHA-CLASS
026600         IF WS-OUT-SUB = 1
026700             INSPECT WS-ONE-CHAR CONVERTING
026800                     WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
026900         ELSE
027000             INSPECT WS-ONE-CHAR CONVERTING
027100                     WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
027200         END-IF
027300     END-IF.
027400     MOVE WS-ONE-CHAR TO WS-SEG-TEXT(SEG-IX)(WS-OUT-SUB:1).
027500     GO TO EE010-FOLD-LOOP.
027600 EE000-EXIT.
027700     EXIT.
