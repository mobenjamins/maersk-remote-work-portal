000100*****************************************************
000200*                                                    *
000300*   SR010  -  SHORT-TERM INTERNATIONAL REMOTE WORK  *
000400*             NIGHTLY ADJUDICATION DRIVER           *
000500*                                                    *
000600*   READS THE EMPLOYEE MASTER INTO STORAGE, THEN     *
000700*   RUNS EACH PENDING REQUEST THROUGH THE WORKDAY    *
000800*   CALCULATOR (SR040), THE COMPLIANCE RULE ENGINE   *
000900*   (SR020) AND THE WIZARD ADJUDICATION CASCADE      *
001000*   (SR030), WRITES ONE DECISION RECORD PER REQUEST  *
001100*   AND PRODUCES THE SUMMARY PRINT REPORT.           *
001200*                                                    *
001300*****************************************************
001400* REQUEST-FILE IS SUPPLIED IN EMPLOYEE / ASCENDING
001500* START-DATE SEQUENCE - SEE THE EXTRACT JOB (SR001,
001600* NOT THIS SUITE).  THIS PROGRAM DOES NOT SORT IT.
001700*
001800* SR030 IS THE AUTHORITATIVE DECISION SOURCE.  SR020
001900* IS RUN ALONGSIDE IT AS AN AUDIT CROSS-CHECK - IF
002000* SR020 FOUND A HARD BLOCK THAT SR030 DID NOT ALSO
002100* CATCH, AA000 FORCES THE DECISION TO REJECTED RATHER
002200* THAN TRUST THE WIZARD ALONE.  SEE CC070.
002300*
002400* 06/05/90 VBC - CREATED.  DRIVES THE NEW SR020/SR030/
002500*                SR040 SUITE AS ONE NIGHTLY RUN IN
002600*                PLACE OF THE THREE SEPARATE JCL STEPS
002700*                IT REPLACES.
002800* 14/11/91 RJH - SUMMARY REPORT'S EMPLOYEE SUBTOTAL
002900*                ADDED AFTER THE TRAVEL DESK ASKED FOR
003000*                A PER-EMPLOYEE DAYS-USED FIGURE ON
003100*                THE PRINTOUT.
003200* 27/03/94 TDK - REQUEST-FILE EOF HANDLING REWORKED -
003300*                A BLANK TRAILING LINE FROM THE
003400*                EXTRACT JOB WAS BEING READ AS A
003500*                PHANTOM REQUEST.
003600* 15/08/96 PDN - PER-YEAR REFERENCE NUMBER TABLE ADDED
003700*                SO A YEAR-END RUN CARRYING DECEMBER
003800*                STRAGGLERS DOES NOT COLLIDE WITH NEXT
003900*                YEAR'S SEQUENCE.
004000* 22/02/99 PDN - Y2K REVIEW: ALL DATE FIELDS IN THIS
004100*                PROGRAM AND THE FILES IT READS ARE
004200*                8-DIGIT CCYYMMDD ALREADY - NO
004300*                REMEDIATION REQUIRED.  SIGNED OFF BY
004400*                THE MILLENNIUM TASK FORCE.
004500* 09/07/02 SAW - ERROR SECTION OF THE REPORT GIVEN ITS
004600*                OWN BANNER AND DETAIL LINE INSTEAD OF
004700*                SHARING THE SUBTOTAL LAYOUT - AUDIT
004800*                WANTED DATA-ERROR ROWS VISUALLY
004900*                SEPARATE FROM GENUINE REJECTIONS.
005000* 13/01/07 SAW - OVERLAP DETECTOR REWRITTEN TO WALK
005100*                THE EMPLOYEE'S FULL APPROVED HISTORY
005200*                RATHER THAN JUST THE PRIOR REQUEST -
005300*                TWO NON-ADJACENT TRIPS WERE STILL
005400*                ABLE TO STACK PAST THE 14-DAY LIMIT.
005500* 04/10/12 KLM - WORKDAY CALCULATOR CALL MOVED BEHIND
005600*                A STAGING AREA IN LINKAGE RATHER THAN
005700*                PASSING THE REQUEST RECORD DIRECTLY -
005800*                SR040'S INTERFACE CHANGED SHAPE AGAIN.
005900* 19/06/18 KLM - DECISION RECORD'S DEC-FLAGS FIELD
006000*                WIDENED TO CARRY THE OVERLAP AND
006100*                EXCEPTION FLAGS ALONGSIDE SANCTION
006200*                AND ROLE - SEE WSSRDEC.
006300*
006400* 11/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
006500*                REWRITE - CROSS-CHECK, OVERLAP AND
006600*                ERROR-SECTION LOGIC BELOW ALL CARRY
006700*                FORWARD FROM THE ABOVE HISTORY.
006800* 22/01/26 VBC - ADDED THE SR020/SR030 CROSS-CHECK
006900*                AFTER UAT FOUND A REQUEST AGAINST
007000*                A BLOCKED COUNTRY SLIP THROUGH ON A
007100*                MIS-KEYED ROLE-OK FLAG.
007200* 04/02/26 VBC - OVERLAP DETECTOR ADDED (7-DAY
007300*                BUFFER) PER THE FEB COMPLIANCE
007400*                REVIEW - GMO-229.
007500* 09/02/26 VBC - DATA-ERROR REQUESTS NOW PRINT IN
007600*                THEIR OWN REPORT SECTION INSTEAD OF
007700*                BEING SILENTLY DROPPED.
007800*
007900 IDENTIFICATION          DIVISION.
008000 PROGRAM-ID.              SR010.
008100 AUTHOR.                  V B CONLEY.
008200 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
008300 DATE-WRITTEN.            06/05/90.
008400 DATE-COMPILED.
008500 SECURITY.                COMPANY CONFIDENTIAL - SIRW
008600                          SUITE, GLOBAL MOBILITY USE ONLY.
008700*
008800 ENVIRONMENT              DIVISION.
008900 CONFIGURATION            SECTION.
009000 SOURCE-COMPUTER.         SIRW-HOST.
009100 OBJECT-COMPUTER.         SIRW-HOST.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM
009400     CLASS SR-NUMERIC-CLASS IS "0" THRU "9"
009500     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
009600*
009700 INPUT-OUTPUT             SECTION.
009800 FILE-CONTROL.
009900     SELECT EMPLOYEE-FILE  ASSIGN TO "EMPLOYEE-FILE"
010000         ORGANIZATION  IS LINE SEQUENTIAL
010100         FILE STATUS   IS WS-EMPLOYEE-STATUS.
010200     SELECT REQUEST-FILE   ASSIGN TO "REQUEST-FILE"
010300         ORGANIZATION  IS LINE SEQUENTIAL
010400         FILE STATUS   IS WS-REQUEST-STATUS.
010500     SELECT DECISION-FILE  ASSIGN TO "DECISION-FILE"
010600         ORGANIZATION  IS LINE SEQUENTIAL
010700         FILE STATUS   IS WS-DECISION-STATUS.
010800     SELECT REPORT-FILE    ASSIGN TO "REPORT-FILE"
010900         ORGANIZATION  IS LINE SEQUENTIAL
011000         FILE STATUS   IS WS-REPORT-STATUS.
011100*
011200 DATA                     DIVISION.
011300 FILE                     SECTION.
011400*
011500 FD  EMPLOYEE-FILE.
011600     COPY "WSSREMP.COB".
011700*
011800 FD  REQUEST-FILE.
011900     COPY "WSSRREQ.COB".
012000*
012100 FD  DECISION-FILE.
012200     COPY "WSSRDEC.COB".
012300*
012400 FD  REPORT-FILE
012500     REPORT IS SR-SUMMARY-REPORT.
012600*
012700 REPORT                   SECTION.
012800 RD  SR-SUMMARY-REPORT
012900     CONTROL FINAL
013000     PAGE LIMIT    WS-PAGE-LINES
013100     HEADING       1
013200     FIRST DETAIL  5
013300     LAST DETAIL   WS-PAGE-LINES.
013400*
013500 01  SR-PAGE-HEAD   TYPE PAGE HEADING.
013600     03  LINE 1.
013700         05  COL  1        PIC X(34)   VALUE
013800             "SIRW - REMOTE WORK ADJUDICATION -".
013900         05  COL 36        PIC 9(04)   SOURCE WS-RUN-CCYY.
014000         05  COL 122       PIC X(5)    VALUE "PAGE ".
014100         05  COL 127       PIC ZZ9     SOURCE PAGE-COUNTER.
014200     03  LINE 2.
014300         05  COL  1        PIC X(38)   VALUE
014400             "REF NUMBER     EMP-ID   DESTINATION".
014500         05  COL 40        PIC X(20)   VALUE
014600             "   START    END    WD".
014700         05  COL 61        PIC X(14)   VALUE "STATUS".
014800         05  COL 76        PIC X(20)   VALUE "FLAGS".
014900*
015000 01  SR-REQUEST-DETAIL  TYPE DETAIL.
015100     03  LINE + 1.
015200         05  COL  1        PIC X(14)   SOURCE WS-RPT-REF-NUMBER.
015300         05  COL 16        PIC X(08)   SOURCE WS-RPT-EMP-ID.
015400         05  COL 26        PIC X(20)   SOURCE WS-RPT-DEST-COUNTRY.
015500         05  COL 47        PIC 9(08)   SOURCE WS-RPT-START-DATE.
015600         05  COL 56        PIC 9(08)   SOURCE WS-RPT-END-DATE.
015700         05  COL 65        PIC ZZ9     SOURCE WS-RPT-WORKDAYS.
015800         05  COL 70        PIC X(10)   SOURCE WS-RPT-STATUS.
015900         05  COL 81        PIC X(40)   SOURCE WS-RPT-FLAGS.
016000*
016100 01  SR-EMPLOYEE-SUBTOTAL  TYPE DETAIL.
016200     03  LINE + 2.
016300         05  COL  3        PIC X(9)    VALUE "SUBTOTAL ".
016400         05  COL 12        PIC X(30)   SOURCE WS-RPT-EMP-NAME.
016500         05  COL 43        PIC X(11)   VALUE "REQUESTS : ".
016600         05  COL 54        PIC ZZ9     SOURCE WS-RPT-EMP-REQ-CT.
016700         05  COL 58        PIC X(11)   VALUE "DAYS USED :".
016800         05  COL 70        PIC ZZ9     SOURCE WS-RPT-EMP-USED.
016900         05  COL 74        PIC X(15)   VALUE "DAYS REMAIN : ".
017000         05  COL 89        PIC ZZ9     SOURCE WS-RPT-EMP-REMAIN.
017100         05  COL 93        PIC X(14)   VALUE "PENDING DAYS :".
017200         05  COL 108       PIC ZZ9     SOURCE WS-RPT-EMP-PENDING.
017300*
017400 01  SR-ERROR-BANNER  TYPE DETAIL.
017500     03  LINE + 2.
017600         05  COL  1        PIC X(36)   VALUE
017700             "** REJECTED FOR DATA ERROR - NOT **".
017800     03  LINE + 1.
017900         05  COL  1        PIC X(36)   VALUE
018000             "** PRESENTED TO THE RULE ENGINE   **".
018100*
018200 01  SR-ERROR-DETAIL   TYPE DETAIL.
018300     03  LINE + 1.
018400         05  COL  1        PIC X(08)   SOURCE WS-RPT-EMP-ID.
018500         05  COL 11        PIC X(20)   SOURCE WS-RPT-DEST-COUNTRY.
018600         05  COL 32        PIC 9(08)   SOURCE WS-RPT-START-DATE.
018700         05  COL 41        PIC 9(08)   SOURCE WS-RPT-END-DATE.
018800         05  COL 50        PIC X(60)   SOURCE WS-RPT-ERR-REASON.
018900*
019000 01  SR-FINAL-TOTALS  TYPE CONTROL FOOTING FINAL.
019100     03  LINE + 2.
019200         05  COL  1        PIC X(26)   VALUE
019300             "TOTAL REQUESTS PROCESSED :".
019400         05  COL 28        PIC ZZZ9    SOURCE WS-TOT-REQUESTS.
019500     03  LINE + 1.
019600         05  COL  1        PIC X(20)   VALUE "APPROVED         : ".
019700         05  COL 21        PIC ZZZ9    SOURCE WS-TOT-APPROVED.
019800         05  COL 30        PIC X(20)   VALUE "ESCALATED        : ".
019900         05  COL 50        PIC ZZZ9    SOURCE WS-TOT-ESCALATED.
020000     03  LINE + 1.
020100         05  COL  1        PIC X(20)   VALUE "REJECTED         : ".
020200         05  COL 21        PIC ZZZ9    SOURCE WS-TOT-REJECTED.
020300         05  COL 30        PIC X(20)   VALUE "DATA ERRORS      : ".
020400         05  COL 50        PIC ZZZ9    SOURCE WS-TOT-DATA-ERRORS.
020500     03  LINE + 1.
020600         05  COL  1        PIC X(20)   VALUE "DISTINCT USERS   : ".
020700         05  COL 21        PIC ZZZ9    SOURCE WS-TOT-USERS.
020800         05  COL 30        PIC X(20)   VALUE "APPROVAL RATE %  : ".
020900         05  COL 50        PIC ZZ9.99  SOURCE WS-APPROVAL-RATE.
021000*
021100 WORKING-STORAGE          SECTION.
021200*
021300 77  WS-PROG-NAME              PIC X(15) VALUE "SR010 (1.0.00)".
021400*
021500*  NONE OF THE FOUR STATUS BYTES BELOW ARE TESTED EXPLICITLY
021600*  IN THIS PROGRAM - THE AT END / NOT AT END CLAUSES ON EACH
021700*  READ AND OPEN ARE CONSIDERED SUFFICIENT FOR A LINE
021800*  SEQUENTIAL SUITE THIS SIZE.  THEY ARE CARRIED HERE SO A
021900*  FUTURE DISPLAY-ON-ABEND CAN BE ADDED WITHOUT A LAYOUT
022000*  CHANGE - GMO AUDIT HAS ASKED FOR THIS MORE THAN ONCE.
022100 01  WS-FILE-STATUS-GROUP.
022200     03  WS-EMPLOYEE-STATUS    PIC X(02).
022300     03  WS-REQUEST-STATUS     PIC X(02).
022400     03  WS-DECISION-STATUS    PIC X(02).
022500     03  WS-REPORT-STATUS      PIC X(02).
022600     03  FILLER                PIC X(04).
022700*
022800*  THE TWO EOF SWITCHES DRIVE THE TWO READ-AHEAD LOOPS BELOW
022900*  (EMPLOYEE MASTER LOAD, THEN THE MAIN REQUEST LOOP).  BOTH
023000*  FOLLOW THE SAME READ-AHEAD PATTERN THE SHOP USES
023100*  THROUGHOUT THE SUITE - PRIME THE FIRST RECORD BEFORE THE
023200*  PERFORM UNTIL, THEN RE-READ AT THE BOTTOM OF THE LOOP BODY.
023300 01  WS-EOF-FLAGS.
023400     03  WS-EMPLOYEE-EOF       PIC X(01)   VALUE "N".
023500         88  WS-NO-MORE-EMPLOYEES     VALUE "Y".
023600     03  WS-REQUEST-EOF        PIC X(01)   VALUE "N".
023700         88  WS-NO-MORE-REQUESTS      VALUE "Y".
023800     03  FILLER                PIC X(04).
023900*
024000*  WSSRWRK HOLDS THE IN-STORAGE EMPLOYEE WORK TABLE
024100*  (SR-EMP-WORK-TABLE / SR-EMP-WORK-ENTRY, INDEXED BY EMP-IX)
024200*  AND THE PER-EMPLOYEE APPROVED-HISTORY SUB-TABLE USED BY
024300*  THE OVERLAP DETECTOR (INDEXED BY HIST-IX).  KEPT AS A
024400*  SEPARATE COPYBOOK BECAUSE THE LAYOUT IS SHARED WITH NO
024500*  OTHER PROGRAM IN THE SUITE - SR020/SR030/SR040/SR043 EACH
024600*  RECEIVE ONLY THE HANDFUL OF FIELDS THEY NEED, STAGED BELOW.
024700 COPY "WSSRWRK.COB".
024800*
024900*  PER-YEAR REFERENCE-NUMBER COUNTER TABLE - UP TO 5
025000*  PROCESSING YEARS IN ONE RUN COVERS A YEAR-END BATCH
025100*  THAT CARRIES A HANDFUL OF STRAGGLERS FROM DECEMBER.
025200*
025300 01  WS-YEAR-TABLE.
025400     03  WS-YEAR-ENTRY         OCCURS 5 TIMES
025500                                INDEXED BY YR-IX.
025600         05  WS-YR-CCYY        PIC 9(04).
025700         05  WS-YR-NEXT-SEQ    PIC 9(04)   COMP.
025800         05  FILLER            PIC X(02).
025900 01  WS-YEAR-TABLE-COUNT       PIC 9(01)   COMP VALUE 0.
026000*
026100 01  WS-PAGE-LINES             PIC 9(03)   COMP VALUE 58.
026200*
026300*  WS-RUN-CCYY IS SET FROM THE FIRST REQUEST READ (SEE
026400*  CA000) RATHER THAN FROM THE SYSTEM DATE - A RUN KICKED
026500*  OFF JUST AFTER MIDNIGHT ON NEW YEAR'S EVE MUST STILL
026600*  HEAD THE REPORT WITH THE YEAR THE REQUESTS BELONG TO,
026700*  NOT THE CLOCK YEAR THE JOB HAPPENED TO EXECUTE IN.
026800 01  WS-RUN-CCYY               PIC 9(04).
026900*
027000*  RUNNING ANALYTICS ACCUMULATORS - FED AS EACH REQUEST IS
027100*  ADJUDICATED (CI000) AND PRINTED ON SR-FINAL-TOTALS AT
027200*  CONTROL FOOTING FINAL.  WS-TOT-USERS COUNTS DISTINCT
027300*  EMPLOYEES, NOT REQUESTS - IT ONLY INCREMENTS THE FIRST
027400*  TIME AN EMPLOYEE'S WT-SEEN-FLAG FLIPS TO "Y".
027500*
027600 01  WS-ANALYTICS-FIELDS.
027700     03  WS-TOT-REQUESTS       PIC 9(05)   COMP.
027800     03  WS-TOT-APPROVED       PIC 9(05)   COMP.
027900     03  WS-TOT-REJECTED       PIC 9(05)   COMP.
028000     03  WS-TOT-ESCALATED      PIC 9(05)   COMP.
028100     03  WS-TOT-DATA-ERRORS    PIC 9(05)   COMP.
028200     03  WS-TOT-USERS          PIC 9(05)   COMP.
028300     03  WS-APPROVAL-RATE      PIC 9(03)V99.
028400     03  FILLER                PIC X(05).
028500*
028600*  REPORT SOURCE FIELDS - MOVED TO BEFORE EACH GENERATE
028700*  SINCE THE RD CARRIES NO CONTROL LEVEL OF ITS OWN
028800*  OTHER THAN FINAL - EMPLOYEE SUBTOTAL BREAKS ARE
028900*  DETECTED BY THIS PROGRAM, NOT BY REPORT WRITER.
029000*
029100 01  WS-REPORT-SOURCE-FIELDS.
029200     03  WS-RPT-REF-NUMBER     PIC X(14).
029300     03  WS-RPT-EMP-ID         PIC X(08).
029400     03  WS-RPT-EMP-NAME       PIC X(30).
029500     03  WS-RPT-DEST-COUNTRY   PIC X(20).
029600     03  WS-RPT-START-DATE     PIC 9(08).
029700     03  WS-RPT-END-DATE       PIC 9(08).
029800     03  WS-RPT-WORKDAYS       PIC 9(03).
029900     03  WS-RPT-STATUS         PIC X(10).
030000     03  WS-RPT-FLAGS          PIC X(40).
030100     03  WS-RPT-ERR-REASON     PIC X(60).
030200     03  WS-RPT-EMP-REQ-CT     PIC 9(03).
030300     03  WS-RPT-EMP-USED       PIC 9(03).
030400     03  WS-RPT-EMP-REMAIN     PIC 9(03).
030500     03  WS-RPT-EMP-PENDING    PIC 9(03).
030600     03  FILLER                PIC X(08).
030700*
030800*  IN-STORAGE LIST OF DATA-ERROR REJECTS - PRINTED AS
030900*  THEIR OWN SECTION AFTER THE MAIN DETAIL LINES.
031000*
031100 01  WS-ERROR-LIST.
031200     03  WS-ERROR-ENTRY        OCCURS 500 TIMES
031300                                INDEXED BY ERR-IX.
031400         05  WS-ERR-EMP-ID     PIC X(08).
031500         05  WS-ERR-DEST       PIC X(20).
031600         05  WS-ERR-START      PIC 9(08).
031700         05  WS-ERR-END        PIC 9(08).
031800         05  WS-ERR-REASON     PIC X(60).
031900         05  FILLER            PIC X(04).
032000 01  WS-ERROR-COUNT             PIC 9(03)   COMP VALUE 0.
032100*
032200*  DATE-SHIFT WORK AREA - USED ONLY BY THE OVERLAP
032300*  DETECTOR TO BUILD THE 7-DAY BUFFER WINDOW.  DOES
032400*  NOT CALL SR040 - THIS IS PLAIN CALENDAR STEPPING,
032500*  A DIFFERENT JOB FROM COUNTING WORKDAYS.
032600*
032700 01  WS-SHIFT-DATE.
032800     03  WS-SH-CCYY            PIC 9(04).
032900     03  WS-SH-MM              PIC 9(02).
033000     03  WS-SH-DD              PIC 9(02).
033100 01  WS-SHIFT-DATE-NUM REDEFINES WS-SHIFT-DATE PIC 9(08).
033200*
033300 01  WS-SHIFT-DIM-DATA          PIC X(24) VALUE
033400         "312831303130313130313031".
033500 01  WS-SHIFT-DIM-TABLE REDEFINES WS-SHIFT-DIM-DATA.
033600     03  WS-SHIFT-DIM-ENTRY    OCCURS 12 TIMES
033700                                INDEXED BY SHDIM-IX
033800                                PIC 9(02).
033900*
034000*  WS-SHIFT-CTR COUNTS DOWN THE NUMBER OF CALENDAR DAYS
034100*  STILL TO STEP IN DC000/DC010 - IT IS RELOADED BEFORE
034200*  EVERY CALL TO EITHER PARAGRAPH, NEVER ACCUMULATED
034300*  ACROSS CALLS.  WS-WINDOW-START/END HOLD THE RESULTING
034400*  7-DAY-PADDED REQUEST WINDOW FOR DB010'S INTERSECTION
034500*  TEST AGAINST EACH HISTORY ROW.
034600 01  WS-SHIFT-CONTROL-FIELDS.
034700     03  WS-SHIFT-CTR          PIC 9(02)   COMP.
034800     03  WS-SHIFT-LEAP-FLAG    PIC X(01).
034900         88  WS-SHIFT-YEAR-IS-LEAP    VALUE "Y".
035000     03  WS-SHIFT-LEAP-QUOT    PIC 9(04)   COMP.
035100     03  WS-SHIFT-LEAP-REM     PIC 9(04)   COMP.
035200     03  WS-WINDOW-START       PIC 9(08).
035300     03  WS-WINDOW-END         PIC 9(08).
035400     03  FILLER                PIC X(06).
035500*
035600*  CALL-STAGING AREAS - ONE PER CALLED SUBPROGRAM, SIZED
035700*  AND LAID OUT TO MATCH EACH ONE'S OWN LINKAGE SECTION
035800*  EXACTLY - SR020 AND SR030 BOTH USE THE NAMES
035900*  LK-EMPLOYEE-REC / LK-REQUEST-REC FOR UNRELATED, NON-
036000*  INTERCHANGEABLE LAYOUTS, SO THE TWO SETS BELOW MUST
036100*  NOT BE CROSSED.  SEE THE GMO DEV NOTES FOR THIS RUN.
036200*
036300*  SR040 IS A 3-ARGUMENT WORKDAY COUNTER, NOT A FULL
036400*  RECORD-PASSING SUBPROGRAM LIKE SR020/SR030 - IT HAS NO
036500*  KNOWLEDGE OF THE EMPLOYEE OR THE REQUEST, ONLY THE TWO
036600*  DATES.  KEPT THIS WAY DELIBERATELY SO IT CAN ALSO BE
036700*  CALLED STANDALONE FROM THE PRE-SUBMISSION WEB WIZARD.
036800 01  WS-SR040-START-DATE        PIC 9(08).
036900 01  WS-SR040-END-DATE          PIC 9(08).
037000 01  WS-SR040-WORKDAYS          PIC 9(03).
037100*
037200*  WS-SR041-FUNCTION/COUNTRY-NAME ARE DECLARED FOR
037300*  COMPLETENESS WITH SR041'S LINKAGE BUT ARE NOT CURRENTLY
037400*  POPULATED BY THIS DRIVER - THE BLOCKED-COUNTRY CHECK IS
037500*  PERFORMED INSIDE SR020'S RULE TABLE, NOT CALLED DIRECTLY
037600*  FROM SR010.  LEFT IN PLACE IN CASE A FUTURE RELEASE
037700*  WANTS SR010 TO SHORT-CIRCUIT BEFORE EVEN BUILDING THE
037800*  SR020 CALL AREAS FOR AN OBVIOUSLY BLOCKED DESTINATION.
037900 01  WS-SR041-FUNCTION          PIC X(01).
038000 01  WS-SR041-COUNTRY-NAME      PIC X(30).
038100 01  WS-SR041-RESULT-AREA.
038200     03  WS-SR041-BLOCKED-FLAG  PIC X(01).
038300     03  WS-SR041-BLOCK-REASON  PIC X(01).
038400     03  WS-SR041-BLOCK-REGION  PIC X(14).
038500     03  WS-SR041-COUNTRY-CODE  PIC X(02).
038600     03  FILLER                 PIC X(04).
038700*
038800*  SR043 TURNS AN EMPLOYEE'S E-MAIL ADDRESS INTO A DISPLAY
038900*  NAME FOR THE SUMMARY REPORT'S SUBTOTAL LINE - THE
039000*  EMPLOYEE MASTER CARRIES NO SEPARATE NAME FIELD, ONLY
039100*  THE E-MAIL, SO EVERY SUBTOTAL CALLS SR043 FRESH RATHER
039200*  THAN CACHING A NAME IN THE WORK TABLE.  SEE EA000.
039300 01  WS-SR043-EMP-EMAIL          PIC X(40).
039400 01  WS-SR043-DISPLAY-NAME       PIC X(60).
039500*
039600*  SR020 (RULE ENGINE) CALL AREAS.
039700*
039800 01  WS-SR020-EMPLOYEE-REC.
039900     03  WS-SR020-EMP-ID             PIC X(08).
040000     03  WS-SR020-EMP-EMAIL          PIC X(40).
040100     03  WS-SR020-EMP-HOME-COUNTRY   PIC X(20).
040200     03  WS-SR020-EMP-ENTITY         PIC X(30).
040300     03  WS-SR020-EMP-DAYS-ALLOWED   PIC 9(03).
040400     03  WS-SR020-EMP-SALES-FLAG     PIC X(01).
040500 01  WS-SR020-REQUEST-REC.
040600     03  WS-SR020-REQ-DEST-COUNTRY   PIC X(20).
040700     03  WS-SR020-REQ-WORKDAYS       PIC 9(03).
040800     03  WS-SR020-REQ-RTW-FLAG       PIC X(01).
040900     03  WS-SR020-REQ-ROLE-OK-FLAG   PIC X(01).
041000     03  FILLER                      PIC X(04).
041100 01  WS-SR020-ENGINE-RESULT.
041200     03  WS-SR020-ENG-STATUS         PIC X(10).
041300     03  WS-SR020-ENG-REASON         PIC X(400).
041400*
041500*  SR030 (WIZARD CASCADE) CALL AREAS.
041600*
041700 01  WS-SR030-EMPLOYEE-REC.
041800     03  WS-SR030-EMP-HOME-COUNTRY   PIC X(20).
041900     03  WS-SR030-EMP-DAYS-ALLOWED   PIC 9(03).
042000     03  FILLER                      PIC X(03).
042100 01  WS-SR030-REQUEST-REC.
042200     03  WS-SR030-REQ-DEST-COUNTRY   PIC X(20).
042300     03  WS-SR030-REQ-WORKDAYS       PIC 9(03).
042400     03  WS-SR030-REQ-RTW-FLAG       PIC X(01).
042500     03  WS-SR030-REQ-ROLE-OK-FLAG   PIC X(01).
042600     03  WS-SR030-REQ-EXCEPTION-FLAG PIC X(01).
042700     03  WS-SR030-REQ-MGR-NAME       PIC X(30).
042800     03  WS-SR030-REQ-MGR-EMAIL      PIC X(40).
042900     03  FILLER                      PIC X(03).
043000 01  WS-SR030-DAYS-USED-YTD          PIC 9(03).
043100 01  WS-SR030-WIZARD-RESULT.
043200     03  WS-SR030-WIZ-STATUS         PIC X(10).
043300     03  WS-SR030-WIZ-FLAGS          PIC X(40).
043400     03  WS-SR030-WIZ-REASON         PIC X(120).
043500     03  WS-SR030-WIZ-DAYS-REMAIN    PIC 9(03).
043600*
043700*  REQUEST-LEVEL WORK FIELDS - RESET AT THE TOP OF EACH
043800*  CA000 ITERATION (THE ERROR AND OVERLAP FLAGS EXPLICITLY;
043900*  WS-FINAL-STATUS/FLAGS/REASON ARE OVERWRITTEN WHOLESALE
044000*  BY CH000 BEFORE THEY ARE EVER READ, SO THEY ARE NOT
044100*  RE-INITIALISED HERE).  WS-PREV-EMP-ID IS THE ONE FIELD
044200*  IN THIS GROUP THAT DELIBERATELY SURVIVES ACROSS
044300*  REQUESTS - IT IS WHAT DRIVES THE EMPLOYEE CONTROL BREAK.
044400*
044500 01  WS-REQUEST-WORK-FIELDS.
044600     03  WS-CURR-EMP-ID            PIC X(08).
044700     03  WS-PREV-EMP-ID            PIC X(08)   VALUE SPACES.
044800     03  WS-SPAN-DAYS              PIC 9(05)   COMP.
044900     03  WS-EMP-FOUND-FLAG         PIC X(01).
045000         88  WS-EMP-WAS-FOUND            VALUE "Y".
045100     03  WS-DATA-ERROR-FLAG        PIC X(01).
045200         88  WS-REQUEST-HAS-ERROR        VALUE "Y".
045300     03  WS-OVERLAP-FLAG           PIC X(01).
045400         88  WS-REQUEST-OVERLAPS         VALUE "Y".
045500     03  WS-COMBINED-WORKDAYS      PIC 9(04)   COMP.
045600     03  WS-FINAL-STATUS           PIC X(10).
045700     03  WS-FINAL-FLAGS            PIC X(40).
045800     03  WS-FINAL-REASON           PIC X(120).
045900     03  WS-FINAL-DAYS-REMAIN      PIC 9(03).
046000     03  WS-REF-SEQ-DISPLAY        PIC 9(04).
046100     03  WS-REF-YEAR-WORK          PIC 9(04).
046200     03  WS-REF-NUMBER-WORK        PIC X(14).
046300     03  WS-ERR-REASON-SCRATCH     PIC X(60).
046400     03  FILLER                    PIC X(08).
046500*
046600 PROCEDURE                DIVISION.
046700*
046800*    MAIN LINE - THE WHOLE NIGHTLY RUN IN ONE PERFORM
046900*    SEQUENCE.  MASTER IS LOADED ENTIRELY INTO STORAGE
047000*    BEFORE A SINGLE REQUEST IS READ (BA000), BECAUSE THE
047100*    OVERLAP DETECTOR AND THE PER-EMPLOYEE ACCUMULATORS
047200*    BOTH NEED RANDOM ACCESS TO ANY EMPLOYEE AT ANY POINT
047300*    IN THE REQUEST STREAM, NOT JUST THE CURRENT ONE.  THE
047400*    FINAL SUBTOTAL (FOR THE LAST EMPLOYEE ON THE FILE) IS
047500*    NOT DRIVEN BY A CONTROL BREAK SINCE THERE IS NO
047600*    "NEXT" RECORD TO TRIGGER IT - IT IS FORCED HERE AFTER
047700*    THE MAIN LOOP EXITS, PROVIDED AT LEAST ONE REQUEST
047800*    WAS SEEN.
047900 AA000-MAIN-CONTROL SECTION.
048000 AA000-START.
048100     PERFORM BA000-LOAD-EMPLOYEE-MASTER THRU BA000-EXIT.
048200     PERFORM BB000-OPEN-RUN-FILES THRU BB000-EXIT.
048300     INITIATE SR-SUMMARY-REPORT.
048400     PERFORM CA000-PROCESS-ONE-REQUEST THRU CA000-EXIT
048500             UNTIL WS-NO-MORE-REQUESTS.
048600*        LAST EMPLOYEE ON THE FILE NEVER SEES A CONTROL
048700*        BREAK FROM INSIDE CA000 - FORCE ITS SUBTOTAL HERE.
048800     IF WS-PREV-EMP-ID NOT = SPACES
048900         PERFORM EA000-PRINT-EMPLOYEE-SUBTOTAL THRU EA000-EXIT
049000     END-IF.
049100     PERFORM EB000-PRINT-ERROR-SECTION THRU EB000-EXIT.
049200     PERFORM EC000-COMPUTE-APPROVAL-RATE THRU EC000-EXIT.
049300     TERMINATE SR-SUMMARY-REPORT.
049400     CLOSE REQUEST-FILE DECISION-FILE REPORT-FILE.
049500     STOP RUN.
049600 AA000-EXIT.
049700     EXIT.
049800*
049900 BA000-LOAD-EMPLOYEE-MASTER.
050000*    READS THE EMPLOYEE MASTER INTO SR-EMP-WORK-TABLE.
050100*    THE FILE IS SUPPLIED IN ASCENDING EMP-ID SEQUENCE
050200*    SO THE TABLE CAN BE SEARCH ALL'D LATER.
050300     MOVE 0                    TO SR-EMP-WORK-COUNT.
050400     OPEN INPUT EMPLOYEE-FILE.
050500     PERFORM BA010-READ-EMPLOYEE THRU BA010-EXIT.
050600     PERFORM BA020-STORE-EMPLOYEE THRU BA020-EXIT
050700             UNTIL WS-NO-MORE-EMPLOYEES.
050800     CLOSE EMPLOYEE-FILE.
050900 BA000-EXIT.
051000     EXIT.
051100*
051200 BA010-READ-EMPLOYEE.
051300     READ EMPLOYEE-FILE
051400         AT END MOVE "Y" TO WS-EMPLOYEE-EOF
051500     END-READ.
051600 BA010-EXIT.
051700     EXIT.
051800*
051900*    2000-ROW CEILING MATCHES THE LIMIT CARRIED IN
052000*    WSSRWRK'S OCCURS CLAUSE - HEADCOUNT IS CURRENTLY
052100*    UNDER 900, SO THIS LEAVES MORE THAN DOUBLE HEADROOM
052200*    FOR GROWTH WITHOUT A RECOMPILE.  A MASTER RECORD PAST
052300*    THE CEILING IS SILENTLY DROPPED FROM THE TABLE RATHER
052400*    THAN ABENDING THE RUN - IF THAT EVER HAPPENS THE
052500*    SYMPTOM IS "EMPLOYEE NOT FOUND" ON LATER REQUESTS, SEE
052600*    CD000.
052700 BA020-STORE-EMPLOYEE.
052800     IF SR-EMP-WORK-COUNT < 2000
052900         SET EMP-IX             TO SR-EMP-WORK-COUNT
053000         SET EMP-IX              UP BY 1
053100         MOVE EMP-ID             TO WT-EMP-ID(EMP-IX)
053200         MOVE EMP-EMAIL          TO WT-EMP-EMAIL(EMP-IX)
053300         MOVE EMP-HOME-COUNTRY   TO WT-EMP-HOME-CTRY(EMP-IX)
053400         MOVE EMP-ENTITY         TO WT-EMP-ENTITY(EMP-IX)
053500         MOVE EMP-DAYS-ALLOWED   TO WT-DAYS-ALLOWED(EMP-IX)
053600         MOVE EMP-SALES-FLAG     TO WT-SALES-FLAG(EMP-IX)
053700         MOVE 0                  TO WT-DAYS-USED(EMP-IX)
053800         MOVE 0                  TO WT-DAYS-PENDING(EMP-IX)
053900         MOVE 0                  TO WT-REQ-COUNT(EMP-IX)
054000         MOVE "N"                TO WT-SEEN-FLAG(EMP-IX)
054100         MOVE 0                  TO WT-HIST-COUNT(EMP-IX)
054200         ADD 1                   TO SR-EMP-WORK-COUNT
054300     END-IF.
054400     PERFORM BA010-READ-EMPLOYEE THRU BA010-EXIT.
054500 BA020-EXIT.
054600     EXIT.
054700*
054800*    THE EMPLOYEE MASTER IS CLOSED AGAIN BY BA000 BEFORE
054900*    THIS PARAGRAPH RUNS - IT IS READ ONCE, TOP TO BOTTOM,
055000*    PURELY TO BUILD THE IN-STORAGE TABLE AND IS NOT
055100*    TOUCHED AGAIN FOR THE REST OF THE RUN.
055200 BB000-OPEN-RUN-FILES.
055300     OPEN INPUT  REQUEST-FILE.
055400     OPEN OUTPUT DECISION-FILE.
055500     OPEN OUTPUT REPORT-FILE.
055600     MOVE 0                     TO WS-RUN-CCYY.
055700     PERFORM CB000-READ-REQUEST THRU CB000-EXIT.
055800 BB000-EXIT.
055900     EXIT.
056000*
056100 CA000-PROCESS-ONE-REQUEST.
056200     MOVE REQ-EMP-ID           TO WS-CURR-EMP-ID.
056300     MOVE "N"                  TO WS-DATA-ERROR-FLAG.
056400     MOVE "N"                  TO WS-OVERLAP-FLAG.
056500     MOVE SPACES                TO WS-ERR-REASON-SCRATCH.
056600     ADD 1                     TO WS-TOT-REQUESTS.
056700     IF WS-RUN-CCYY = 0
056800         MOVE REQ-START-CCYY   TO WS-RUN-CCYY
056900     END-IF.
057000*
057100*    EMPLOYEE CONTROL BREAK - SUBTOTAL THE PREVIOUS
057200*    EMPLOYEE BEFORE STARTING A NEW ONE.
057300*
057400     IF WS-CURR-EMP-ID NOT = WS-PREV-EMP-ID
057500         IF WS-PREV-EMP-ID NOT = SPACES
057600             PERFORM EA000-PRINT-EMPLOYEE-SUBTOTAL THRU EA000-EXIT
057700         END-IF
057800         MOVE WS-CURR-EMP-ID   TO WS-PREV-EMP-ID
057900     END-IF.
058000*
058100*    EMP-IX IS LEFT POINTING AT THE MATCHING MASTER ROW BY
058200*    CD000 - EVERY PARAGRAPH FROM HERE TO THE END OF THIS
058300*    REQUEST RELIES ON THAT INDEX STILL BEING VALID, SO
058400*    NOTHING BELOW MAY RE-SEARCH THE TABLE FOR A DIFFERENT
058500*    EMPLOYEE UNTIL THE NEXT REQUEST STARTS.
058600     PERFORM CD000-FIND-EMPLOYEE THRU CD000-EXIT.
058700     IF NOT WS-EMP-WAS-FOUND
058800         MOVE "Y"              TO WS-DATA-ERROR-FLAG
058900         MOVE "EMPLOYEE NOT FOUND ON MASTER"
059000                                TO WS-ERR-REASON-SCRATCH
059100         GO TO CA020-CHECK-ERROR
059200     END-IF.
059300*
059400*    WORKDAY COUNT IS NEEDED BY THE VALIDATION RULES BELOW
059500*    (THE 20-DAY EXCEPTION CHECK) AS WELL AS BY SR020 AND
059600*    SR030 LATER, SO IT IS COMPUTED ONCE HERE RATHER THAN
059700*    REPEATED IN EACH CALLING PARAGRAPH.
059800     CALL "SR040" USING REQ-START-DATE REQ-END-DATE
059900                         WS-SR040-WORKDAYS.
060000*
060100     PERFORM CC000-VALIDATE-REQUEST THRU CC000-EXIT.
060200*    CA020 IS A SHARED LANDING SPOT FOR BOTH THE
060300*    EMPLOYEE-NOT-FOUND SHORT-CIRCUIT ABOVE AND THE NORMAL
060400*    FALL-THROUGH FROM CC000 - EITHER WAY, A DATA ERROR
060500*    FLAGGED BY THIS POINT SKIPS THE RULE ENGINE ENTIRELY.
060600 CA020-CHECK-ERROR.
060700     IF WS-REQUEST-HAS-ERROR
060800         PERFORM DA000-STORE-ERROR-ENTRY THRU DA000-EXIT
060900         ADD 1                 TO WS-TOT-DATA-ERRORS
061000         GO TO CA000-EXIT
061100     END-IF.
061200*
061300*    REQUEST COUNT IS TALLIED AGAINST THE EMPLOYEE EVEN
061400*    BEFORE WE KNOW THE OUTCOME - THE SUBTOTAL LINE SHOWS
061500*    HOW MANY REQUESTS AN EMPLOYEE SUBMITTED REGARDLESS OF
061600*    WHETHER THEY WERE APPROVED, ESCALATED OR REJECTED.
061700     ADD 1                     TO WT-REQ-COUNT(EMP-IX).
061800     PERFORM DB000-CHECK-OVERLAP THRU DB000-EXIT.
061900     PERFORM CE000-GENERATE-REFERENCE THRU CE000-EXIT.
062000     PERFORM CF000-RUN-RULE-ENGINE THRU CF000-EXIT.
062100     PERFORM CG000-RUN-WIZARD-CASCADE THRU CG000-EXIT.
062200     PERFORM CH000-RECONCILE-OUTCOMES THRU CH000-EXIT.
062300     PERFORM CI000-UPDATE-EMPLOYEE-WORK THRU CI000-EXIT.
062400     PERFORM CJ000-WRITE-DECISION THRU CJ000-EXIT.
062500     PERFORM EF000-PRINT-REQUEST-DETAIL THRU EF000-EXIT.
062600 CA000-EXIT.
062700     PERFORM CB000-READ-REQUEST THRU CB000-EXIT.
062800     EXIT.
062900*
063000*    STANDARD READ-AHEAD - CALLED ONCE TO PRIME THE LOOP
063100*    FROM BB000 AND ONCE AT THE TAIL OF EVERY CA000
063200*    ITERATION (SEE CA000-EXIT), NEVER FROM ANYWHERE ELSE.
063300 CB000-READ-REQUEST.
063400     READ REQUEST-FILE
063500         AT END MOVE "Y" TO WS-REQUEST-EOF
063600     END-READ.
063700 CB000-EXIT.
063800     EXIT.
063900*
064000*    VALIDATION RULES - ALL FOUR ARE DATA-INTEGRITY
064100*    CHECKS, NOT COMPLIANCE DECISIONS, SO A FAILURE
064200*    HERE NEVER REACHES SR020/SR030.
064300*
064400 CC000-VALIDATE-REQUEST.
064500*        DATES BACKWARDS - CANNOT HAPPEN FROM A CORRECTLY
064600*        BUILT WEB FORM, BUT A HAND-EDITED RE-SUBMISSION
064700*        OR A BAD EXTRACT ROW CAN STILL PRODUCE ONE.
064800     IF REQ-START-DATE > REQ-END-DATE
064900         MOVE "Y"               TO WS-DATA-ERROR-FLAG
065000         MOVE "START DATE IS AFTER END DATE"
065100                                 TO WS-ERR-REASON-SCRATCH
065200         GO TO CC000-EXIT
065300     END-IF.
065400     PERFORM CC015-COMPUTE-SPAN-DAYS THRU CC015-EXIT.
065500*        365-DAY CEILING IS A SANITY CHECK, NOT A POLICY
065600*        LIMIT - A GENUINE MULTI-YEAR ASSIGNMENT GOES
065700*        THROUGH A SEPARATE RELOCATION PROCESS, NOT SIRW.
065800     IF WS-SPAN-DAYS > 365
065900         MOVE "Y"                TO WS-DATA-ERROR-FLAG
066000         MOVE "REQUEST SPAN EXCEEDS 365 CALENDAR DAYS"
066100                                 TO WS-ERR-REASON-SCRATCH
066200         GO TO CC000-EXIT
066300     END-IF.
066400*        ANYTHING OVER 20 WORKDAYS NEEDS THE EXCEPTION
066500*        FLAG SET ON THE REQUEST ITSELF - THIS IS A FORM-
066600*        COMPLETENESS CHECK, NOT A JUDGEMENT ON WHETHER THE
066700*        EXCEPTION SHOULD BE GRANTED (THAT IS SR030'S JOB).
066800     IF WS-SR040-WORKDAYS > 20 AND REQ-EXCEPTION-FLAG NOT = "Y"
066900         MOVE "Y"                TO WS-DATA-ERROR-FLAG
067000         MOVE "WORKDAYS EXCEED 20 WITH NO EXCEPTION FLAG"
067100                                 TO WS-ERR-REASON-SCRATCH
067200         GO TO CC000-EXIT
067300     END-IF.
067400*        MIRROR OF THE ABOVE - IF THE FLAG IS SET AT ALL
067500*        THE FORM MUST ALSO CARRY A REASON, REGARDLESS OF
067600*        WORKDAY COUNT.
067700     IF REQ-EXCEPTION-FLAG = "Y" AND REQ-EXCEPTION-RSN = SPACES
067800         MOVE "Y"                TO WS-DATA-ERROR-FLAG
067900         MOVE "EXCEPTION FLAG SET WITH NO REASON GIVEN"
068000                                 TO WS-ERR-REASON-SCRATCH
068100     END-IF.
068200 CC000-EXIT.
068300     EXIT.
068400*
068500*    SPAN DAYS IS A PLAIN CALENDAR DAY COUNT, INCLUSIVE
068600*    OF BOTH ENDS - NOT THE SAME AS SR040'S WORKDAY
068700*    COUNT.  WALKED A DAY AT A TIME, CAPPED AT 400 SO A
068800*    BADLY KEYED FAR-FUTURE DATE CANNOT SPIN THE LOOP.
068900*
069000 CC015-COMPUTE-SPAN-DAYS.
069100     MOVE REQ-START-DATE         TO WS-SHIFT-DATE-NUM.
069200     MOVE 1                      TO WS-SPAN-DAYS.
069300 CC016-SPAN-LOOP.
069400     IF WS-SHIFT-DATE-NUM >= REQ-END-DATE OR WS-SPAN-DAYS > 400
069500         GO TO CC015-EXIT
069600     END-IF.
069700     MOVE 1                      TO WS-SHIFT-CTR.
069800     PERFORM DC010-ADVANCE-DAYS THRU DC010-EXIT.
069900     ADD 1                       TO WS-SPAN-DAYS.
070000     GO TO CC016-SPAN-LOOP.
070100 CC015-EXIT.
070200     EXIT.
070300*
070400*    SEARCH ALL REQUIRES THE TABLE TO BE IN ASCENDING
070500*    EMP-ID SEQUENCE - SEE BA000'S BANNER.  THIS IS A
070600*    BINARY SEARCH, NOT A LINEAR SCAN, WHICH MATTERS ON A
070700*    900+ ROW TABLE CHECKED ONCE PER REQUEST ALL NIGHT.
070800 CD000-FIND-EMPLOYEE.
070900     MOVE "N"                   TO WS-EMP-FOUND-FLAG.
071000     SET EMP-IX                 TO 1.
071100     SEARCH ALL SR-EMP-WORK-ENTRY
071200         AT END
071300             CONTINUE
071400         WHEN WT-EMP-ID(EMP-IX) = WS-CURR-EMP-ID
071500             MOVE "Y"            TO WS-EMP-FOUND-FLAG
071600     END-SEARCH.
071700 CD000-EXIT.
071800     EXIT.
071900*
072000*    DATA-ERROR ENTRIES ARE HELD IN STORAGE RATHER THAN
072100*    PRINTED AS THEY OCCUR BECAUSE THE REPORT LAYOUT PUTS
072200*    THE ERROR SECTION AFTER ALL THE NORMAL DETAIL LINES
072300*    (SEE EB000) - SEE THE 09/02/26 CHANGE-LOG ENTRY ABOVE.
072400 DA000-STORE-ERROR-ENTRY.
072500     IF WS-ERROR-COUNT < 500
072600         SET ERR-IX              TO WS-ERROR-COUNT
072700         SET ERR-IX               UP BY 1
072800         MOVE WS-CURR-EMP-ID     TO WS-ERR-EMP-ID(ERR-IX)
072900         MOVE REQ-DEST-COUNTRY   TO WS-ERR-DEST(ERR-IX)
073000         MOVE REQ-START-DATE     TO WS-ERR-START(ERR-IX)
073100         MOVE REQ-END-DATE       TO WS-ERR-END(ERR-IX)
073200         MOVE WS-ERR-REASON-SCRATCH
073300                                 TO WS-ERR-REASON(ERR-IX)
073400         ADD 1                   TO WS-ERROR-COUNT
073500     END-IF.
073600 DA000-EXIT.
073700     EXIT.
073800*
073900*    OVERLAP / BACK-TO-BACK DETECTOR - A 7 CALENDAR DAY
074000*    BUFFER IS ADDED EACH SIDE OF THE CURRENT REQUEST,
074100*    THEN EVERY STORED HISTORY ROW FOR THIS EMPLOYEE IS
074200*    TESTED FOR A DATE-RANGE INTERSECTION.  COMBINED
074300*    WORKDAYS OVER 14 SETS THE OVERLAP FLAG.  THIS IS
074400*    INFORMATIONAL ONLY - IT DOES NOT BLOCK OR ESCALATE
074500*    ON ITS OWN.
074600*
074700 DB000-CHECK-OVERLAP.
074800     MOVE REQ-START-DATE        TO WS-SHIFT-DATE-NUM.
074900     MOVE 7                     TO WS-SHIFT-CTR.
075000     PERFORM DC000-RETREAT-DAYS THRU DC000-EXIT.
075100     MOVE WS-SHIFT-DATE-NUM      TO WS-WINDOW-START.
075200     MOVE REQ-END-DATE          TO WS-SHIFT-DATE-NUM.
075300     MOVE 7                     TO WS-SHIFT-CTR.
075400     PERFORM DC010-ADVANCE-DAYS THRU DC010-EXIT.
075500     MOVE WS-SHIFT-DATE-NUM      TO WS-WINDOW-END.
075600     MOVE 0                     TO WS-COMBINED-WORKDAYS.
075700     SET HIST-IX                TO 1.
075800     PERFORM DB010-SCAN-HISTORY THRU DB010-EXIT
075900             UNTIL HIST-IX > WT-HIST-COUNT(EMP-IX).
076000     ADD WS-SR040-WORKDAYS      TO WS-COMBINED-WORKDAYS.
076100     IF WS-COMBINED-WORKDAYS > 14
076200         MOVE "Y"                TO WS-OVERLAP-FLAG
076300     END-IF.
076400 DB000-EXIT.
076500     EXIT.
076600*
076700*    ONLY APPROVED OR ESCALATED HISTORY ROWS ARE EVER ADDED
076800*    TO THE TABLE BY CI010 IN THE FIRST PLACE - A REJECTED
076900*    REQUEST NEVER OCCUPIED ANY CALENDAR TIME AS FAR AS THE
077000*    14-DAY RULE IS CONCERNED, SO THE STATUS TEST HERE IS A
077100*    BELT-AND-BRACES CHECK RATHER THAN THE ONLY GUARD.
077200 DB010-SCAN-HISTORY.
077300     IF WT-HIST-STATUS(EMP-IX HIST-IX) = "APPROVED"
077400             OR WT-HIST-STATUS(EMP-IX HIST-IX) = "ESCALATED"
077500         IF WT-HIST-START(EMP-IX HIST-IX) <= WS-WINDOW-END
077600           AND WT-HIST-END(EMP-IX HIST-IX) >= WS-WINDOW-START
077700             ADD WT-HIST-WORKDAYS(EMP-IX HIST-IX)
077800                     TO WS-COMBINED-WORKDAYS
077900         END-IF
078000     END-IF.
078100     SET HIST-IX                UP BY 1.
078200 DB010-EXIT.
078300     EXIT.
078400*
078500*    RETREAT/ADVANCE ARE A MATCHED PAIR OF PLAIN GREGORIAN
078600*    CALENDAR STEPPERS - NEITHER ONE KNOWS ABOUT WEEKENDS
078700*    OR HOLIDAYS, THAT IS SR040'S JOB.  THESE TWO ONLY BUILD
078800*    THE 7-DAY BUFFER WINDOW FOR THE OVERLAP DETECTOR AND
078900*    DO NOT TOUCH THE DECISION OUTCOME DIRECTLY.
079000 DC000-RETREAT-DAYS.
079100     IF WS-SHIFT-CTR = 0
079200         GO TO DC000-EXIT
079300     END-IF.
079400     IF WS-SH-DD > 1
079500         SUBTRACT 1              FROM WS-SH-DD
079600     ELSE
079700         IF WS-SH-MM > 1
079800             SUBTRACT 1          FROM WS-SH-MM
079900         ELSE
080000             MOVE 12              TO WS-SH-MM
080100             SUBTRACT 1           FROM WS-SH-CCYY
080200         END-IF
080300         PERFORM DD000-TEST-SHIFT-LEAP THRU DD000-EXIT
080400         SET SHDIM-IX             TO WS-SH-MM
080500         IF WS-SH-MM = 2 AND WS-SHIFT-YEAR-IS-LEAP
080600             MOVE 29               TO WS-SH-DD
080700         ELSE
080800             MOVE WS-SHIFT-DIM-ENTRY(SHDIM-IX) TO WS-SH-DD
080900         END-IF
081000     END-IF.
081100     SUBTRACT 1                  FROM WS-SHIFT-CTR.
081200     GO TO DC000-RETREAT-DAYS.
081300 DC000-EXIT.
081400     EXIT.
081500*
081600 DC010-ADVANCE-DAYS.
081700     IF WS-SHIFT-CTR = 0
081800         GO TO DC010-EXIT
081900     END-IF.
082000     PERFORM DD000-TEST-SHIFT-LEAP THRU DD000-EXIT.
082100     SET SHDIM-IX                 TO WS-SH-MM.
082200     IF WS-SH-MM = 2 AND WS-SHIFT-YEAR-IS-LEAP
082300         IF WS-SH-DD >= 29
082400             MOVE 1                TO WS-SH-DD
082500             PERFORM DC020-BUMP-SHIFT-MONTH THRU DC020-EXIT
082600         ELSE
082700             ADD 1                 TO WS-SH-DD
082800         END-IF
082900     ELSE
083000         IF WS-SH-DD >= WS-SHIFT-DIM-ENTRY(SHDIM-IX)
083100             MOVE 1                TO WS-SH-DD
083200             PERFORM DC020-BUMP-SHIFT-MONTH THRU DC020-EXIT
083300         ELSE
083400             ADD 1                 TO WS-SH-DD
083500         END-IF
083600     END-IF.
083700     SUBTRACT 1                   FROM WS-SHIFT-CTR.
083800     GO TO DC010-ADVANCE-DAYS.
083900 DC010-EXIT.
084000     EXIT.
084100*
084200*    YEAR ROLLOVER HANDLED HERE RATHER THAN IN DC010 ITSELF
084300*    SO THAT BOTH DC000 (RETREAT) AND DC010 (ADVANCE) SHARE
084400*    ONE MONTH-BUMP ROUTINE - A DECEMBER 31 REQUEST ADVANCED
084500*    BY 7 DAYS MUST CARRY THE CENTURY-YEAR FORWARD, NOT JUST
084600*    THE MONTH.
084700 DC020-BUMP-SHIFT-MONTH.
084800     IF WS-SH-MM >= 12
084900         MOVE 1                    TO WS-SH-MM
085000         ADD 1                     TO WS-SH-CCYY
085100     ELSE
085200         ADD 1                     TO WS-SH-MM
085300     END-IF.
085400 DC020-EXIT.
085500     EXIT.
085600*
085700*    STANDARD GREGORIAN LEAP TEST - DIVISIBLE BY 4, EXCEPT
085800*    CENTURY YEARS (DIVISIBLE BY 100) UNLESS ALSO DIVISIBLE
085900*    BY 400.  2000 WAS A LEAP YEAR, 1900 AND 2100 ARE NOT -
086000*    THE SAME TEST THE 22/02/99 Y2K REVIEW SIGNED OFF ON
086100*    ABOVE, CARRIED FORWARD UNCHANGED INTO THIS REWRITE.
086200 DD000-TEST-SHIFT-LEAP.
086300     MOVE "N"                      TO WS-SHIFT-LEAP-FLAG.
086400     DIVIDE WS-SH-CCYY BY 4 GIVING WS-SHIFT-LEAP-QUOT
086500             REMAINDER WS-SHIFT-LEAP-REM.
086600     IF WS-SHIFT-LEAP-REM = 0
086700         DIVIDE WS-SH-CCYY BY 100 GIVING WS-SHIFT-LEAP-QUOT
086800                 REMAINDER WS-SHIFT-LEAP-REM
086900         IF WS-SHIFT-LEAP-REM NOT = 0
087000             MOVE "Y"              TO WS-SHIFT-LEAP-FLAG
087100         ELSE
087200             DIVIDE WS-SH-CCYY BY 400 GIVING WS-SHIFT-LEAP-QUOT
087300                     REMAINDER WS-SHIFT-LEAP-REM
087400             IF WS-SHIFT-LEAP-REM = 0
087500                 MOVE "Y"          TO WS-SHIFT-LEAP-FLAG
087600             END-IF
087700         END-IF
087800     END-IF.
087900 DD000-EXIT.
088000     EXIT.
088100*
088200*    REFERENCE NUMBER - SIRW-CCYY-NNNN, ONE COUNTER PER
088300*    PROCESSING YEAR (THE YEAR OF THE REQUEST'S OWN
088400*    START DATE, NOT THE RUN DATE).
088500*
088600 CE000-GENERATE-REFERENCE.
088700     MOVE REQ-START-CCYY         TO WS-REF-YEAR-WORK.
088800     PERFORM CE010-FIND-YEAR-ENTRY THRU CE010-EXIT.
088900     MOVE WS-YR-NEXT-SEQ(YR-IX)  TO WS-REF-SEQ-DISPLAY.
089000     ADD 1                       TO WS-YR-NEXT-SEQ(YR-IX).
089100     STRING "SIRW-"              DELIMITED BY SIZE
089200            WS-REF-YEAR-WORK     DELIMITED BY SIZE
089300            "-"                  DELIMITED BY SIZE
089400            WS-REF-SEQ-DISPLAY   DELIMITED BY SIZE
089500            INTO WS-REF-NUMBER-WORK.
089600 CE000-EXIT.
089700     EXIT.
089800*
089900*    LINEAR SCAN OF AT MOST 5 ROWS - NOT WORTH AN
090000*    ASCENDING KEY OR A SEARCH ALL FOR A TABLE THIS SMALL.
090100*    A NEW YEAR NOT YET SEEN THIS RUN IS ADDED ON THE SPOT
090200*    WITH ITS COUNTER PRIMED TO 1.
090300 CE010-FIND-YEAR-ENTRY.
090400     SET YR-IX                   TO 1.
090500 CE020-SCAN-YEARS.
090600     IF YR-IX > WS-YEAR-TABLE-COUNT
090700         IF WS-YEAR-TABLE-COUNT < 5
090800             ADD 1                TO WS-YEAR-TABLE-COUNT
090900             SET YR-IX            TO WS-YEAR-TABLE-COUNT
091000             MOVE WS-REF-YEAR-WORK TO WS-YR-CCYY(YR-IX)
091100             MOVE 1                TO WS-YR-NEXT-SEQ(YR-IX)
091200         END-IF
091300         GO TO CE010-EXIT
091400     END-IF.
091500     IF WS-YR-CCYY(YR-IX) = WS-REF-YEAR-WORK
091600         GO TO CE010-EXIT
091700     END-IF.
091800     SET YR-IX                   UP BY 1.
091900     GO TO CE020-SCAN-YEARS.
092000 CE010-EXIT.
092100     EXIT.
092200*
092300*    SR020 IS THE HARD-BLOCK COMPLIANCE ENGINE - SANCTIONED
092400*    COUNTRY, MISSING RIGHT-TO-WORK, NO ROLE SIGN-OFF AND
092500*    THE LIKE.  IT RUNS ALONGSIDE SR030 RATHER THAN INSTEAD
092600*    OF IT - SEE THE HEADER BANNER AND CH000 BELOW FOR WHY
092700*    BOTH ENGINES ARE CONSULTED ON EVERY REQUEST.
092800 CF000-RUN-RULE-ENGINE.
092900     MOVE WT-EMP-ID(EMP-IX)       TO WS-SR020-EMP-ID.
093000     MOVE WT-EMP-EMAIL(EMP-IX)    TO WS-SR020-EMP-EMAIL.
093100     MOVE WT-EMP-HOME-CTRY(EMP-IX) TO WS-SR020-EMP-HOME-COUNTRY.
093200     MOVE WT-EMP-ENTITY(EMP-IX)   TO WS-SR020-EMP-ENTITY.
093300     MOVE WT-DAYS-ALLOWED(EMP-IX) TO WS-SR020-EMP-DAYS-ALLOWED.
093400     MOVE WT-SALES-FLAG(EMP-IX)   TO WS-SR020-EMP-SALES-FLAG.
093500     MOVE REQ-DEST-COUNTRY        TO WS-SR020-REQ-DEST-COUNTRY.
093600     MOVE WS-SR040-WORKDAYS       TO WS-SR020-REQ-WORKDAYS.
093700     MOVE REQ-RTW-FLAG            TO WS-SR020-REQ-RTW-FLAG.
093800     MOVE REQ-ROLE-OK-FLAG        TO WS-SR020-REQ-ROLE-OK-FLAG.
093900     CALL "SR020" USING WS-SR020-EMPLOYEE-REC
094000                         WS-SR020-REQUEST-REC
094100                         WS-SR020-ENGINE-RESULT.
094200 CF000-EXIT.
094300     EXIT.
094400*
094500*    SR030 WALKS THE FULL DECISION WIZARD CASCADE (DAYS
094600*    REMAINING, MANAGER SIGN-OFF, EXCEPTION HANDLING) AND
094700*    IS THE SOURCE OF THE FINAL STATUS, FLAGS AND REASON
094800*    TEXT BARRING AN SR020 OVERRIDE - SEE CH000.  DAYS-
094900*    USED-YTD IS PASSED BY VALUE, NOT UPDATED IN PLACE;
095000*    THE RUNNING TOTAL IN THE WORK TABLE IS MAINTAINED BY
095100*    THIS PROGRAM ALONE (CI000), NOT BY SR030.
095200 CG000-RUN-WIZARD-CASCADE.
095300     MOVE WT-EMP-HOME-CTRY(EMP-IX) TO WS-SR030-EMP-HOME-COUNTRY.
095400     MOVE WT-DAYS-ALLOWED(EMP-IX) TO WS-SR030-EMP-DAYS-ALLOWED.
095500     MOVE REQ-DEST-COUNTRY        TO WS-SR030-REQ-DEST-COUNTRY.
095600     MOVE WS-SR040-WORKDAYS       TO WS-SR030-REQ-WORKDAYS.
095700     MOVE REQ-RTW-FLAG            TO WS-SR030-REQ-RTW-FLAG.
095800     MOVE REQ-ROLE-OK-FLAG        TO WS-SR030-REQ-ROLE-OK-FLAG.
095900     MOVE REQ-EXCEPTION-FLAG      TO WS-SR030-REQ-EXCEPTION-FLAG.
096000     MOVE REQ-MGR-NAME            TO WS-SR030-REQ-MGR-NAME.
096100     MOVE REQ-MGR-EMAIL           TO WS-SR030-REQ-MGR-EMAIL.
096200     MOVE WT-DAYS-USED(EMP-IX)    TO WS-SR030-DAYS-USED-YTD.
096300     CALL "SR030" USING WS-SR030-EMPLOYEE-REC
096400                         WS-SR030-REQUEST-REC
096500                         WS-SR030-DAYS-USED-YTD
096600                         WS-SR030-WIZARD-RESULT.
096700 CG000-EXIT.
096800     EXIT.
096900*
097000*    SR030 IS AUTHORITATIVE.  THE ONLY OVERRIDE IS A
097100*    SAFETY NET - IF SR020 RAISED A HARD BLOCK (ANY
097200*    RULE AT BLOCK SEVERITY FAILED) AND SR030 DID NOT
097300*    ALSO REJECT, THE RUN IS FORCED TO REJECTED RATHER
097400*    THAN RISK AN APPROVAL SR020 WOULD HAVE STOPPED.
097500*
097600 CH000-RECONCILE-OUTCOMES.
097700     MOVE WS-SR030-WIZ-STATUS      TO WS-FINAL-STATUS.
097800     MOVE WS-SR030-WIZ-FLAGS       TO WS-FINAL-FLAGS.
097900     MOVE WS-SR030-WIZ-REASON      TO WS-FINAL-REASON.
098000     MOVE WS-SR030-WIZ-DAYS-REMAIN TO WS-FINAL-DAYS-REMAIN.
098100     IF WS-SR020-ENG-STATUS = "REJECTED"
098200             AND WS-FINAL-STATUS NOT = "REJECTED"
098300         MOVE "REJECTED"            TO WS-FINAL-STATUS
098400         MOVE "ENGINE_OVERRIDE"     TO WS-FINAL-FLAGS
098500         MOVE WS-SR020-ENG-REASON(1:120) TO WS-FINAL-REASON
098600     END-IF.
098700*    OVERLAP IS APPENDED TO WHATEVER FLAGS SR030 (AND
098800*    POSSIBLY THE ENGINE-OVERRIDE ABOVE) ALREADY SET - IT
098900*    NEVER REPLACES THEM.  STRING ... DELIMITED BY SPACE IS
099000*    SAFE HERE BECAUSE WS-FINAL-FLAGS NEVER CONTAINS
099100*    EMBEDDED SPACES (IT IS A COMMA-SEPARATED FLAG LIST),
099200*    UNLIKE THE RULE-NAME/REASON TEXT IN SR020 - SEE THAT
099300*    PROGRAM'S EE015 FOR THE CASE WHERE THIS WOULD BE WRONG.
099400     IF WS-OVERLAP-FLAG = "Y"
099500         STRING WS-FINAL-FLAGS      DELIMITED BY SPACE
099600                ",OVERLAP"          DELIMITED BY SIZE
099700                INTO WS-FINAL-FLAGS
099800     END-IF.
099900 CH000-EXIT.
100000     EXIT.
100100*
100200*    WT-SEEN-FLAG IS THE ONLY THING THAT MAKES
100300*    WS-TOT-USERS A DISTINCT-EMPLOYEE COUNT RATHER THAN A
100400*    REQUEST COUNT - IT IS SET ONCE AND NEVER RESET FOR THE
100500*    LIFE OF THE RUN.
100600 CI000-UPDATE-EMPLOYEE-WORK.
100700     IF WT-SEEN-FLAG(EMP-IX) = "N"
100800         MOVE "Y"                   TO WT-SEEN-FLAG(EMP-IX)
100900         ADD 1                      TO WS-TOT-USERS
101000     END-IF.
101100     EVALUATE WS-FINAL-STATUS
101200         WHEN "APPROVED"
101300             ADD 1                   TO WS-TOT-APPROVED
101400             ADD WS-SR040-WORKDAYS   TO WT-DAYS-USED(EMP-IX)
101500             PERFORM CI010-ADD-HISTORY THRU CI010-EXIT
101600         WHEN "ESCALATED"
101700             ADD 1                   TO WS-TOT-ESCALATED
101800             ADD WS-SR040-WORKDAYS   TO WT-DAYS-PENDING(EMP-IX)
101900             PERFORM CI010-ADD-HISTORY THRU CI010-EXIT
102000         WHEN OTHER
102100             ADD 1                   TO WS-TOT-REJECTED
102200     END-EVALUATE.
102300 CI000-EXIT.
102400     EXIT.
102500*
102600*    50-ROW CEILING PER EMPLOYEE IS THE SAME REASONING AS
102700*    BA020'S 2000-ROW MASTER CEILING - ONE EMPLOYEE IS NOT
102800*    REALISTICALLY GOING TO SUBMIT 50 APPROVED OR ESCALATED
102900*    REMOTE-WORK REQUESTS IN A SINGLE NIGHTLY RUN'S WORTH
103000*    OF HISTORY; IF THE CEILING IS EVER HIT, THE OVERLAP
103100*    DETECTOR SIMPLY STOPS SEEING THE OLDEST EXCESS ROWS.
103200 CI010-ADD-HISTORY.
103300     IF WT-HIST-COUNT(EMP-IX) < 50
103400         ADD 1                       TO WT-HIST-COUNT(EMP-IX)
103500         SET HIST-IX                 TO WT-HIST-COUNT(EMP-IX)
103600         MOVE REQ-START-DATE         TO WT-HIST-START(EMP-IX HIST-IX)
103700         MOVE REQ-END-DATE           TO WT-HIST-END(EMP-IX HIST-IX)
103800         MOVE WS-SR040-WORKDAYS      TO
103900                 WT-HIST-WORKDAYS(EMP-IX HIST-IX)
104000         MOVE WS-FINAL-STATUS        TO WT-HIST-STATUS(EMP-IX HIST-IX)
104100     END-IF.
104200 CI010-EXIT.
104300     EXIT.
104400*
104500*    DECISION RECORD IS WRITTEN FOR EVERY REQUEST THAT
104600*    REACHES THIS FAR - I.E. EVERYTHING EXCEPT A DATA
104700*    ERROR, WHICH NEVER GETS HERE (SEE CA020).  DEC-REASON
104800*    IS TRUNCATED TO 120 CHARACTERS EVEN THOUGH SR020 CAN
104900*    RETURN UP TO 400 - SEE WS-FINAL-REASON'S DECLARATION
105000*    AND CH000'S (1:120) SUBSTRING ON ENGINE OVERRIDE.
105100 CJ000-WRITE-DECISION.
105200     INITIALIZE SR-DECISION-RECORD.
105300     MOVE WS-REF-NUMBER-WORK      TO DEC-REF-NUMBER.
105400     MOVE WS-CURR-EMP-ID          TO DEC-EMP-ID.
105500     MOVE REQ-DEST-COUNTRY        TO DEC-DEST-COUNTRY.
105600     MOVE REQ-START-DATE          TO DEC-START-DATE.
105700     MOVE REQ-END-DATE            TO DEC-END-DATE.
105800     MOVE WS-SR040-WORKDAYS       TO DEC-WORKDAYS.
105900     MOVE WS-FINAL-STATUS         TO DEC-STATUS.
106000     MOVE WS-FINAL-FLAGS          TO DEC-FLAGS.
106100     MOVE WT-DAYS-USED(EMP-IX)    TO DEC-DAYS-USED.
106200     MOVE WS-FINAL-DAYS-REMAIN    TO DEC-DAYS-REMAIN.
106300     MOVE WS-FINAL-REASON         TO DEC-REASON.
106400     MOVE SPACES                  TO FILLER OF SR-DECISION-RECORD.
106500     WRITE SR-DECISION-RECORD.
106600 CJ000-EXIT.
106700     EXIT.
106800*
106900*    ONE DETAIL LINE PER ADJUDICATED REQUEST, IMMEDIATELY
107000*    AFTER THE DECISION RECORD IS WRITTEN - THE SOURCE
107100*    FIELDS ARE RE-MOVED FROM DEC-REF-NUMBER/WS-CURR-EMP-ID
107200*    RATHER THAN RE-USING WHATEVER WAS LAST IN
107300*    WS-REPORT-SOURCE-FIELDS, SINCE THAT GROUP IS SHARED
107400*    WITH THE SUBTOTAL AND ERROR-DETAIL LINES ELSEWHERE.
107500 EF000-PRINT-REQUEST-DETAIL.
107600     MOVE DEC-REF-NUMBER          TO WS-RPT-REF-NUMBER.
107700     MOVE WS-CURR-EMP-ID          TO WS-RPT-EMP-ID.
107800     MOVE REQ-DEST-COUNTRY        TO WS-RPT-DEST-COUNTRY.
107900     MOVE REQ-START-DATE          TO WS-RPT-START-DATE.
108000     MOVE REQ-END-DATE            TO WS-RPT-END-DATE.
108100     MOVE WS-SR040-WORKDAYS       TO WS-RPT-WORKDAYS.
108200     MOVE WS-FINAL-STATUS         TO WS-RPT-STATUS.
108300     MOVE WS-FINAL-FLAGS          TO WS-RPT-FLAGS.
108400     GENERATE SR-REQUEST-DETAIL.
108500 EF000-EXIT.
108600     EXIT.
108700*
108800*    RE-SEARCHES THE MASTER TABLE FOR WS-PREV-EMP-ID RATHER
108900*    THAN TRUSTING EMP-IX TO STILL BE POINTING AT THE RIGHT
109000*    ROW - BY THE TIME THIS RUNS FOR THE LAST EMPLOYEE ON
109100*    THE FILE (FROM AA000, NOT FROM INSIDE CA000), EMP-IX
109200*    MAY HAVE BEEN LEFT AT WHATEVER THE FINAL CD000 CALL
109300*    SET IT TO, WHICH HAPPENS TO BE CORRECT BUT IS NOT
109400*    GUARANTEED BY THIS PARAGRAPH'S OWN LOGIC.
109500 EA000-PRINT-EMPLOYEE-SUBTOTAL.
109600     SET EMP-IX                   TO 1.
109700     SEARCH ALL SR-EMP-WORK-ENTRY
109800         AT END
109900             CONTINUE
110000         WHEN WT-EMP-ID(EMP-IX) = WS-PREV-EMP-ID
110100             CONTINUE
110200     END-SEARCH.
110300     MOVE WT-EMP-EMAIL(EMP-IX)    TO WS-SR043-EMP-EMAIL.
110400     CALL "SR043" USING WS-SR043-EMP-EMAIL WS-SR043-DISPLAY-NAME.
110500     MOVE WS-SR043-DISPLAY-NAME(1:30) TO WS-RPT-EMP-NAME.
110600     MOVE WT-REQ-COUNT(EMP-IX)    TO WS-RPT-EMP-REQ-CT.
110700     MOVE WT-DAYS-USED(EMP-IX)    TO WS-RPT-EMP-USED.
110800     MOVE WT-DAYS-PENDING(EMP-IX) TO WS-RPT-EMP-PENDING.
110900     IF WT-DAYS-ALLOWED(EMP-IX) > WT-DAYS-USED(EMP-IX)
111000         COMPUTE WS-RPT-EMP-REMAIN =
111100                 WT-DAYS-ALLOWED(EMP-IX) - WT-DAYS-USED(EMP-IX)
111200     ELSE
111300         MOVE 0                   TO WS-RPT-EMP-REMAIN
111400     END-IF.
111500     GENERATE SR-EMPLOYEE-SUBTOTAL.
111600 EA000-EXIT.
111700     EXIT.
111800*
111900*    BANNER PRINTS ONCE ONLY IF THERE IS AT LEAST ONE
112000*    DATA-ERROR ENTRY TO FOLLOW IT - A CLEAN RUN WITH ZERO
112100*    ERRORS PRINTS NO ERROR SECTION AT ALL RATHER THAN AN
112200*    EMPTY BANNER FOLLOWED BY NOTHING.
112300 EB000-PRINT-ERROR-SECTION.
112400     IF WS-ERROR-COUNT = 0
112500         GO TO EB000-EXIT
112600     END-IF.
112700     GENERATE SR-ERROR-BANNER.
112800     SET ERR-IX                 TO 1.
112900     PERFORM EB010-PRINT-ERROR-LINE THRU EB010-EXIT
113000             UNTIL ERR-IX > WS-ERROR-COUNT.
113100 EB000-EXIT.
113200     EXIT.
113300*
113400 EB010-PRINT-ERROR-LINE.
113500     MOVE WS-ERR-EMP-ID(ERR-IX)  TO WS-RPT-EMP-ID.
113600     MOVE WS-ERR-DEST(ERR-IX)    TO WS-RPT-DEST-COUNTRY.
113700     MOVE WS-ERR-START(ERR-IX)   TO WS-RPT-START-DATE.
113800     MOVE WS-ERR-END(ERR-IX)     TO WS-RPT-END-DATE.
113900     MOVE WS-ERR-REASON(ERR-IX)  TO WS-RPT-ERR-REASON.
114000     GENERATE SR-ERROR-DETAIL.
114100     SET ERR-IX                 UP BY 1.
114200 EB010-EXIT.
114300     EXIT.
114400*
114500*    ZERO-REQUEST RUN (AN EMPTY REQUEST-FILE) IS GUARDED
114600*    EXPLICITLY SO THE DIVISION IN THE COMPUTE BELOW NEVER
114700*    FIRES AGAINST A ZERO DENOMINATOR - A REAL POSSIBILITY
114800*    ON A QUIET NIGHT OR A TEST RUN AGAINST AN EMPTY EXTRACT.
114900 EC000-COMPUTE-APPROVAL-RATE.
115000     IF WS-TOT-REQUESTS = 0
115100         MOVE 0                    TO WS-APPROVAL-RATE
115200     ELSE
115300         COMPUTE WS-APPROVAL-RATE ROUNDED =
115400                 (WS-TOT-APPROVED / WS-TOT-REQUESTS) * 100
115500     END-IF.
115600 EC000-EXIT.
115700     EXIT.
