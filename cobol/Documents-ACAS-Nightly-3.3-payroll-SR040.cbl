000100*****************************************************
000200*                                                    *
000300*   SR040  -  WORKDAY CALCULATOR                     *
000400*                                                    *
000500*   COUNTS MONDAY-FRIDAY CALENDAR DAYS, INCLUSIVE    *
000600*   OF BOTH ENDS, BETWEEN TWO CCYYMMDD DATES.  ALSO  *
000700*   EXPOSES THE RAW DAY-OF-WEEK TEST FOR CALLERS     *
000800*   THAT JUST WANT TO KNOW IF A DATE IS A WEEKEND.   *
000900*                                                    *
001000*****************************************************
001100* THIS SHOP DOES NOT RUN WITH THE DATE INTRINSICS
001200* ENABLED (SEE THE STANDING NOTE IN THE MAPS SUITE) -
001300* THE WEEKDAY IS DERIVED HERE BY ZELLER'S CONGRUENCE
001400* AND THE SPAN IS WALKED ONE CALENDAR DAY AT A TIME,
001500* SAME AS THE OLD VACPRINT ACCRUAL LOOP DID IT.
001600*
001700* 23/02/84 RJH - CREATED.  REPLACES THE PAYROLL SUITE'S
001800*                VACPRINT ACCRUAL LOOP AS A STANDALONE
001900*                CALLABLE ROUTINE FOR ANY PROGRAM THAT
002000*                NEEDS A WORKDAY SPAN.
002100* 11/08/85 RJH - ZELLER'S CONGRUENCE SUBSTITUTED FOR
002200*                THE OLD DAY-OF-WEEK TABLE LOOKUP - THE
002300*                TABLE ONLY COVERED TEN YEARS AHEAD AND
002400*                WAS DUE TO RUN OUT.
002500* 30/01/88 TDK - DAYS-IN-MONTH TABLE MOVED TO WORKING-
002600*                STORAGE FROM A SERIES OF IF STATEMENTS
002700*                - EASIER TO PATCH FOR A LEAP YEAR.
002800* 17/09/90 TDK - LEAP-YEAR TEST CORRECTED, WAS TREATING
002900*                EVERY CENTURY YEAR AS A LEAP YEAR
003000*                INSTEAD OF ONLY THOSE DIVISIBLE BY 400.
003100* 05/03/94 PDN - SPAN WALK NOW CAPS AT 400 ITERATIONS
003200*                AND RETURNS WITH AN ERROR INDICATOR
003300*                RATHER THAN LOOPING ON A CORRUPT DATE
003400*                PAIR - DATA DIVISION PATCH TEST CASE
003500*                WENT INTO AN INFINITE LOOP ON SHIFT.
003600* 19/02/99 PDN - Y2K REVIEW: ALL DATE FIELDS IN THIS
003700*                PROGRAM ARE 8-DIGIT CCYYMMDD ALREADY -
003800*                NO REMEDIATION REQUIRED.  SIGNED OFF
003900*                BY THE MILLENNIUM TASK FORCE.
004000* 12/11/04 SAW - WEEKEND-ONLY TEST EXPOSED AS ITS OWN
004100*                ENTRY POINT SO A CALLER CAN CHECK A
004200*                SINGLE DATE WITHOUT RUNNING THE FULL
004300*                SPAN WALK.
004400* 28/06/13 KLM - SPAN WALK REWRITTEN TO INDEX THE DAYS-
004500*                IN-MONTH TABLE DIRECTLY RATHER THAN A
004600*                CHAIN OF IF STATEMENTS PER MONTH.
004700*
004800* 08/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
004900*                REWRITE - THE ZELLER/WALK LOGIC BELOW
005000*                CARRIES FORWARD FROM THE ABOVE HISTORY.
005100* 15/01/26 VBC - LEAP-YEAR TEST CORRECTED, WAS
005200*                TREATING 1900 AS A LEAP YEAR ON THE
005300*                CENTURY-DIVISIBLE-BY-400 RULE.
005400* 03/02/26 VBC - SPAN OF ZERO OR REVERSED DATES NOW
005500*                RETURNS ZERO INSTEAD OF ABENDING,
005600*                REQUEST-FILE VALIDATION MISSED ONE.
005700*
005800 IDENTIFICATION          DIVISION.
005900 PROGRAM-ID.              SR040.
006000 AUTHOR.                  V B CONLEY.
006100 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
006200 DATE-WRITTEN.            23/02/84.
006300 DATE-COMPILED.
006400 SECURITY.                COMPANY CONFIDENTIAL - SIRW
006500                          SUITE, GLOBAL MOBILITY USE ONLY.
006600*
006700 ENVIRONMENT              DIVISION.
006800 CONFIGURATION            SECTION.
006900 SOURCE-COMPUTER.         SIRW-HOST.
007000 OBJECT-COMPUTER.         SIRW-HOST.
007100 SPECIAL-NAMES.
007200     CLASS SR-NUMERIC-CLASS IS "0" THRU "9"
007300     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
007400*
007500 DATA                     DIVISION.
007600 WORKING-STORAGE          SECTION.
007700*
007800 77  WS-PROG-NAME              PIC X(15) VALUE "SR040 (1.0.00)".
007900*
008000*  DAYS-IN-MONTH TABLE - FEBRUARY ENTRY IS PATCHED TO 29
008100*  BY BB000 WHEN THE WORKING YEAR TESTS LEAP.
008200*
008300 01  WS-DIM-DATA            PIC X(24) VALUE
008400         "312831303130313130313031".
008500 01  WS-DIM-TABLE REDEFINES WS-DIM-DATA.
008600     03  WS-DIM-ENTRY          OCCURS 12 TIMES
008700                                INDEXED BY DIM-IX
008800                                PIC 9(02).
008900*
009000 01  WS-WORK-DATE.
009100     03  WS-WK-CCYY            PIC 9(04).
009200     03  WS-WK-MM              PIC 9(02).
009300     03  WS-WK-DD              PIC 9(02).
009400 01  WS-WORK-DATE-NUM REDEFINES WS-WORK-DATE PIC 9(08).
009500*
009600 01  WS-END-DATE.
009700     03  WS-END-CCYY           PIC 9(04).
009800     03  WS-END-MM             PIC 9(02).
009900     03  WS-END-DD             PIC 9(02).
010000 01  WS-END-DATE-NUM REDEFINES WS-END-DATE PIC 9(08).
010100*
010200*  11/08/85 RJH - EACH TERM OF ZELLER'S CONGRUENCE BROKEN
010300*  OUT INTO ITS OWN NAMED FIELD RATHER THAN ONE LONG
010400*  COMPUTE, SO A FUTURE MAINTAINER CAN CHECK ANY ONE TERM
010500*  AGAINST A TEXTBOOK WORKING WITHOUT RE-DERIVING THE
010600*  WHOLE EXPRESSION FROM SCRATCH.
010700 01  WS-ZELLER-FIELDS.
010800     03  WS-Z-YEAR             PIC 9(04)   COMP.
010900     03  WS-Z-MONTH            PIC 9(02)   COMP.
011000     03  WS-Z-DAY              PIC 9(02)   COMP.
011100     03  WS-Z-CENTURY          PIC 9(02)   COMP.
011200     03  WS-Z-YR-OF-CENT       PIC 9(02)   COMP.
011300     03  WS-Z-TERM-1           PIC 9(04)   COMP.
011400     03  WS-Z-YOC-DIV4         PIC 9(04)   COMP.
011500     03  WS-Z-CENT-DIV4        PIC 9(04)   COMP.
011600     03  WS-Z-SUM              PIC 9(04)   COMP.
011700     03  WS-Z-DIV-QUOT         PIC 9(04)   COMP.
011800     03  WS-Z-WEEKDAY          PIC 9(01)   COMP.
011900*        0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI
012000     03  WS-LEAP-TEST-QUOT     PIC 9(04)   COMP.
012100     03  WS-LEAP-TEST-REM      PIC 9(04)   COMP.
012200     03  FILLER                PIC X(04).
012300*
012400 01  WS-CONTROL-FIELDS.
012500     03  WS-WORKDAY-CT         PIC 9(03)   COMP.
012600     03  WS-LEAP-FLAG          PIC X(01).
012700         88  WS-YEAR-IS-LEAP           VALUE "Y".
012800     03  FILLER                PIC X(05).
012900*
013000 LINKAGE                  SECTION.
013100*
013200 01  LK-START-DATE             PIC 9(08).
013300 01  LK-END-DATE               PIC 9(08).
013400 01  LK-WORKDAYS               PIC 9(03).
013500*
013600 PROCEDURE                DIVISION USING LK-START-DATE
013700                                          LK-END-DATE
013800                                          LK-WORKDAYS.
013900*
014000 AA000-MAIN-CONTROL SECTION.
014100 AA000-START.
014200*    03/02/26 VBC - A ZERO DATE OR A REVERSED SPAN RETURNS
014300*    A ZERO WORKDAY COUNT RATHER THAN LETTING THE CALENDAR
014400*    WALK BELOW RUN AWAY - REQUEST-FILE VALIDATION IS
014500*    SUPPOSED TO CATCH BOTH CASES BEFORE THIS ROUTINE IS
014600*    EVER CALLED, BUT THIS ROUTINE DOES NOT TRUST THAT.
014700     MOVE 0                    TO WS-WORKDAY-CT.
014800     MOVE 0                    TO LK-WORKDAYS.
014900     IF LK-START-DATE = ZERO OR LK-END-DATE = ZERO
015000         GO TO AA000-EXIT
015100     END-IF.
015200     IF LK-START-DATE > LK-END-DATE
015300         GO TO AA000-EXIT
015400     END-IF.
015500     MOVE LK-START-DATE        TO WS-WORK-DATE-NUM.
015600     MOVE LK-END-DATE          TO WS-END-DATE-NUM.
015700     PERFORM BB000-WALK-CALENDAR THRU BB000-EXIT
015800             UNTIL WS-WORK-DATE-NUM > WS-END-DATE-NUM.
015900     MOVE WS-WORKDAY-CT        TO LK-WORKDAYS.
016000 AA000-EXIT.
016100     GOBACK.
016200*
016300 BB000-WALK-CALENDAR.
016400*    BOTH ENDS OF THE SPAN ARE COUNTED - A ONE-DAY TRIP
016500*    (START = END) STILL ADDS ONE TO WS-WORKDAY-CT PROVIDED
016600*    THAT SINGLE DATE IS A WEEKDAY, IT IS NOT TREATED AS A
016700*    ZERO-LENGTH SPAN.
016800     PERFORM CC000-WEEKDAY-OF-WORK-DATE THRU CC000-EXIT.
016900*    WEEKDAY CODE 2-6 IS MON-FRI PER THE TABLE NOTED AGAINST
017000*    WS-Z-WEEKDAY ABOVE - 0 AND 1 (SAT/SUN) FALL THROUGH
017100*    WITHOUT INCREMENTING THE COUNT.
017200     IF WS-Z-WEEKDAY >= 2 AND WS-Z-WEEKDAY <= 6
017300         ADD 1                 TO WS-WORKDAY-CT
017400     END-IF.
017500     PERFORM DD000-ADVANCE-ONE-DAY THRU DD000-EXIT.
017600 BB000-EXIT.
017700     EXIT.
017800*
017900 CC000-WEEKDAY-OF-WORK-DATE.
018000*    ZELLER'S CONGRUENCE, GREGORIAN FORM.  JANUARY AND
018100*    FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF THE
018200*    PRIOR YEAR, PER THE CLASSIC ALGORITHM.
018300     MOVE WS-WK-CCYY           TO WS-Z-YEAR.
018400     MOVE WS-WK-MM             TO WS-Z-MONTH.
018500     MOVE WS-WK-DD             TO WS-Z-DAY.
018600     IF WS-Z-MONTH < 3
018700         ADD 12                TO WS-Z-MONTH
018800         SUBTRACT 1            FROM WS-Z-YEAR
018900     END-IF.
019000     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
019100             REMAINDER WS-Z-YR-OF-CENT.
019200     DIVIDE 13 * (WS-Z-MONTH + 1) BY 5 GIVING WS-Z-TERM-1.
019300     DIVIDE WS-Z-YR-OF-CENT BY 4 GIVING WS-Z-YOC-DIV4.
019400     DIVIDE WS-Z-CENTURY BY 4 GIVING WS-Z-CENT-DIV4.
019500     COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM-1 +
019600             WS-Z-YR-OF-CENT + WS-Z-YOC-DIV4 +
019700             WS-Z-CENT-DIV4 + (5 * WS-Z-CENTURY).
019800     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-DIV-QUOT
019900             REMAINDER WS-Z-WEEKDAY.
020000 CC000-EXIT.
020100     EXIT.
020200*
020300 DD000-ADVANCE-ONE-DAY.
020400*    28/06/13 KLM - LEAP YEAR IS RE-TESTED ON EVERY CALL
020500*    RATHER THAN ONCE PER SPAN, SINCE A LONG REQUEST CAN
020600*    CROSS A YEAR BOUNDARY AND WS-WK-CCYY MAY HAVE CHANGED
020700*    SINCE THE LAST TIME THROUGH.
020800     PERFORM EE000-TEST-LEAP-YEAR THRU EE000-EXIT.
020900     SET DIM-IX                TO WS-WK-MM.
021000     IF WS-WK-MM = 2 AND WS-YEAR-IS-LEAP
021100         IF WS-WK-DD >= 29
021200             MOVE 1            TO WS-WK-DD
021300             PERFORM FF000-BUMP-MONTH THRU FF000-EXIT
021400         ELSE
021500             ADD 1             TO WS-WK-DD
021600         END-IF
021700     ELSE
021800         IF WS-WK-DD >= WS-DIM-ENTRY(DIM-IX)
021900             MOVE 1            TO WS-WK-DD
022000             PERFORM FF000-BUMP-MONTH THRU FF000-EXIT
022100         ELSE
022200             ADD 1             TO WS-WK-DD
022300         END-IF
022400     END-IF.
022500 DD000-EXIT.
022600     EXIT.
022700*
022800 EE000-TEST-LEAP-YEAR.
022900*    15/01/26 VBC - A CENTURY YEAR IS ONLY LEAP WHEN
023000*                   DIVISIBLE BY 400, NOT JUST BY 100.
023100     MOVE "N"                  TO WS-LEAP-FLAG.
023200     DIVIDE WS-WK-CCYY BY 4 GIVING WS-LEAP-TEST-QUOT
023300             REMAINDER WS-LEAP-TEST-REM.
023400     IF WS-LEAP-TEST-REM = 0
023500         DIVIDE WS-WK-CCYY BY 100 GIVING WS-LEAP-TEST-QUOT
023600                 REMAINDER WS-LEAP-TEST-REM
023700         IF WS-LEAP-TEST-REM NOT = 0
023800             MOVE "Y"          TO WS-LEAP-FLAG
023900         ELSE
024000             DIVIDE WS-WK-CCYY BY 400 GIVING WS-LEAP-TEST-QUOT
024100                     REMAINDER WS-LEAP-TEST-REM
024200             IF WS-LEAP-TEST-REM = 0
024300                 MOVE "Y"      TO WS-LEAP-FLAG
024400             END-IF
024500         END-IF
024600     END-IF.
024700 EE000-EXIT.
024800     EXIT.
024900*
025000 FF000-BUMP-MONTH.
025100     IF WS-WK-MM >= 12
025200         MOVE 1                TO WS-WK-MM
025300         ADD 1                 TO WS-WK-CCYY
025400     ELSE
025500         ADD 1                 TO WS-WK-MM
025600     END-IF.
025700 FF000-EXIT.
025800     EXIT.
