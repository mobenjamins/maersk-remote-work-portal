000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR EMPLOYEE MASTER FILE      *
000400*        KEYED ON EMP-ID                            *
000500*                                                    *
000600*****************************************************
000700*  RECORD LENGTH IS 107 BYTES - FIXED, MATCHES GMO
000800*  POLICY APPENDIX LAYOUT PLUS HOUSE RESERVE.
000900*
001000* 05/01/26 VBC - CREATED.
001100* 19/01/26 VBC - EMP-SALES-FLAG ADDED FOR PE AND
001200*                SIGNING-AUTHORITY SCREENING.
001300* 27/01/26 VBC - FILLER RESERVED FOR THE COST-CENTRE
001400*                CODE FINANCE ASKED ABOUT FOR THE
001500*                CROSS-CHARGE REPORT, NOT YET BUILT -
001600*                LEAVE ALONE.
001700*
001800 01  SR-EMPLOYEE-RECORD.
001900     03  EMP-ID                PIC X(08).
002000     03  EMP-EMAIL             PIC X(40).
002100     03  EMP-HOME-COUNTRY      PIC X(20).
002200     03  EMP-ENTITY            PIC X(30).
002300     03  EMP-DAYS-ALLOWED      PIC 9(03).
002400     03  EMP-SALES-FLAG        PIC X(01).
002500         88  EMP-SALES-AUTHORITY   VALUE "Y".
002600         88  EMP-NO-SALES-AUTHORITY VALUE "N".
002700     03  FILLER                PIC X(05).
002800 01  SR-EMPLOYEE-RECORD-FLAT REDEFINES SR-EMPLOYEE-RECORD.
002900*        FLAT 107-BYTE VIEW KEPT FOR THE GMO HELPDESK
003000*        AUDIT-TRACE DUMP WHEN AN EMPLOYEE RECORD IS
003100*        QUERIED DURING A DISPUTED DECISION.
003200     03  FILLER                PIC X(107).
003300*
