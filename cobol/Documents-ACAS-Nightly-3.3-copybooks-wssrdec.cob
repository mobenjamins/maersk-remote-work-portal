000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR SIRW DECISION FILE        *
000400*        ONE RECORD PER ADJUDICATED REQUEST         *
000500*        FEEDS GLOBAL MOBILITY AND THE NIGHTLY      *
000600*        DECISION-LETTER EXTRACT                    *
000700*                                                    *
000800*****************************************************
000900*  RECORD LENGTH IS 242 BYTES.
001000*
001100* 06/01/26 VBC - CREATED.
001200* 14/01/26 VBC - DEC-FLAGS WIDENED 24 TO 40, THE
001300*                OVERLAP AND EXCEPTION FLAGS BOTH
001400*                WANTED TO RIDE WITH THE SANCTION
001500*                AND ROLE FLAGS.
001600* 21/01/26 VBC - FILLER RESERVED FOR THE APPEAL-REF
001700*                GMO ASKED ABOUT, NOT YET BUILT -
001800*                LEAVE ALONE.
001900*
002000 01  SR-DECISION-RECORD.
002100     03  DEC-REF-NUMBER        PIC X(14).
002200     03  DEC-EMP-ID            PIC X(08).
002300     03  DEC-DEST-COUNTRY      PIC X(20).
002400     03  DEC-START-DATE        PIC 9(08).
002500     03  DEC-END-DATE          PIC 9(08).
002600     03  DEC-WORKDAYS          PIC 9(03).
002700     03  DEC-STATUS            PIC X(10).
002800     03  DEC-FLAGS             PIC X(40).
002900     03  DEC-DAYS-USED         PIC 9(03).
003000     03  DEC-DAYS-REMAIN       PIC 9(03).
003100     03  DEC-REASON            PIC X(120).
003200     03  FILLER                PIC X(05).
003300*
