000100*****************************************************
000200*                                                    *
000300*   IN-STORAGE EMPLOYEE WORK TABLE                  *
000400*        BUILT FROM SR-EMPLOYEE-RECORD AT START     *
000500*        OF JOB - CARRIES YTD USAGE AND SHORT       *
000600*        TRIP HISTORY FOR THE BACK-TO-BACK          *
000700*        (OVERLAP) CHECK.                           *
000800*                                                    *
000900*****************************************************
001000*  MAX EMPLOYEES PER RUN AND MAX PRIOR TRIPS HELD
001100*  PER EMPLOYEE ARE SHOP CONSTANTS - RAISE THE
001200*  2000 / 50 OCCURS BELOW IF A SITE EVER EXCEEDS IT.
001300*
001400* 07/01/26 VBC - CREATED.
001500* 23/01/26 VBC - HISTORY TABLE CUT FROM 80 TO 50
001600*                ROWS PER EMPLOYEE, 80 WAS BLOWING
001700*                THE WORKING SET ON THE SMALL
001800*                RUNNER BOXES.
001900*
002000 01  SR-EMP-WORK-COUNT          PIC 9(04)   COMP.
002100*
002200 01  SR-EMP-WORK-TABLE.
002300     03  SR-EMP-WORK-ENTRY     OCCURS 2000 TIMES
002400                                INDEXED BY EMP-IX
002500                                ASCENDING KEY WT-EMP-ID.
002600         05  WT-EMP-ID         PIC X(08).
002700         05  WT-EMP-EMAIL      PIC X(40).
002800         05  WT-EMP-HOME-CTRY  PIC X(20).
002900         05  WT-EMP-ENTITY     PIC X(30).
003000         05  WT-DAYS-ALLOWED   PIC 9(03).
003100         05  WT-SALES-FLAG     PIC X(01).
003200         05  WT-DAYS-USED      PIC 9(03)   COMP.
003300         05  WT-DAYS-PENDING   PIC 9(03)   COMP.
003400         05  WT-REQ-COUNT      PIC 9(03)   COMP.
003500         05  WT-SEEN-FLAG      PIC X(01).
003600         05  WT-HIST-COUNT     PIC 9(03)   COMP.
003700         05  WT-HIST-GRP       OCCURS 50 TIMES
003800                                INDEXED BY HIST-IX.
003900             07  WT-HIST-START     PIC 9(08).
004000             07  WT-HIST-START-GRP REDEFINES WT-HIST-START.
004100                 09  WT-HS-CCYY    PIC 9(04).
004200                 09  WT-HS-MM      PIC 9(02).
004300                 09  WT-HS-DD      PIC 9(02).
004400             07  WT-HIST-END       PIC 9(08).
004500             07  WT-HIST-WORKDAYS  PIC 9(03).
004600             07  WT-HIST-STATUS    PIC X(10).
004700         05  FILLER            PIC X(06).
004800*
