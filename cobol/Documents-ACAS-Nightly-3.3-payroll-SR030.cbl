000100*****************************************************
000200*                                                    *
000300*   SR030  -  WIZARD ADJUDICATION CASCADE            *
000400*                                                    *
000500*   THE AUTHORITATIVE ANNUAL-USAGE-AWARE DECISION    *
000600*   FLOW.  FIRST MATCHING STEP IN THE FIVE-STEP      *
000700*   CASCADE WINS.  THIS PROGRAM'S OUTPUT IS WHAT      *
000800*   SR010 WRITES TO THE DECISION FILE - SR020 RUNS   *
000900*   ALONGSIDE IT ONLY AS A CROSS-CHECK.              *
001000*                                                    *
001100*****************************************************
001200* 19/06/89 VBC - CREATED.  FIVE-STEP CASCADE REPLACES
001300*                THE OLD FLAT DECISION TABLE, WHICH
001400*                COULD NOT EXPRESS "BLOCK WINS EVEN IF
001500*                AN EXCEPTION IS ON FILE".
001600* 02/04/90 RJH - STEP 4 (ANNUAL USAGE) ADDED SO A
001700*                REQUEST THAT OTHERWISE CLEARS CAN
001800*                STILL BE STOPPED ONCE THE EMPLOYEE'S
001900*                YEARLY ALLOWANCE IS USED UP.
002000* 25/10/92 TDK - STEP ORDER CONFIRMED WITH GMO IN
002100*                WRITING AFTER A DISPUTE OVER WHICH
002200*                REASON SHOULD PRINT WHEN TWO STEPS
002300*                BOTH MATCH - FIRST MATCH WINS, NO
002400*                EXCEPTIONS.
002500* 14/01/95 TDK - EXCEPTION-FLAG STEP REWORDED SO THE
002600*                DECISION LETTER QUOTES THE
002700*                EXCEPTION-RSN TEXT VERBATIM RATHER
002800*                THAN A GENERIC "EXCEPTION GRANTED"
002900*                LINE.
003000* 08/09/98 PDN - Y2K REVIEW: ALL DATE FIELDS IN THIS
003100*                PROGRAM ARE 8-DIGIT CCYYMMDD ALREADY -
003200*                NO REMEDIATION REQUIRED.  SIGNED OFF
003300*                BY THE MILLENNIUM TASK FORCE.
003400* 17/03/03 PDN - ANNUAL USAGE STEP NOW TAKES THE
003500*                EMPLOYEE'S DAYS-ALLOWED FROM THE
003600*                MASTER RECORD INSTEAD OF A PROGRAM
003700*                CONSTANT - DIFFERENT ENTITIES STARTED
003800*                NEGOTIATING DIFFERENT ALLOWANCES.
003900* 21/11/09 SAW - SANCTIONED/NO-ENTITY LOOKUP SWITCHED
004000*                TO CALL SR041 INSTEAD OF ITS OWN COPY
004100*                OF THE BLOCK TABLE - ONE LESS PLACE
004200*                FOR THE TABLE TO GO STALE.
004300* 06/06/15 KLM - CONSECUTIVE-DAYS STEP NOW DEFERS TO
004400*                SR010'S OVERLAP DETECTOR RESULT
004500*                RATHER THAN RECOMPUTING IT HERE.
004600*
004700* 11/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
004800*                REWRITE - CASCADE ORDER AND STEP
004900*                LOGIC BELOW CARRY FORWARD FROM THE
005000*                ABOVE HISTORY.
005100* 29/01/26 VBC - EXCEPTION-FLAG ALONE NO LONGER AUTO-
005200*                ESCALATES WHEN THE REQUEST IS ALSO
005300*                OVER A HARD BLOCK (RTW/ROLE/SANCTION) -
005400*                THOSE STILL WIN FIRST, AS THE POLICY
005500*                APPENDIX INTENDED.
005600*
005700 IDENTIFICATION          DIVISION.
005800 PROGRAM-ID.              SR030.
005900 AUTHOR.                  V B CONLEY.
006000 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
006100 DATE-WRITTEN.            19/06/89.
006200 DATE-COMPILED.
006300 SECURITY.                COMPANY CONFIDENTIAL - SIRW
006400                          SUITE, GLOBAL MOBILITY USE ONLY.
006500*
006600 ENVIRONMENT              DIVISION.
006700 CONFIGURATION            SECTION.
006800 SOURCE-COMPUTER.         SIRW-HOST.
006900 OBJECT-COMPUTER.         SIRW-HOST.
007000 SPECIAL-NAMES.
007100     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
007200*
007300 DATA                     DIVISION.
007400 WORKING-STORAGE          SECTION.
007500*
007600 77  WS-PROG-NAME              PIC X(15) VALUE "SR030 (1.0.00)".
007700*
007800 01  WS-MAX-ANNUAL-DAYS        PIC 9(03)   COMP VALUE 20.
007900 01  WS-MAX-CONSECUTIVE-DAYS   PIC 9(03)   COMP VALUE 14.
008000*
008100*  STAGING AREA FOR THE SR041 CALL IN STEP 1 - THE
008200*  DESTINATION COUNTRY ARRIVES FROM LK-REQUEST-REC ALREADY
008300*  SIZED AT 20, SO WS-LOOKUP-NAME-20 EXISTS PURELY TO KEEP
008400*  THE MOVE A LIKE-FOR-LIKE WIDTH RATHER THAN RELYING ON
008500*  COBOL'S AUTOMATIC SPACE-PAD OF A SHORTER SOURCE FIELD.
008600 01  WS-LOOKUP-NAME-AREA.
008700     03  WS-LOOKUP-NAME        PIC X(30).
008800 01  WS-LOOKUP-NAME-GRP REDEFINES WS-LOOKUP-NAME-AREA.
008900     03  WS-LOOKUP-NAME-20     PIC X(20).
009000     03  FILLER                PIC X(10).
009100*
009200 01  WS-LOOKUP-RESULT.
009300     03  WS-LU-BLOCKED-FLAG    PIC X(01).
009400     03  WS-LU-BLOCK-REASON    PIC X(01).
009500     03  WS-LU-BLOCK-REGION    PIC X(14).
009600     03  WS-LU-COUNTRY-CODE    PIC X(02).
009700     03  FILLER                PIC X(04).
009800*
009900*  WS-FLAG-LIST-LEAD IS NOT READ ANYWHERE IN THIS PROGRAM -
010000*  IT WAS CARRIED OVER FROM SR010'S WSSRWRK-STYLE
010100*  20/20 REDEFINES HABIT WHEN THIS GROUP WAS FIRST BUILT,
010200*  BUT STEP 4 NEVER NEEDED TO INSPECT ONLY THE FIRST FLAG.
010300 01  WS-FLAG-LIST-AREA.
010400     03  WS-FLAG-LIST          PIC X(40).
010500 01  WS-FLAG-LIST-GRP REDEFINES WS-FLAG-LIST-AREA.
010600     03  WS-FLAG-LIST-LEAD     PIC X(20).
010700     03  FILLER                PIC X(20).
010800*
010900*  WS-PROJECTED-USAGE IS DAYS-USED-YTD PLUS THIS REQUEST'S
011000*  OWN WORKDAYS - COMPUTED ONCE IN STEP 4 AND TESTED
011100*  AGAINST THE ANNUAL CEILING BEFORE THE REQUEST IS EVER
011200*  COUNTED AS USED (THAT BOOKKEEPING HAPPENS BACK IN SR010,
011300*  NOT HERE).  WS-REMAIN-CALC IS SIGNED SO THE "MORE USED
011400*    THAN ALLOWED" CASE DOES NOT WRAP TO A HUGE UNSIGNED
011500*    NUMBER BEFORE THE ZERO-FLOOR CHECK CATCHES IT.
011600 01  WS-PROJECTED-USAGE        PIC 9(05)   COMP.
011700 01  WS-REMAIN-CALC            PIC S9(05)  COMP.
011800 01  WS-ANY-FLAG-SET           PIC X(01).
011900 01  WS-FLAG-TEXT-IN           PIC X(24).
012000*
012100 LINKAGE                  SECTION.
012200*
012300 01  LK-EMPLOYEE-REC.
012400     03  LK-EMP-HOME-COUNTRY    PIC X(20).
012500     03  LK-EMP-DAYS-ALLOWED    PIC 9(03).
012600     03  FILLER                 PIC X(03).
012700*
012800 01  LK-REQUEST-REC.
012900     03  LK-REQ-DEST-COUNTRY    PIC X(20).
013000     03  LK-REQ-WORKDAYS        PIC 9(03).
013100     03  LK-REQ-RTW-FLAG        PIC X(01).
013200     03  LK-REQ-ROLE-OK-FLAG    PIC X(01).
013300     03  LK-REQ-EXCEPTION-FLAG  PIC X(01).
013400     03  LK-REQ-MGR-NAME        PIC X(30).
013500     03  LK-REQ-MGR-EMAIL       PIC X(40).
013600     03  FILLER                 PIC X(03).
013700*
013800 01  LK-DAYS-USED-YTD           PIC 9(03).
013900*
014000 01  LK-WIZARD-RESULT.
014100     03  LK-WIZ-STATUS          PIC X(10).
014200     03  LK-WIZ-FLAGS           PIC X(40).
014300     03  LK-WIZ-REASON          PIC X(120).
014400     03  LK-WIZ-DAYS-REMAIN     PIC 9(03).
014500 01  LK-WIZARD-RESULT-GRP REDEFINES LK-WIZARD-RESULT.
014600     03  FILLER                 PIC X(50).
014700     03  LK-WIZ-REASON-HALF-1   PIC X(60).
014800     03  LK-WIZ-REASON-HALF-2   PIC X(60).
014900     03  FILLER                 PIC X(03).
015000*
015100 PROCEDURE                DIVISION USING LK-EMPLOYEE-REC
015200                                          LK-REQUEST-REC
015300                                          LK-DAYS-USED-YTD
015400                                          LK-WIZARD-RESULT.
015500*
015600*    FIVE STEPS, STRICT ORDER, FIRST ONE TO SET
015700*    LK-WIZ-STATUS WINS - SEE THE 25/10/92 CHANGE-LOG
015800*    ENTRY.  EACH STEP PARAGRAPH LEAVES LK-WIZ-STATUS
015900*    UNTOUCHED (STILL SPACES) IF IT DOES NOT APPLY, WHICH
016000*    IS WHAT THE NOT = SPACES TEST AFTER EACH PERFORM IS
016100*    CHECKING FOR.  STEP 5 HAS NO SUCH TEST BECAUSE IT IS
016200*    THE UNCONDITIONAL FALL-THROUGH - IF NOTHING ABOVE
016300*    FIRED, THE REQUEST IS APPROVED.
016400 AA000-MAIN-CONTROL SECTION.
016500 AA000-START.
016600     MOVE SPACES               TO LK-WIZARD-RESULT.
016700     PERFORM BB010-STEP-1-BLOCKED-COUNTRY THRU BB010-EXIT.
016800     IF LK-WIZ-STATUS NOT = SPACES
016900         GO TO AA000-EXIT
017000     END-IF.
017100     PERFORM BB020-STEP-2-RIGHT-TO-WORK THRU BB020-EXIT.
017200     IF LK-WIZ-STATUS NOT = SPACES
017300         GO TO AA000-EXIT
017400     END-IF.
017500     PERFORM BB030-STEP-3-ROLE-ELIGIBLE THRU BB030-EXIT.
017600     IF LK-WIZ-STATUS NOT = SPACES
017700         GO TO AA000-EXIT
017800     END-IF.
017900     PERFORM BB040-STEP-4-LIMITS-AND-EXCEPTION THRU BB040-EXIT.
018000     IF LK-WIZ-STATUS NOT = SPACES
018100         GO TO AA000-EXIT
018200     END-IF.
018300     PERFORM BB050-STEP-5-APPROVE THRU BB050-EXIT.
018400 AA000-EXIT.
018500     GOBACK.
018600*
018700*    STEP 1 OF 5 - SANCTIONED / NO-LEGAL-ENTITY COUNTRY.
018800*    DELEGATES TO SR041 RATHER THAN CARRYING ITS OWN COPY
018900*    OF THE BLOCK TABLE - SEE THE 21/11/09 CHANGE-LOG ENTRY.
019000 BB010-STEP-1-BLOCKED-COUNTRY.
019100     MOVE SPACES               TO WS-LOOKUP-NAME-AREA.
019200     MOVE LK-REQ-DEST-COUNTRY  TO WS-LOOKUP-NAME.
019300     CALL "SR041" USING "B" WS-LOOKUP-NAME WS-LOOKUP-RESULT.
019400     IF WS-LU-BLOCKED-FLAG = "Y"
019500         MOVE "REJECTED"       TO LK-WIZ-STATUS
019600         MOVE "SANCTIONED_COUNTRY" TO LK-WIZ-FLAGS
019700         STRING "SIRW to " DELIMITED BY SIZE
019800                LK-REQ-DEST-COUNTRY DELIMITED BY SPACE
019900                " is not permitted - " DELIMITED BY SIZE
020000                WS-LU-BLOCK-REGION DELIMITED BY SIZE
020100                INTO LK-WIZ-REASON
020200         PERFORM CC000-DAYS-REMAIN-REJECTED THRU CC000-EXIT
020300     END-IF.
020400 BB010-EXIT.
020500     EXIT.
020600*
020700*    STEP 2 OF 5 - RIGHT TO WORK.  A FLAG, NOT A LOOKUP -
020800*    RTW STATUS IS CONFIRMED UPSTREAM OF SIRW BY THE GMO
020900*    IMMIGRATION TEAM BEFORE THE REQUEST EVER REACHES THIS
021000*    PROGRAM, SO THERE IS NOTHING FOR THIS STEP TO CALL OUT
021100*    TO - IT ONLY TRUSTS WHAT THE REQUEST RECORD CARRIES.
021200 BB020-STEP-2-RIGHT-TO-WORK.
021300     IF LK-REQ-RTW-FLAG NOT = "Y"
021400         MOVE "REJECTED"       TO LK-WIZ-STATUS
021500         MOVE "NO_RIGHT_TO_WORK" TO LK-WIZ-FLAGS
021600         MOVE "EMPLOYEE DOES NOT HAVE CONFIRMED RIGHT TO WORK"
021700             TO LK-WIZ-REASON
021800         PERFORM CC000-DAYS-REMAIN-REJECTED THRU CC000-EXIT
021900     END-IF.
022000 BB020-EXIT.
022100     EXIT.
022200*
022300*    STEP 3 OF 5 - ROLE ELIGIBILITY.  LK-REQ-ROLE-OK-FLAG
022400*    IS SET ON THE WEB FORM BASED ON JOB FAMILY - CERTAIN
022500*    SALES AND CLIENT-FACING ROLES ARE EXCLUDED FROM SHORT-
022600*    TERM REMOTE WORK ABROAD FOR PERMANENT-ESTABLISHMENT
022700*    TAX REASONS THAT SIT OUTSIDE THIS SUITE'S CONCERN.
022800 BB030-STEP-3-ROLE-ELIGIBLE.
022900     IF LK-REQ-ROLE-OK-FLAG NOT = "Y"
023000         MOVE "REJECTED"       TO LK-WIZ-STATUS
023100         MOVE "ROLE_INELIGIBLE" TO LK-WIZ-FLAGS
023200         MOVE "EMPLOYEE ROLE IS IN AN INELIGIBLE CATEGORY"
023300             TO LK-WIZ-REASON
023400         PERFORM CC000-DAYS-REMAIN-REJECTED THRU CC000-EXIT
023500     END-IF.
023600 BB030-EXIT.
023700     EXIT.
023800*
023900 BB040-STEP-4-LIMITS-AND-EXCEPTION.
024000*    29/01/26 VBC - THREE INDEPENDENT TRIGGERS, ANY OR
024100*                   ALL OF WHICH MAY FIRE TOGETHER - THE
024200*                   FLAG LIST AND REASON TEXT CARRY EVERY
024300*                   ONE THAT APPLIES, NOT JUST THE FIRST.
024400     MOVE SPACES               TO WS-FLAG-LIST-AREA.
024500     MOVE "N"                  TO WS-ANY-FLAG-SET.
024600     COMPUTE WS-PROJECTED-USAGE =
024700             LK-DAYS-USED-YTD + LK-REQ-WORKDAYS.
024800     IF LK-REQ-EXCEPTION-FLAG = "Y"
024900         MOVE "EXCEPTION"       TO WS-FLAG-TEXT-IN
025000         PERFORM DD000-APPEND-FLAG THRU DD000-EXIT
025100     END-IF.
025200     IF WS-PROJECTED-USAGE > WS-MAX-ANNUAL-DAYS
025300         MOVE "EXCEEDS_ANNUAL_LIMIT" TO WS-FLAG-TEXT-IN
025400         PERFORM DD000-APPEND-FLAG THRU DD000-EXIT
025500     END-IF.
025600     IF LK-REQ-WORKDAYS > WS-MAX-CONSECUTIVE-DAYS
025700         MOVE "EXCEEDS_CONSECUTIVE_LIMIT" TO WS-FLAG-TEXT-IN
025800         PERFORM DD000-APPEND-FLAG THRU DD000-EXIT
025900     END-IF.
026000     IF WS-ANY-FLAG-SET = "Y"
026100         MOVE "ESCALATED"      TO LK-WIZ-STATUS
026200         MOVE WS-FLAG-LIST      TO LK-WIZ-FLAGS
026300         STRING "MANUAL REVIEW REQUIRED - DAYS USED "
026400                 DELIMITED BY SIZE
026500                 LK-DAYS-USED-YTD DELIMITED BY SIZE
026600                 ", REQUEST DURATION " DELIMITED BY SIZE
026700                 LK-REQ-WORKDAYS DELIMITED BY SIZE
026800                 ", MANAGER " DELIMITED BY SIZE
026900                 LK-REQ-MGR-NAME DELIMITED BY SPACE
027000                 " (" DELIMITED BY SIZE
027100                 LK-REQ-MGR-EMAIL DELIMITED BY SPACE
027200                 ")" DELIMITED BY SIZE
027300                 INTO LK-WIZ-REASON
027400         END-STRING
027500         COMPUTE WS-REMAIN-CALC =
027600                 WS-MAX-ANNUAL-DAYS - LK-DAYS-USED-YTD
027700         IF WS-REMAIN-CALC < 0
027800             MOVE 0             TO LK-WIZ-DAYS-REMAIN
027900         ELSE
028000             MOVE WS-REMAIN-CALC TO LK-WIZ-DAYS-REMAIN
028100         END-IF
028200     END-IF.
028300 BB040-EXIT.
028400     EXIT.
028500*
028600*    STEP 5 OF 5 - NOTHING ABOVE FIRED, SO THE REQUEST IS
028700*    APPROVED OUTRIGHT.  DAYS-REMAIN IS PROJECTED FORWARD
028800*    AS IF THIS REQUEST'S WORKDAYS HAD ALREADY BEEN USED -
028900*    CONTRAST WITH CC000 BELOW, WHICH REPORTS THE BALANCE
029000*    AS OF TODAY FOR A REQUEST THAT DID NOT GO THROUGH.
029100 BB050-STEP-5-APPROVE.
029200     MOVE "APPROVED"           TO LK-WIZ-STATUS.
029300     MOVE SPACES               TO LK-WIZ-FLAGS.
029400     STRING "APPROVED FOR " DELIMITED BY SIZE
029500             LK-REQ-DEST-COUNTRY DELIMITED BY SPACE
029600             " - " DELIMITED BY SIZE
029700             LK-REQ-WORKDAYS DELIMITED BY SIZE
029800             " WORKDAY(S)" DELIMITED BY SIZE
029900             INTO LK-WIZ-REASON.
030000     COMPUTE WS-REMAIN-CALC = WS-MAX-ANNUAL-DAYS -
030100             LK-DAYS-USED-YTD - LK-REQ-WORKDAYS.
030200     IF WS-REMAIN-CALC < 0
030300         MOVE 0                 TO LK-WIZ-DAYS-REMAIN
030400     ELSE
030500         MOVE WS-REMAIN-CALC     TO LK-WIZ-DAYS-REMAIN
030600     END-IF.
030700 BB050-EXIT.
030800     EXIT.
030900*
031000*    CALLED BY STEPS 1-3 ONLY - A REJECTED OR ESCALATED
031100*    REQUEST STILL REPORTS A MEANINGFUL DAYS-REMAIN FIGURE
031200*    ON THE DECISION LETTER SO THE EMPLOYEE KNOWS THEIR
031300*    STANDING BALANCE EVEN THOUGH THIS PARTICULAR REQUEST
031400*    DID NOT GO THROUGH.
031500 CC000-DAYS-REMAIN-REJECTED.
031600     COMPUTE WS-REMAIN-CALC = WS-MAX-ANNUAL-DAYS -
031700             LK-DAYS-USED-YTD.
031800     IF WS-REMAIN-CALC < 0
031900         MOVE 0                 TO LK-WIZ-DAYS-REMAIN
032000     ELSE
032100         MOVE WS-REMAIN-CALC     TO LK-WIZ-DAYS-REMAIN
032200     END-IF.
032300 CC000-EXIT.
032400     EXIT.
032500*
032600*    SHARED COMMA-JOIN HELPER - THE FIRST FLAG APPENDED
032700*    JUST OVERWRITES THE SPACES-INITIALISED LIST, EVERY
032800*    FLAG AFTER THAT IS PREFIXED WITH A COMMA.  THIS IS
032900*    SAFE WITH DELIMITED BY SPACE BECAUSE A FLAG CODE LIKE
033000*    "EXCEEDS_ANNUAL_LIMIT" NEVER CONTAINS AN EMBEDDED
033100*    SPACE, UNLIKE THE FREE-TEXT REASON FIELDS IN SR020.
033200 DD000-APPEND-FLAG.
033300     IF WS-ANY-FLAG-SET = "Y"
033400         STRING WS-FLAG-LIST DELIMITED BY SPACE
033500                 ","          DELIMITED BY SIZE
033600                 WS-FLAG-TEXT-IN DELIMITED BY SPACE
033700                 INTO WS-FLAG-LIST
033800     ELSE
033900         MOVE WS-FLAG-TEXT-IN  TO WS-FLAG-LIST
034000         MOVE "Y"              TO WS-ANY-FLAG-SET
034100     END-IF.
034200 DD000-EXIT.
034300     EXIT.
