000100*****************************************************
000200*                                                    *
000300*   SR020  -  COMPLIANCE RULE ENGINE                 *
000400*                                                    *
000500*   RUNS THE SIX GENERIC POLICY CHECKS AGAINST ONE   *
000600*   REQUEST AND RETURNS AN OUTCOME, A SET OF PER-    *
000700*   RULE RESULTS, AND A FORMATTED REASON.  CALLED    *
000800*   FROM SR010 AS A CROSS-CHECK ALONGSIDE THE WIZARD *
000900*   CASCADE (SR030) - SEE SR010 CC040 FOR HOW THE    *
001000*   TWO VERDICTS ARE RECONCILED.                     *
001100*                                                    *
001200*****************************************************
001300* RULE ORDER IS FIXED BY POLICY AND MUST NOT BE
001400* RE-SEQUENCED WITHOUT GMO SIGN-OFF - REASON TEXT ON
001500* THE DECISION LETTER IS ORDERED THE SAME WAY.
001600*
001700* 14/03/86 VBC - CREATED. INITIAL SIX-RULE CASCADE FOR
001800*                THE SHORT-TERM INTERNATIONAL WORK
001900*                REQUEST (SIRW) PILOT.
002000* 02/09/87 RJH - RULE 5 (CONSECUTIVE DAYS) ADDED AFTER
002100*                EUROPE DESK RAISED A BACK-TO-BACK TRIP
002200*                CONCERN - REQUEST #SIRW-0042.
002300* 11/01/89 RJH - RULE 6 (SAME COUNTRY) ADDED AS AN INFO
002400*                NOTE ONLY, NOT A BLOCK - GMO WANTS IT
002500*                ON THE LETTER BUT NOT STOPPING THE RUN.
002600* 23/07/91 TDK - BLOCKED COUNTRY LOOKUP SWITCHED TO CALL
002700*                SR041 INSTEAD OF AN INLINE TABLE - THE
002800*                TABLE HAD DRIFTED OUT OF STEP WITH
002900*                PAYROLL'S OWN COPY TWICE THIS YEAR.
003000* 19/02/93 TDK - ROLE ELIGIBILITY REASON TEXT REWORDED
003100*                AFTER HR COMPLAINED THE OLD WORDING
003200*                READ AS AN ACCUSATION.
003300* 08/11/95 PDN - SAME COUNTRY CHECK NOW ALSO COMPARES
003400*                RESOLVED COUNTRY CODES, NOT JUST THE
003500*                RAW TEXT - CATCHES "UK" VS "UNITED
003600*                KINGDOM" MISMATCHES.
003700* 17/06/98 PDN - Y2K REVIEW: ALL DATE FIELDS IN THIS
003800*                PROGRAM ARE 8-DIGIT CCYYMMDD ALREADY -
003900*                NO REMEDIATION REQUIRED.  SIGNED OFF BY
004000*                THE MILLENNIUM TASK FORCE.
004100* 04/04/01 SAW - DURATION LIMIT RAISED FROM 15 TO 20
004200*                WORKDAYS PER REVISED GLOBAL MOBILITY
004300*                POLICY V4.
004400* 30/10/06 SAW - RULE TABLE REBUILT AS AN INDEXED OCCURS
004500*                IN PLACE OF SIX SEPARATE 77-LEVEL FLAGS -
004600*                EASIER TO ADD A RULE WITHOUT TOUCHING
004700*                EVERY PARAGRAPH.
004800* 12/05/11 KLM - REASON JOIN NOW CARRIES A 636-BYTE FLAT
004900*                REDEFINES FOR THE GMO HELPDESK AUDIT-
005000*                TRACE DUMP.
005100* 10/01/26 VBC - RESTRUCTURED FOR THE CURRENT SIRW
005200*                REWRITE - CROSS-CHECK CALL FROM SR010
005300*                CONFIRMED, REASON WORDING ALIGNED WITH
005400*                THE NEW DECISION LETTER LAYOUT.
005500* 26/01/26 VBC - A RULE WHOSE OWN LOOKUP ERRORS (BAD DATA
005600*                REACHING THIS FAR, E.G. A BLOCKED-
005700*                COUNTRY LOOKUP THAT DOES NOT COME BACK
005800*                Y OR N) NOW DOWNGRADES THAT RULE TO A
005900*                WARN INSTEAD OF STOPPING THE RUN - GMO
006000*                WOULD RATHER REVIEW IT BY HAND.  REASON
006100*                TEXT ON AN ESCALATED DECISION IS NOW
006200*                PREFIXED "MANUAL REVIEW REQUIRED.".
006300*
006400 IDENTIFICATION          DIVISION.
006500 PROGRAM-ID.              SR020.
006600 AUTHOR.                  V B CONLEY.
006700 INSTALLATION.            GLOBAL MOBILITY OFFICE - IT.
006800 DATE-WRITTEN.            14/03/86.
006900 DATE-COMPILED.
007000 SECURITY.                COMPANY CONFIDENTIAL - SIRW
007100                          SUITE, GLOBAL MOBILITY USE ONLY.
007200*
007300 ENVIRONMENT              DIVISION.
007400 CONFIGURATION            SECTION.
007500 SOURCE-COMPUTER.         SIRW-HOST.
007600 OBJECT-COMPUTER.         SIRW-HOST.
007700 SPECIAL-NAMES.
007800     CLASS SR-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
007900     UPSI-0 ON SR-TEST-MODE-ON OFF SR-TEST-MODE-OFF.
008000*
008100 DATA                     DIVISION.
008200 WORKING-STORAGE          SECTION.
008300*
008400 77  WS-PROG-NAME              PIC X(15) VALUE "SR020 (1.0.00)".
008500*
008600*  ONE ENTRY PER RULE - SEVERITY B=BLOCK W=WARN I=INFO.
008700*  12/05/11 KLM - WS-RULE-ERROR-FLAG ADDED SEPARATELY FROM
008800*  WS-RULE-SEVERITY SO A RULE WHOSE OWN LOOKUP ERRORS CAN
008900*  BE DOWNGRADED TO A WARN WITHOUT DISTURBING ITS NORMAL
009000*  TABLE-ASSIGNED SEVERITY.
009100*
009200 01  WS-RULE-TABLE.
009300     03  WS-RULE-ENTRY         OCCURS 6 TIMES
009400                                INDEXED BY RULE-IX.
009500         05  WS-RULE-NAME      PIC X(24).
009600         05  WS-RULE-SEVERITY  PIC X(01).
009700         05  WS-RULE-PASS-FLAG PIC X(01).
009800             88  WS-RULE-PASSED        VALUE "Y".
009900             88  WS-RULE-FAILED        VALUE "N".
010000         05  WS-RULE-ERROR-FLAG PIC X(01).
010100             88  WS-RULE-HAD-ERROR     VALUE "Y".
010200         05  WS-RULE-REASON    PIC X(80).
010300 01  WS-RULE-TABLE-FLAT REDEFINES WS-RULE-TABLE.
010400*        FLAT 642-BYTE VIEW KEPT FOR THE AUDIT-TRACE
010500*        DUMP THE GMO HELPDESK ASKS FOR WHEN A DECISION
010600*        IS DISPUTED (SEE SR010 ZZ090).
010700     03  FILLER                PIC X(642).
010800 01  WS-RULE-TABLE-REC-COUNT   PIC 9(01)   COMP VALUE 6.
010900*
011000 01  WS-LOOKUP-RESULT.
011100     03  WS-LU-BLOCKED-FLAG    PIC X(01).
011200     03  WS-LU-BLOCK-REASON    PIC X(01).
011300     03  WS-LU-BLOCK-REGION    PIC X(14).
011400     03  WS-LU-COUNTRY-CODE    PIC X(02).
011500     03  FILLER                PIC X(04).
011600*
011700 01  WS-HOME-CODE-RESULT.
011800     03  WS-HC-BLOCKED-FLAG    PIC X(01).
011900     03  WS-HC-BLOCK-REASON    PIC X(01).
012000     03  WS-HC-BLOCK-REGION    PIC X(14).
012100     03  WS-HC-COUNTRY-CODE    PIC X(02).
012200     03  FILLER                PIC X(04).
012300*
012400*  LOOKUP CALLS TO SR041 TAKE A 30-CHAR NAME AREA -
012500*  REQ-DEST-COUNTRY AND EMP-HOME-COUNTRY ARE ONLY
012600*  20 CHARS ON THE FILE, SO THEY ARE RE-HOMED HERE
012700*  BEFORE THE CALL RATHER THAN PASSED DIRECTLY.
012800 01  WS-LOOKUP-NAME-AREA.
012900     03  WS-LOOKUP-NAME        PIC X(30).
013000 01  WS-LOOKUP-NAME-GRP REDEFINES WS-LOOKUP-NAME-AREA.
013100     03  WS-LOOKUP-NAME-20     PIC X(20).
013200     03  FILLER                PIC X(10).
013300*
013400 01  WS-CONTROL-FIELDS.
013500     03  WS-BLOCK-COUNT        PIC 9(01)   COMP.
013600     03  WS-WARN-COUNT         PIC 9(01)   COMP.
013700     03  WS-REASON-SUB         PIC 9(03)   COMP.
013800     03  FILLER                PIC X(05).
013900*
014000*  26/01/26 VBC - SCRATCH COPY OF THE JOINED REASON TEXT
014100*  SO THE "MANUAL REVIEW REQUIRED." PREFIX CAN BE SPLICED
014200*  IN FRONT OF IT ON AN ESCALATED DECISION.
014300 01  WS-REASON-SCRATCH         PIC X(400).
014400*
014500*  28/01/26 VBC - TRIMMED LENGTHS OF THE RULE NAME AND
014600*  REASON BEFORE THEY GO INTO A BULLET LINE.  A PLAIN
014700*  STRING ... DELIMITED BY SPACE STOPS AT THE FIRST
014800*  BLANK INSIDE THE TEXT, WHICH CUT MULTI-WORD RULE
014900*  NAMES AND REASONS OFF AT THE FIRST WORD - TRIM ON
015000*  TRAILING SPACES ONLY, THEN STRING BY SIZE INSTEAD.
015100 01  WS-TRIM-FIELDS.
015200     03  WS-NAME-LEN           PIC 9(02)   COMP.
015300     03  WS-REASON-LEN         PIC 9(03)   COMP.
015400     03  FILLER                PIC X(03).
015500*
015600 LINKAGE                  SECTION.
015700*
015800 01  LK-EMPLOYEE-REC.
015900     03  LK-EMP-ID              PIC X(08).
016000     03  LK-EMP-EMAIL           PIC X(40).
016100     03  LK-EMP-HOME-COUNTRY    PIC X(20).
016200     03  LK-EMP-ENTITY          PIC X(30).
016300     03  LK-EMP-DAYS-ALLOWED    PIC 9(03).
016400     03  LK-EMP-SALES-FLAG      PIC X(01).
016500*
016600 01  LK-REQUEST-REC.
016700     03  LK-REQ-DEST-COUNTRY    PIC X(20).
016800     03  LK-REQ-WORKDAYS        PIC 9(03).
016900     03  LK-REQ-RTW-FLAG        PIC X(01).
017000     03  LK-REQ-ROLE-OK-FLAG    PIC X(01).
017100     03  FILLER                 PIC X(04).
017200*
017300 01  LK-ENGINE-RESULT.
017400     03  LK-ENG-STATUS          PIC X(10).
017500     03  LK-ENG-REASON          PIC X(400).
017600*    12/05/11 KLM - FOUR 100-BYTE LINES GIVE THE GMO
017700*    HELPDESK SCREEN A FIXED-WIDTH VIEW OF THE REASON TEXT
017800*    TO PAGE THROUGH WITHOUT HAVING TO WRAP A 400-BYTE
017900*    FIELD ITSELF - NOT USED BY THIS PROGRAM, ONLY BY THE
018000*    CALLING SIDE.
018100 01  LK-ENGINE-RESULT-GRP REDEFINES LK-ENGINE-RESULT.
018200     03  FILLER                 PIC X(10).
018300     03  LK-ENG-REASON-LINE     OCCURS 4 TIMES
018400                                 PIC X(100).
018500*
018600 PROCEDURE                DIVISION USING LK-EMPLOYEE-REC
018700                                          LK-REQUEST-REC
018800                                          LK-ENGINE-RESULT.
018900*
019000 AA000-MAIN-CONTROL SECTION.
019100 AA000-START.
019200*    THE SIX RULES RUN IN THIS FIXED ORDER EVERY TIME - SEE
019300*    THE CHANGE LOG BANNER ABOVE FOR WHY IT CANNOT BE
019400*    RE-SEQUENCED WITHOUT GMO SIGN-OFF.  EACH CCnnn
019500*    PARAGRAPH ONLY EVER TOUCHES ITS OWN SLOT IN THE RULE
019600*    TABLE, SO THEY CAN BE PERFORMED STRAIGHT THROUGH WITH
019700*    NO SHARED STATE BETWEEN THEM UNTIL DD000 READS THE
019800*    WHOLE TABLE BACK TO DERIVE THE OVERALL OUTCOME.
019900     PERFORM BB000-INIT-RULE-TABLE THRU BB000-EXIT.
020000     PERFORM CC010-RULE-1-BLOCKED-COUNTRY THRU CC010-EXIT.
020100     PERFORM CC020-RULE-2-RIGHT-TO-WORK THRU CC020-EXIT.
020200     PERFORM CC030-RULE-3-ROLE-ELIGIBLE THRU CC030-EXIT.
020300     PERFORM CC040-RULE-4-DURATION-LIMIT THRU CC040-EXIT.
020400     PERFORM CC050-RULE-5-CONSECUTIVE-LIMIT THRU CC050-EXIT.
020500     PERFORM CC060-RULE-6-SAME-COUNTRY THRU CC060-EXIT.
020600     PERFORM DD000-DERIVE-OUTCOME THRU DD000-EXIT.
020700 AA000-EXIT.
020800     GOBACK.
020900*
021000 BB000-INIT-RULE-TABLE.
021100*    30/10/06 SAW - NAMES AND SEVERITIES ARE RE-LOADED ON
021200*    EVERY CALL RATHER THAN CARRIED AS A STATIC TABLE WITH
021300*    A VALUE CLAUSE, SO A FUTURE SEVENTH RULE ONLY NEEDS A
021400*    NEW MOVE PAIR HERE AND AN OCCURS COUNT BUMP - NOTHING
021500*    ELSE IN THIS PARAGRAPH CHANGES SHAPE.
021600     MOVE "BLOCKED COUNTRY CHECK" TO WS-RULE-NAME(1).
021700     MOVE "B"                     TO WS-RULE-SEVERITY(1).
021800     MOVE "RIGHT TO WORK"         TO WS-RULE-NAME(2).
021900     MOVE "B"                     TO WS-RULE-SEVERITY(2).
022000     MOVE "ROLE ELIGIBILITY"      TO WS-RULE-NAME(3).
022100     MOVE "B"                     TO WS-RULE-SEVERITY(3).
022200     MOVE "DURATION LIMIT"        TO WS-RULE-NAME(4).
022300     MOVE "B"                     TO WS-RULE-SEVERITY(4).
022400     MOVE "CONSECUTIVE DAYS LIMIT" TO WS-RULE-NAME(5).
022500     MOVE "B"                     TO WS-RULE-SEVERITY(5).
022600     MOVE "SAME COUNTRY CHECK"    TO WS-RULE-NAME(6).
022700     MOVE "I"                     TO WS-RULE-SEVERITY(6).
022800     SET RULE-IX                  TO 1.
022900 BB010-CLEAR-LOOP.
023000*    EVERY RULE STARTS "Y" (PASSED) - EACH CCnnn PARAGRAPH
023100*    ONLY EVER FLIPS ITS OWN SLOT TO "N", SO A RULE THAT IS
023200*    SKIPPED OR SILENTLY PASSES (E.G. RULE 6 WHEN THE
023300*    COUNTRIES DIFFER) NEEDS NO EXPLICIT "PASSED" MOVE OF
023400*    ITS OWN.
023500     MOVE "Y"                     TO WS-RULE-PASS-FLAG(RULE-IX).
023600     MOVE "N"                     TO WS-RULE-ERROR-FLAG(RULE-IX).
023700     MOVE SPACES                  TO WS-RULE-REASON(RULE-IX).
023800     IF RULE-IX < 6
023900         SET RULE-IX UP BY 1
024000         GO TO BB010-CLEAR-LOOP
024100     END-IF.
024200 BB000-EXIT.
024300     EXIT.
024400*
024500 CC010-RULE-1-BLOCKED-COUNTRY.
024600     MOVE SPACES               TO WS-LOOKUP-NAME-AREA.
024700     MOVE LK-REQ-DEST-COUNTRY  TO WS-LOOKUP-NAME.
024800     CALL "SR041" USING "B" WS-LOOKUP-NAME WS-LOOKUP-RESULT.
024900*    26/01/26 VBC - SR041 IS SUPPOSED TO COME BACK WITH Y
025000*    OR N ONLY.  IF BAD DATA HAS GOT THIS FAR AND IT COMES
025100*    BACK WITH ANYTHING ELSE, DO NOT STOP THE RUN - FLAG
025200*    THE RULE AS ERRORED SO IT DOWNGRADES TO A WARN.
025300     IF WS-LU-BLOCKED-FLAG NOT = "Y" AND
025400             WS-LU-BLOCKED-FLAG NOT = "N"
025500         MOVE "N"                 TO WS-RULE-PASS-FLAG(1)
025600         MOVE "Y"                 TO WS-RULE-ERROR-FLAG(1)
025700         MOVE "BLOCKED COUNTRY LOOKUP DID NOT RETURN Y OR N"
025800             TO WS-RULE-REASON(1)
025900     ELSE
026000         IF WS-LU-BLOCKED-FLAG = "Y"
026100             MOVE "N"                 TO WS-RULE-PASS-FLAG(1)
026200             STRING "SIRW to " DELIMITED BY SIZE
026300                    LK-REQ-DEST-COUNTRY DELIMITED BY SPACE
026400                    " is not permitted - " DELIMITED BY SIZE
026500                    WS-LU-BLOCK-REGION DELIMITED BY SIZE
026600                    INTO WS-RULE-REASON(1)
026700         END-IF
026800     END-IF.
026900 CC010-EXIT.
027000     EXIT.
027100*
027200 CC020-RULE-2-RIGHT-TO-WORK.
027300*    THE RTW FLAG ITSELF IS SET EARLIER IN THE SIRW PIPELINE
027400*    BY WHATEVER IMMIGRATION CHECK THE DESTINATION COUNTRY
027500*    REQUIRES - THIS RULE DOES NOT KNOW OR CARE WHICH CHECK
027600*    RAN, IT ONLY LOOKS AT THE RESULT FLAG ON THE REQUEST.
027700     IF LK-REQ-RTW-FLAG NOT = "Y"
027800         MOVE "N"                 TO WS-RULE-PASS-FLAG(2)
027900         MOVE "EMPLOYEE DOES NOT HAVE CONFIRMED RIGHT TO WORK"
028000             TO WS-RULE-REASON(2)
028100     END-IF.
028200 CC020-EXIT.
028300     EXIT.
028400*
028500 CC030-RULE-3-ROLE-ELIGIBLE.
028600*    26/01/26 VBC - SALES / SIGNING-AUTHORITY FLAG IS
028700*                   THE ONLY ROLE FLAG THE EMPLOYEE
028800*                   MASTER CARRIES TODAY - THE OTHER
028900*                   INELIGIBLE CATEGORIES (FRONTLINE,
029000*                   ON-SITE, LEGAL, PROCUREMENT, SENIOR
029100*                   EXEC) RIDE ON REQ-ROLE-OK-FLAG UNTIL
029200*                   HR BUILDS A PROPER ROLE TABLE.
029300     IF LK-EMP-SALES-FLAG = "Y"
029400         MOVE "N"                 TO WS-RULE-PASS-FLAG(3)
029500         MOVE "EMPLOYEE HOLDS CONTRACT SIGNING AUTHORITY - PE RISK"
029600             TO WS-RULE-REASON(3)
029700     ELSE
029800         IF LK-REQ-ROLE-OK-FLAG NOT = "Y"
029900             MOVE "N"             TO WS-RULE-PASS-FLAG(3)
030000             MOVE "EMPLOYEE ROLE IS IN AN INELIGIBLE CATEGORY"
030100                 TO WS-RULE-REASON(3)
030200         END-IF
030300     END-IF.
030400 CC030-EXIT.
030500     EXIT.
030600*
030700 CC040-RULE-4-DURATION-LIMIT.
030800*    04/04/01 SAW - 20 WORKDAYS, NOT 20 CALENDAR DAYS - A
030900*    FOUR-WEEK TRIP WITH WEEKENDS OUT STILL COMES IN UNDER
031000*    THE LIMIT EVEN THOUGH THE ELAPSED CALENDAR SPAN IS
031100*    LONGER.  SR010 IS WHAT COMPUTES LK-REQ-WORKDAYS IN THE
031200*    FIRST PLACE - THIS RULE JUST COMPARES THE FIGURE IT IS
031300*    HANDED.
031400     IF LK-REQ-WORKDAYS > 20
031500         MOVE "N"                 TO WS-RULE-PASS-FLAG(4)
031600         MOVE "REQUEST EXCEEDS THE 20 WORKDAY SINGLE TRIP LIMIT"
031700             TO WS-RULE-REASON(4)
031800     END-IF.
031900 CC040-EXIT.
032000     EXIT.
032100*
032200 CC050-RULE-5-CONSECUTIVE-LIMIT.
032300*    02/09/87 RJH - ORIGINALLY RAISED OVER A BACK-TO-BACK
032400*    TRIP RATHER THAN ONE LONG TRIP (REQUEST #SIRW-0042) -
032500*    BUT THIS RULE HAS NO VISIBILITY OF A EMPLOYEE'S OTHER
032600*    REQUESTS, SO IT CAN ONLY EVER CATCH THE SINGLE-TRIP
032700*    CASE.  A TRUE BACK-TO-BACK CHECK WOULD NEED TO SCAN
032800*    THE HISTORY FILE THE WAY SR010 DB010 DOES FOR THE
032900*    SHIFT-WINDOW RULE.
033000     IF LK-REQ-WORKDAYS > 14
033100         MOVE "N"                 TO WS-RULE-PASS-FLAG(5)
033200         MOVE "REQUEST EXCEEDS THE 14 CONSECUTIVE WORKDAY LIMIT"
033300             TO WS-RULE-REASON(5)
033400     END-IF.
033500 CC050-EXIT.
033600     EXIT.
033700*
033800 CC060-RULE-6-SAME-COUNTRY.
033900*    ALWAYS PASSES - THIS IS AN INFO NOTE, NOT A CHECK.
034000     MOVE SPACES               TO WS-LOOKUP-NAME-AREA.
034100     MOVE LK-EMP-HOME-COUNTRY  TO WS-LOOKUP-NAME.
034200     CALL "SR041" USING "C" WS-LOOKUP-NAME WS-HOME-CODE-RESULT.
034300     MOVE SPACES               TO WS-LOOKUP-NAME-AREA.
034400     MOVE LK-REQ-DEST-COUNTRY  TO WS-LOOKUP-NAME.
034500     CALL "SR041" USING "C" WS-LOOKUP-NAME WS-LOOKUP-RESULT.
034600     IF LK-EMP-HOME-COUNTRY = LK-REQ-DEST-COUNTRY
034700         MOVE "HOME COUNTRY AND DESTINATION ARE THE SAME"
034800             TO WS-RULE-REASON(6)
034900     ELSE
035000         IF WS-HC-COUNTRY-CODE = WS-LU-COUNTRY-CODE
035100                 AND WS-HC-COUNTRY-CODE NOT = SPACES
035200             MOVE "HOME COUNTRY AND DESTINATION ARE THE SAME"
035300                 TO WS-RULE-REASON(6)
035400         END-IF
035500     END-IF.
035600 CC060-EXIT.
035700     EXIT.
035800*
035900 DD000-DERIVE-OUTCOME.
036000*    ANY BLOCK-SEVERITY FAILURE REJECTS THE REQUEST OUTRIGHT
036100*    REGARDLESS OF HOW MANY WARNS ARE ALSO PRESENT - A WARN
036200*    ONLY ESCALATES WHEN THERE IS NO BLOCK.  RULE 6 IS
036300*    INFO-SEVERITY AND NEVER COUNTED EITHER WAY.
036400     MOVE 0                       TO WS-BLOCK-COUNT.
036500     MOVE 0                       TO WS-WARN-COUNT.
036600     SET RULE-IX                  TO 1.
036700 DD010-COUNT-LOOP.
036800     IF WS-RULE-FAILED(RULE-IX)
036900*        26/01/26 VBC - AN ERRORED RULE IS COUNTED AS A
037000*        WARN REGARDLESS OF ITS NORMAL TABLE SEVERITY -
037100*        THAT IS THE WHOLE POINT OF THE DOWNGRADE.
037200         IF WS-RULE-HAD-ERROR(RULE-IX)
037300             ADD 1                TO WS-WARN-COUNT
037400         ELSE
037500             IF WS-RULE-SEVERITY(RULE-IX) = "B"
037600                 ADD 1            TO WS-BLOCK-COUNT
037700             ELSE
037800                 IF WS-RULE-SEVERITY(RULE-IX) = "W"
037900                     ADD 1        TO WS-WARN-COUNT
038000                 END-IF
038100             END-IF
038200         END-IF
038300     END-IF.
038400     IF RULE-IX < 6
038500         SET RULE-IX UP BY 1
038600         GO TO DD010-COUNT-LOOP
038700     END-IF.
038800     IF WS-BLOCK-COUNT > 0
038900         MOVE "REJECTED"          TO LK-ENG-STATUS
039000         PERFORM EE000-FORMAT-FAILED-REASONS THRU EE000-EXIT
039100     ELSE
039200         IF WS-WARN-COUNT > 0
039300             MOVE "ESCALATED"     TO LK-ENG-STATUS
039400             PERFORM EE000-FORMAT-FAILED-REASONS THRU EE000-EXIT
039500             PERFORM EE005-PREFIX-MANUAL-REVIEW THRU EE005-EXIT
039600         ELSE
039700             MOVE "APPROVED"      TO LK-ENG-STATUS
039800             MOVE "ALL COMPLIANCE CHECKS PASSED."
039900                 TO LK-ENG-REASON
040000         END-IF
040100     END-IF.
040200 DD000-EXIT.
040300     EXIT.
040400*
040500 EE000-FORMAT-FAILED-REASONS.
040600*    28/01/26 VBC - GMO WANTS A HEADER LINE AHEAD OF THE
040700*    BULLETS SO THE REVIEWER KNOWS AT A GLANCE THIS IS A
040800*    LIST OF FAILURES, NOT JUST RUN-ON REASON TEXT.
040900*    SKIPS INFO-SEVERITY RULE 6 - IT NEVER FAILS, SO IT
041000*    NEVER CONTRIBUTES A BULLET.
041100     MOVE SPACES                  TO LK-ENG-REASON.
041200     MOVE 1                       TO WS-REASON-SUB.
041300     STRING "THE FOLLOWING COMPLIANCE CHECKS FAILED:"
041400             DELIMITED BY SIZE
041500             INTO LK-ENG-REASON
041600             WITH POINTER WS-REASON-SUB.
041700     SET RULE-IX                  TO 1.
041800 EE010-JOIN-LOOP.
041900     IF WS-RULE-FAILED(RULE-IX) AND
042000             WS-RULE-SEVERITY(RULE-IX) NOT = "I"
042100         PERFORM EE015-TRIM-NAME-AND-REASON THRU EE015-EXIT
042200         STRING " - " DELIMITED BY SIZE
042300                 WS-RULE-NAME(RULE-IX)(1:WS-NAME-LEN)
042400                     DELIMITED BY SIZE
042500                 ": " DELIMITED BY SIZE
042600                 WS-RULE-REASON(RULE-IX)(1:WS-REASON-LEN)
042700                     DELIMITED BY SIZE
042800                 INTO LK-ENG-REASON
042900                 WITH POINTER WS-REASON-SUB
043000     END-IF.
043100     IF RULE-IX < 6
043200         SET RULE-IX UP BY 1
043300         GO TO EE010-JOIN-LOOP
043400     END-IF.
043500 EE000-EXIT.
043600     EXIT.
043700*
043800 EE015-TRIM-NAME-AND-REASON.
043900*    28/01/26 VBC - BACKWARD SCAN TO THE LAST NON-SPACE
044000*    SO ONLY THE FIXED-WIDTH FIELD'S TRAILING PAD IS
044100*    DROPPED - AN EMBEDDED SPACE BETWEEN WORDS OF THE
044200*    RULE NAME OR REASON IS LEFT ALONE.
044300     MOVE 24                      TO WS-NAME-LEN.
044400 EE016-NAME-TRIM-LOOP.
044500     IF WS-NAME-LEN > 0
044600         IF WS-RULE-NAME(RULE-IX)(WS-NAME-LEN:1) = SPACE
044700             SUBTRACT 1            FROM WS-NAME-LEN
044800             GO TO EE016-NAME-TRIM-LOOP
044900         END-IF
045000     END-IF.
045100     IF WS-NAME-LEN = 0
045200         MOVE 1                    TO WS-NAME-LEN
045300     END-IF.
045400     MOVE 80                      TO WS-REASON-LEN.
045500 EE017-REASON-TRIM-LOOP.
045600     IF WS-REASON-LEN > 0
045700         IF WS-RULE-REASON(RULE-IX)(WS-REASON-LEN:1) = SPACE
045800             SUBTRACT 1            FROM WS-REASON-LEN
045900             GO TO EE017-REASON-TRIM-LOOP
046000         END-IF
046100     END-IF.
046200     IF WS-REASON-LEN = 0
046300         MOVE 1                    TO WS-REASON-LEN
046400     END-IF.
046500 EE015-EXIT.
046600     EXIT.
046700*
046800 EE005-PREFIX-MANUAL-REVIEW.
046900*    26/01/26 VBC - GMO WANTS AN ESCALATED REASON MARKED
047000*    UP FRONT SO THE REVIEWER DOES NOT HAVE TO READ THE
047100*    WHOLE LINE TO KNOW THIS ONE NEEDS A HUMAN.
047200     MOVE LK-ENG-REASON            TO WS-REASON-SCRATCH.
047300     MOVE SPACES                   TO LK-ENG-REASON.
047400     STRING "MANUAL REVIEW REQUIRED. " DELIMITED BY SIZE
047500             WS-REASON-SCRATCH     DELIMITED BY SIZE
047600             INTO LK-ENG-REASON.
047700 EE005-EXIT.
047800     EXIT.
